000100      ******************************************************************
000200      * READEXON  -  READ-SIDE EXON LIST FOR THE CURRENT ALIGNMENT
000300      *              REBUILT FOR EVERY READ FROM THE DECODED CIGAR.
000400      *    USED BY..... CIGARDEC, MATCHENG, MATCHANN
000500      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1994
000600      ******************************************************************
000700       01  READ-EXON-TABLE.
000800           05  RE-COUNT                       PIC 9(3) COMP.
000900           05  RE-GENOMIC-LENGTH               PIC 9(9) COMP.
001000           05  RE-EXON OCCURS 200 TIMES INDEXED BY RE-IDX.
001100               10  RE-START                    PIC 9(9).
001200               10  RE-END                      PIC 9(9).
001300               10  RE-INSERTS                  PIC 9(5).
001400               10  RE-DELETES                  PIC 9(5).
001500               10  RE-SUBSTS                    PIC 9(5).
001600               10  RE-SUBSTS-R REDEFINES RE-SUBSTS
001700                                              PIC X(5).
001800               10  RE-HAS-SUBSTS               PIC X VALUE "N".
001900                   88  RE-SUBSTS-PRESENT       VALUE "Y".
002000               10  FILLER                      PIC X(6).
