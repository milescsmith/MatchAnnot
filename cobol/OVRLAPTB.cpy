000100      ******************************************************************
000200      * OVRLAPTB  -  findOverlaps RESULT TABLE
000300      *              FOR THE READ'S EXON LIST AGAINST ONE TRANSCRIPT'S
000400      *              EXON LIST: THE SET OF OTHER-SIDE INDICES EACH
000500      *              EXON OVERLAPS, BOTH DIRECTIONS.
000600      *    USED BY..... MATCHENG, MATCHANN (tr:/exon: LINE PRINTING)
000700      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1994
000800      ******************************************************************
000900       01  OVERLAP-TABLE.
001000           05  OV-R-COUNT                      PIC 9(3) COMP.
001100           05  OV-R-GROUP OCCURS 200 TIMES INDEXED BY OVR-IDX.
001200               10  OV-R-MATCH-COUNT            PIC 9(3) COMP.
001300               10  OV-R-MATCH OCCURS 10 TIMES  PIC 9(3) COMP.
001400               10  FILLER                      PIC X(4).
001500           05  OV-T-COUNT                      PIC 9(3) COMP.
001600           05  OV-T-GROUP OCCURS 200 TIMES INDEXED BY OVT-IDX.
001700               10  OV-T-MATCH-COUNT            PIC 9(3) COMP.
001800               10  OV-T-MATCH OCCURS 10 TIMES  PIC 9(3) COMP.
001900               10  FILLER                      PIC X(4).
