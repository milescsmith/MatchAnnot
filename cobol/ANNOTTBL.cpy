000100      ******************************************************************
000200      * ANNOTTBL  -  IN-MEMORY ANNOTATION HIERARCHY
000300      *              CHROMOSOME -> GENE -> TRANSCRIPT -> EXON, FLATTENED
000400      *              INTO FOUR PARALLEL TABLES LINKED BY SUBSCRIPT, THE
000500      *              WAY WE LINK TBCURCTA/TBCURCLI-STYLE CHILD ROWS TO
000600      *              THEIR PARENT WITHOUT A REAL DATABASE UNDERNEATH.
000700      *              EACH PARENT CARRIES A FIRST-CHILD SUBSCRIPT AND A
000800      *              CHILD COUNT; CHILDREN OF ONE PARENT ARE ALWAYS
000900      *              CONTIGUOUS, ASCENDING BY START, SO A NEW CHILD IS
001000      *              FILED BY SHIFTING THE BLOCK RATHER THAN RESORTING
001100      *              THE WHOLE TABLE.
001200      *    TABLE SIZES REFLECT A SINGLE RUN'S ANNOTATION SET.  BUMP
001300      *    THE OCCURS COUNTS AND RECOMPILE IF A LARGER REFERENCE SET
001400      *    EVER COMES THROUGH.
001500      *    USED BY..... ANNLOAD, ANNCURS, MATCHANN, MATCHENG, SHOWANNO
001600      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1994
001700      ******************************************************************
001800       01  ANNOT-TABLE.
001900           05  CHROM-TABLE OCCURS 30 TIMES INDEXED BY CHROM-IDX.
002000               10  CT-NAME                    PIC X(10).
002100               10  CT-GENE-COUNT               PIC 9(5) COMP.
002200               10  CT-FIRST-GENE-SUB           PIC 9(5) COMP.
002300               10  CT-CURSOR-SUB               PIC 9(5) COMP.
002400               10  FILLER                      PIC X(10).
002500
002600           05  GENE-TABLE OCCURS 4000 TIMES INDEXED BY GENE-IDX.
002700               10  GN-CHROM-SUB                PIC 9(5) COMP.
002800               10  GN-NAME                     PIC X(40).
002900      * GN-RANGE-KEY GIVES THE CURSOR LOGIC ONE COMPARABLE COMBINED
003000      * START/END PICTURE INSTEAD OF TWO SEPARATE COMPARES, THE SAME
003100      * TRICK USED FOR TBCURCTA-STYLE COMPOSITE ACCOUNT/BRANCH KEYS.
003200               10  GN-RANGE.
003300                   15  GN-START                PIC 9(9).
003400                   15  GN-END                  PIC 9(9).
003500               10  GN-RANGE-KEY REDEFINES GN-RANGE
003600                                              PIC 9(18).
003700               10  GN-STRAND                   PIC X.
003800                   88  GN-PLUS-STRAND          VALUE "+".
003900                   88  GN-MINUS-STRAND         VALUE "-".
004000               10  GN-TRAN-COUNT               PIC 9(5) COMP.
004100               10  GN-FIRST-TRAN-SUB           PIC 9(5) COMP.
004200               10  FILLER                      PIC X(8).
004300
004400           05  TRAN-TABLE OCCURS 8000 TIMES INDEXED BY TRAN-IDX.
004500               10  TR-GENE-SUB                 PIC 9(5) COMP.
004600               10  TR-NAME                     PIC X(40).
004700               10  TR-ID                       PIC X(20).
004800               10  TR-START                    PIC 9(9).
004900               10  TR-END                      PIC 9(9).
005000               10  TR-STRAND                   PIC X.
005100               10  TR-LENGTH                   PIC 9(7) COMP-3.
005200               10  TR-CODONS.
005300                   15  TR-START-CODON          PIC 9(9).
005400                   15  TR-STOP-CODON           PIC 9(9).
005500               10  TR-CODONS-KEY REDEFINES TR-CODONS
005600                                              PIC 9(18).
005700               10  TR-HAS-START-CODON          PIC X VALUE "N".
005800                   88  TR-START-CODON-PRESENT  VALUE "Y".
005900               10  TR-HAS-STOP-CODON           PIC X VALUE "N".
006000                   88  TR-STOP-CODON-PRESENT   VALUE "Y".
006100               10  TR-EXON-COUNT               PIC 9(5) COMP.
006200               10  TR-FIRST-EXON-SUB           PIC 9(5) COMP.
006300               10  TR-TRUNCATION               PIC 9(9) COMP.
006400               10  FILLER                      PIC X(8).
006500
006600           05  EXON-TABLE OCCURS 40000 TIMES INDEXED BY EXON-IDX.
006700               10  EX-TRAN-SUB                 PIC 9(5) COMP.
006800               10  EX-NAME                     PIC X(40).
006900               10  EX-START                    PIC 9(9).
007000               10  EX-END                      PIC 9(9).
007100               10  FILLER                      PIC X(6).
007200
007300           05  ANNOT-COUNTS.
007400               10  AC-CHROM-COUNT              PIC 9(5) COMP.
007500               10  AC-GENE-COUNT               PIC 9(5) COMP.
007600               10  AC-TRAN-COUNT               PIC 9(5) COMP.
007700               10  AC-EXON-COUNT               PIC 9(5) COMP.
007800               10  AC-GENES-READ               PIC 9(7) COMP.
007900               10  AC-TRANS-READ               PIC 9(7) COMP.
008000               10  AC-EXONS-READ               PIC 9(7) COMP.
008100               10  FILLER                      PIC X(10).
