000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ANNLOAD.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/07/94.
000600       DATE-COMPILED. 02/07/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   02/07/94  JS   0000  INITIAL VERSION - LOADS THE GTF-STYLE
001200      *                        ANNOTATION FEED INTO THE IN-MEMORY
001300      *                        CHROMOSOME/GENE/TRANSCRIPT/EXON TABLE
001400      *                        FOR MATCHANN AND SHOWANNO.
001500      *   03/21/94  JS   0006  ADD start_codon/stop_codon HANDLING.
001600      *   08/02/94  RLB  0013  ADD THE ALTERNATE (EXON-ONLY) FORMAT PATH
001700      *                        FOR FEEDS THAT CARRY NO gene/transcript
001800      *                        RECORDS - SOME UPSTREAM VENDORS ONLY SHIP
001900      *                        EXON LINES.
002000      *   01/30/95  JS   0019  FIX 400-INSERT-GENE-CHILD - PREPEND CASE
002100      *                        WAS NOT SHIFTING THE LAST ENTRY, LOSING
002200      *                        A GENE WHEN A CHROMOSOME HAD EXACTLY TWO.
002300      *   09/09/98  TGD  0026  Y2K REVIEW - NO DATE FIELDS HERE, NO
002400      *                        CHANGE REQUIRED.  SIGNED OFF.
002500      *   06/11/02  JS   0033  RAISE ANNOT-RAW-LINE ATTRIBUTE SCAN LIMIT
002600      *                        SO LONGER gene_id STRINGS DON'T TRUNCATE.
002700      *   04/04/07  RLB  0039  FATAL ABEND IF EXON-NUMBER OUT OF SEQUENCE
002800      *                        INSTEAD OF SILENTLY RENUMBERING - ANALYSIS
002900      *                        GROUP WOULD RATHER SEE THE BAD FEED STOP
003000      *                        THE JOB THAN LOAD GARBAGE.
003010      *   02/19/08  RLB  0040  ALTERNATE (EXON-ONLY) FORMAT PATH NOW
003020      *                        VALIDATES EXON_NUMBER THE SAME WAY THE
003030      *                        STANDARD FORMAT DOES - IT WAS FILING
003040      *                        EXON CHILDREN WITHOUT EVER CHECKING THE
003050      *                        ATTRIBUTE AGAINST THE CHILD COUNT.
003100      ******************************************************************
003200
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       SPECIAL-NAMES.
003800           C01 IS NEXT-PAGE.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT ANNOT-FILE
004200               ASSIGN TO UT-S-ANNOT
004300               ORGANIZATION IS SEQUENTIAL
004400               ACCESS MODE IS SEQUENTIAL
004500               FILE STATUS IS ANNOT-STATUS.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  ANNOT-FILE
005000           RECORDING MODE IS F
005100           LABEL RECORDS ARE STANDARD
005200           RECORD CONTAINS 500 CHARACTERS
005300           BLOCK CONTAINS 0 RECORDS
005400           DATA RECORD IS ANNOT-FILE-REC.
005500       01  ANNOT-FILE-REC                     PIC X(500).
005600
005700       WORKING-STORAGE SECTION.
005800       77  PARA-NAME                          PIC X(30) VALUE SPACES.
005900
006000       01  FILE-STATUS-CODES.
006100           05  ANNOT-STATUS                   PIC X(2).
006200               88  ANNOT-OK                   VALUE "00".
006250           05  FILLER                         PIC X(4).
006300
006400       01  WS-TAB-CHAR                        PIC X VALUE X"09".
006500
006600       COPY ANNOTREC.
006700
006800       01  ANNOT-SWITCHES.
006900           05  WS-MORE-DATA-SW                PIC X VALUE "Y".
007000               88  NO-MORE-ANNOT-DATA         VALUE "N".
007100           05  WS-FORMAT-SW                   PIC X VALUE "U".
007200               88  FORMAT-UNKNOWN             VALUE "U".
007300               88  FORMAT-STANDARD            VALUE "S".
007400               88  FORMAT-ALTERNATE           VALUE "A".
007500           05  FILLER                         PIC X(6).
007600
007700       01  ANNLOAD-WORK-FIELDS.
007800           05  WX-CHROM-SUB                   PIC 9(5) COMP.
007900           05  WX-GENE-SUB                    PIC 9(5) COMP.
008000           05  WX-TRAN-SUB                    PIC 9(5) COMP.
008100           05  WX-NEW-SUB                     PIC 9(5) COMP.
008200           05  WX-SHIFT-FROM                  PIC 9(5) COMP.
008300           05  WX-SCAN-SUB                    PIC 9(5) COMP.
008400           05  WX-EXON-LEN                    PIC 9(9) COMP.
008500           05  WX-ALT-GENE-KEY                PIC X(40) VALUE SPACES.
008600           05  WX-ALT-TRAN-KEY                PIC X(40) VALUE SPACES.
008700           05  WX-EXON-NUM-CHK                PIC 9(3).
008800           05  FILLER                         PIC X(3).
008900
009000      * WX-NEW-RANGE LETS A NEW CHILD'S START/END BE COMPARED TO AN
009100      * EXISTING RANGE IN A SINGLE NUMERIC COMPARE, THE SAME TRICK
009200      * USED FOR THE GN-RANGE-KEY/TR-CODONS-KEY FIELDS IN ANNOTTBL.
009300       01  WX-NEW-RANGE-FIELDS.
009400           05  WX-NEW-START                   PIC 9(9).
009500           05  WX-NEW-END                     PIC 9(9).
009600           05  WX-NEW-RANGE-KEY REDEFINES WX-NEW-RANGE-FIELDS
009700                                             PIC 9(18).
009800
009900       01  ATTR-SEARCH-FIELDS.
010000           05  AS-KEY                         PIC X(20).
010100           05  AS-KEY-LTH                     PIC 9(2) COMP.
010200           05  AS-SCAN-POS                    PIC 9(3) COMP.
010300           05  AS-LIMIT-POS                   PIC 9(3) COMP.
010400           05  AS-QUOTE-POS.
010500               10  AS-QUOTE-1-POS             PIC 9(3) COMP.
010600               10  AS-QUOTE-2-POS             PIC 9(3) COMP.
010700           05  AS-QUOTE-POS-KEY REDEFINES AS-QUOTE-POS
010800                                             PIC 9(6) COMP.
010900           05  AS-VALUE                       PIC X(40).
011000           05  AS-FOUND-SW                    PIC X VALUE "N".
011100               88  AS-FOUND                   VALUE "Y".
011200           05  FILLER                         PIC X(4).
011300
011400       COPY ABENDREC.
011500       01  SYSOUT-REC                         PIC X(130).
011600       01  ZERO-DIVIDE-FIELDS.
011700           05  ZERO-VAL                       PIC 9 VALUE 0.
011800           05  ONE-VAL                        PIC 9 VALUE 1.
011850           05  FILLER                         PIC X(4).
011900
012000       LINKAGE SECTION.
012100       COPY ANNOTTBL.
012200       01  RETURN-CD                          PIC S9(4) COMP.
012300
012400       PROCEDURE DIVISION USING ANNOT-TABLE, RETURN-CD.
012500
012600       000-MAINLINE.
012700           MOVE "000-MAINLINE" TO PARA-NAME.
012800           MOVE ZERO TO RETURN-CD.
012900           INITIALIZE ANNOT-TABLE.
013000           OPEN INPUT ANNOT-FILE.
013100           PERFORM 200-READ-ANNOT-REC THRU 200-EXIT.
013200           PERFORM 100-PROCESS-ONE-REC THRU 100-EXIT
013300                   UNTIL NO-MORE-ANNOT-DATA.
013400           CLOSE ANNOT-FILE.
013500           GOBACK.
013600
013700       100-PROCESS-ONE-REC.
013800           MOVE "100-PROCESS-ONE-REC" TO PARA-NAME.
013900           IF ANNOT-RAW-LINE(1:1) NOT = "#"
013950              AND ANNOT-RAW-LINE NOT = SPACES
014000               PERFORM 150-PARSE-ANNOT-REC THRU 150-EXIT
014100               IF ANF-IS-GENE
014200                   SET FORMAT-STANDARD TO TRUE
014300                   PERFORM 300-FILE-GENE-REC THRU 300-EXIT
014400               ELSE
014500               IF ANF-IS-TRANSCRIPT
014600                   SET FORMAT-STANDARD TO TRUE
014700                   PERFORM 320-FILE-TRANSCRIPT-REC THRU 320-EXIT
014800               ELSE
014900               IF ANF-IS-EXON
015000                   IF FORMAT-STANDARD
015100                       PERFORM 340-FILE-EXON-REC THRU 340-EXIT
015200                   ELSE
015300                       SET FORMAT-ALTERNATE TO TRUE
015400                       PERFORM 500-ALTERNATE-FORMAT-REC THRU 500-EXIT
015500               ELSE
015600               IF ANF-IS-START-CODON OR ANF-IS-STOP-CODON
015700                   PERFORM 360-FILE-CODON-REC THRU 360-EXIT
015800           END-IF.
015900           PERFORM 200-READ-ANNOT-REC THRU 200-EXIT.
016000       100-EXIT.
016100           EXIT.
016200
016300       150-PARSE-ANNOT-REC.
016400           MOVE "150-PARSE-ANNOT-REC" TO PARA-NAME.
016500           UNSTRING ANNOT-RAW-LINE DELIMITED BY WS-TAB-CHAR
016600               INTO ANF-CHROM, ANF-SOURCE, ANF-REC-TYPE,
016700                    ANF-START-POS, ANF-END-POS, ANF-SCORE,
016800                    ANF-STRAND, ANF-FRAME, ANF-ATTRIBUTES.
016900       150-EXIT.
017000           EXIT.
017100
017200       200-READ-ANNOT-REC.
017300           MOVE "200-READ-ANNOT-REC" TO PARA-NAME.
017400           READ ANNOT-FILE INTO ANNOT-RAW-LINE
017500               AT END MOVE "N" TO WS-MORE-DATA-SW.
017600       200-EXIT.
017700           EXIT.
017800
017900       300-FILE-GENE-REC.
018000           MOVE "300-FILE-GENE-REC" TO PARA-NAME.
018100           PERFORM 700-FIND-OR-ADD-CHROM THRU 700-EXIT.
018200           MOVE "GENE_NAME"          TO AS-KEY.
018300           MOVE 9                    TO AS-KEY-LTH.
018400           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
018500           MOVE ANF-START-POS TO WX-NEW-START.
018600           MOVE ANF-END-POS   TO WX-NEW-END.
018700           PERFORM 400-INSERT-GENE-CHILD THRU 400-EXIT.
018800           MOVE WX-NEW-SUB TO WX-GENE-SUB.
018900           SET GENE-IDX TO WX-GENE-SUB.
019000           MOVE AS-VALUE       TO GN-NAME(GENE-IDX).
019100           MOVE WX-CHROM-SUB   TO GN-CHROM-SUB(GENE-IDX).
019200           MOVE ANF-START-POS  TO GN-START(GENE-IDX).
019300           MOVE ANF-END-POS    TO GN-END(GENE-IDX).
019400           MOVE ANF-STRAND     TO GN-STRAND(GENE-IDX).
019500           MOVE ZERO TO GN-TRAN-COUNT(GENE-IDX).
019600           MOVE ZERO TO GN-FIRST-TRAN-SUB(GENE-IDX).
019700           ADD 1 TO AC-GENES-READ.
019800       300-EXIT.
019900           EXIT.
020000
020100       320-FILE-TRANSCRIPT-REC.
020200           MOVE "320-FILE-TRANSCRIPT-REC" TO PARA-NAME.
020300           MOVE "GENE_NAME"           TO AS-KEY.
020400           MOVE 9                     TO AS-KEY-LTH.
020500           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
020600           IF AS-VALUE NOT = GN-NAME(WX-GENE-SUB)
020700               MOVE "*** TRANSCRIPT GENE_NAME MISMATCH" TO ABEND-REASON
020800               MOVE GN-NAME(WX-GENE-SUB) TO EXPECTED-VAL
020900               MOVE AS-VALUE             TO ACTUAL-VAL
021000               GO TO 1000-ABEND-RTN.
021100           MOVE "TRANSCRIPT_NAME"     TO AS-KEY.
021200           MOVE 15                    TO AS-KEY-LTH.
021300           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
021400           MOVE ANF-START-POS TO WX-NEW-START.
021500           MOVE ANF-END-POS   TO WX-NEW-END.
021600           PERFORM 420-INSERT-TRAN-CHILD THRU 420-EXIT.
021700           MOVE WX-NEW-SUB TO WX-TRAN-SUB.
021800           SET TRAN-IDX TO WX-TRAN-SUB.
021900           MOVE AS-VALUE       TO TR-NAME(TRAN-IDX).
022000           MOVE WX-GENE-SUB    TO TR-GENE-SUB(TRAN-IDX).
022100           MOVE "TRANSCRIPT_ID"       TO AS-KEY.
022200           MOVE 13                    TO AS-KEY-LTH.
022300           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
022400           MOVE AS-VALUE(1:20) TO TR-ID(TRAN-IDX).
022500           MOVE ANF-START-POS  TO TR-START(TRAN-IDX).
022600           MOVE ANF-END-POS    TO TR-END(TRAN-IDX).
022700           MOVE ANF-STRAND     TO TR-STRAND(TRAN-IDX).
022800           MOVE ZERO TO TR-LENGTH(TRAN-IDX).
022900           MOVE ZERO TO TR-START-CODON(TRAN-IDX).
023000           MOVE ZERO TO TR-STOP-CODON(TRAN-IDX).
023100           MOVE "N" TO TR-HAS-START-CODON(TRAN-IDX).
023200           MOVE "N" TO TR-HAS-STOP-CODON(TRAN-IDX).
023300           MOVE ZERO TO TR-EXON-COUNT(TRAN-IDX).
023400           MOVE ZERO TO TR-FIRST-EXON-SUB(TRAN-IDX).
023500           MOVE ZERO TO TR-TRUNCATION(TRAN-IDX).
023600           ADD 1 TO AC-TRANS-READ.
023700       320-EXIT.
023800           EXIT.
023900
024000       340-FILE-EXON-REC.
024100           MOVE "340-FILE-EXON-REC" TO PARA-NAME.
024200           MOVE "EXON_NUMBER"         TO AS-KEY.
024300           MOVE 11                    TO AS-KEY-LTH.
024400           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
024500           IF AS-FOUND
024600               IF AS-VALUE(1:3) NOT NUMERIC
024700                   MOVE "*** EXON_NUMBER OUT OF SEQUENCE" TO ABEND-REASON
024800                   MOVE TR-NAME(WX-TRAN-SUB) TO EXPECTED-VAL
024900                   MOVE AS-VALUE(1:10)       TO ACTUAL-VAL
025000                   GO TO 1000-ABEND-RTN.
025100           IF AS-FOUND
025200               MOVE AS-VALUE(1:3) TO WX-EXON-NUM-CHK
025300               IF WX-EXON-NUM-CHK NOT = TR-EXON-COUNT(WX-TRAN-SUB) + 1
025400                   MOVE "*** EXON_NUMBER OUT OF SEQUENCE" TO ABEND-REASON
025500                   MOVE TR-NAME(WX-TRAN-SUB) TO EXPECTED-VAL
025600                   MOVE AS-VALUE(1:10)       TO ACTUAL-VAL
025700                   GO TO 1000-ABEND-RTN.
025800           MOVE ANF-START-POS TO WX-NEW-START.
025900           MOVE ANF-END-POS   TO WX-NEW-END.
026000           PERFORM 440-INSERT-EXON-CHILD THRU 440-EXIT.
026100           SET EXON-IDX TO WX-NEW-SUB.
026200           MOVE TR-NAME(WX-TRAN-SUB) TO EX-NAME(EXON-IDX).
026300           MOVE WX-TRAN-SUB    TO EX-TRAN-SUB(EXON-IDX).
026400           MOVE ANF-START-POS  TO EX-START(EXON-IDX).
026500           MOVE ANF-END-POS    TO EX-END(EXON-IDX).
026600           COMPUTE WX-EXON-LEN = ANF-END-POS - ANF-START-POS + 1.
026700           ADD WX-EXON-LEN TO TR-LENGTH(WX-TRAN-SUB).
026800           ADD 1 TO AC-EXONS-READ.
026900       340-EXIT.
027000           EXIT.
027100
027200       360-FILE-CODON-REC.
027300           MOVE "360-FILE-CODON-REC" TO PARA-NAME.
027400           IF ANF-IS-START-CODON
027500               MOVE ANF-START-POS TO TR-START-CODON(WX-TRAN-SUB)
027600               MOVE "Y" TO TR-HAS-START-CODON(WX-TRAN-SUB)
027700           ELSE
027800               MOVE ANF-START-POS TO TR-STOP-CODON(WX-TRAN-SUB)
027900               MOVE "Y" TO TR-HAS-STOP-CODON(WX-TRAN-SUB).
028000       360-EXIT.
028100           EXIT.
028200
028300      ******************************************************************
028400      * 400-INSERT-GENE-CHILD / 420-INSERT-TRAN-CHILD / 440-INSERT-
028500      * EXON-CHILD FILE A NEW CHILD ROW UNDER THE CURRENT PARENT,
028600      * KEEPING THAT PARENT'S CHILDREN CONTIGUOUS AND ASCENDING BY
028700      * START.  BECAUSE THE FEED IS POSITION SORTED, THE "CURRENT"
028800      * PARENT'S CHILD BLOCK IS ALWAYS THE HIGH-WATER END OF THE WHOLE
028900      * TABLE AT THE TIME WE'RE FILING ITS CHILDREN, SO A SHIFT NEVER
029000      * HAS TO DISTURB AN EARLIER PARENT'S BLOCK.
029100      ******************************************************************
029200       400-INSERT-GENE-CHILD.
029300           MOVE "400-INSERT-GENE-CHILD" TO PARA-NAME.
029400           IF CT-GENE-COUNT(WX-CHROM-SUB) = ZERO
029500               COMPUTE WX-NEW-SUB = AC-GENE-COUNT + 1
029600               MOVE WX-NEW-SUB TO CT-FIRST-GENE-SUB(WX-CHROM-SUB)
029700           ELSE
029800               SET GENE-IDX TO CT-FIRST-GENE-SUB(WX-CHROM-SUB)
029900               IF WX-NEW-START >= GN-START(GENE-IDX + CT-GENE-COUNT
030000                                       (WX-CHROM-SUB) - 1)
030100                   COMPUTE WX-NEW-SUB = CT-FIRST-GENE-SUB(WX-CHROM-SUB)
030200                       + CT-GENE-COUNT(WX-CHROM-SUB)
030300               ELSE
030400               IF WX-NEW-START <= GN-START(GENE-IDX)
030500                   MOVE CT-FIRST-GENE-SUB(WX-CHROM-SUB) TO WX-NEW-SUB
030600                   PERFORM 410-SHIFT-GENE-UP THRU 410-EXIT
030700                           VARYING WX-SHIFT-FROM FROM AC-GENE-COUNT
030800                           BY -1
030900                           UNTIL WX-SHIFT-FROM < WX-NEW-SUB
031000               ELSE
031100                   MOVE CT-FIRST-GENE-SUB(WX-CHROM-SUB) TO WX-NEW-SUB
031200                   PERFORM 405-FIND-GENE-SLOT THRU 405-EXIT
031300                           VARYING WX-SCAN-SUB FROM
031400                              CT-FIRST-GENE-SUB(WX-CHROM-SUB) BY 1
031500                           UNTIL WX-SCAN-SUB >
031600                              CT-FIRST-GENE-SUB(WX-CHROM-SUB) +
031700                              CT-GENE-COUNT(WX-CHROM-SUB) - 1
031800                   PERFORM 410-SHIFT-GENE-UP THRU 410-EXIT
031900                           VARYING WX-SHIFT-FROM FROM AC-GENE-COUNT
032000                           BY -1
032100                           UNTIL WX-SHIFT-FROM < WX-NEW-SUB.
032200           ADD 1 TO AC-GENE-COUNT.
032300           ADD 1 TO CT-GENE-COUNT(WX-CHROM-SUB).
032400       400-EXIT.
032500           EXIT.
032600
032700       405-FIND-GENE-SLOT.
032800           IF GN-START(WX-SCAN-SUB) > WX-NEW-START
032900               MOVE WX-SCAN-SUB TO WX-NEW-SUB.
033000       405-EXIT.
033100           EXIT.
033200
033300       410-SHIFT-GENE-UP.
033400           MOVE GENE-TABLE(WX-SHIFT-FROM)
033450               TO GENE-TABLE(WX-SHIFT-FROM + 1).
033500       410-EXIT.
033600           EXIT.
033700
033800       420-INSERT-TRAN-CHILD.
033900           MOVE "420-INSERT-TRAN-CHILD" TO PARA-NAME.
034000           IF GN-TRAN-COUNT(WX-GENE-SUB) = ZERO
034100               COMPUTE WX-NEW-SUB = AC-TRAN-COUNT + 1
034200               MOVE WX-NEW-SUB TO GN-FIRST-TRAN-SUB(WX-GENE-SUB)
034300           ELSE
034400               SET TRAN-IDX TO GN-FIRST-TRAN-SUB(WX-GENE-SUB)
034500               IF WX-NEW-START >= TR-START(TRAN-IDX + GN-TRAN-COUNT
034600                                       (WX-GENE-SUB) - 1)
034700                   COMPUTE WX-NEW-SUB = GN-FIRST-TRAN-SUB(WX-GENE-SUB)
034800                       + GN-TRAN-COUNT(WX-GENE-SUB)
034900               ELSE
035000               IF WX-NEW-START <= TR-START(TRAN-IDX)
035100                   MOVE GN-FIRST-TRAN-SUB(WX-GENE-SUB) TO WX-NEW-SUB
035200                   PERFORM 425-SHIFT-TRAN-UP THRU 425-EXIT
035300                           VARYING WX-SHIFT-FROM FROM AC-TRAN-COUNT
035400                           BY -1
035500                           UNTIL WX-SHIFT-FROM < WX-NEW-SUB
035600               ELSE
035700                   MOVE GN-FIRST-TRAN-SUB(WX-GENE-SUB) TO WX-NEW-SUB
035800                   PERFORM 422-FIND-TRAN-SLOT THRU 422-EXIT
035900                           VARYING WX-SCAN-SUB FROM
036000                              GN-FIRST-TRAN-SUB(WX-GENE-SUB) BY 1
036100                           UNTIL WX-SCAN-SUB >
036200                              GN-FIRST-TRAN-SUB(WX-GENE-SUB) +
036300                              GN-TRAN-COUNT(WX-GENE-SUB) - 1
036400                   PERFORM 425-SHIFT-TRAN-UP THRU 425-EXIT
036500                           VARYING WX-SHIFT-FROM FROM AC-TRAN-COUNT
036600                           BY -1
036700                           UNTIL WX-SHIFT-FROM < WX-NEW-SUB.
036800           ADD 1 TO AC-TRAN-COUNT.
036900           ADD 1 TO GN-TRAN-COUNT(WX-GENE-SUB).
037000       420-EXIT.
037100           EXIT.
037200
037300       422-FIND-TRAN-SLOT.
037400           IF TR-START(WX-SCAN-SUB) > WX-NEW-START
037500               MOVE WX-SCAN-SUB TO WX-NEW-SUB.
037600       422-EXIT.
037700           EXIT.
037800
037900       425-SHIFT-TRAN-UP.
038000           MOVE TRAN-TABLE(WX-SHIFT-FROM)
038050               TO TRAN-TABLE(WX-SHIFT-FROM + 1).
038100       425-EXIT.
038200           EXIT.
038300
038400       440-INSERT-EXON-CHILD.
038500           MOVE "440-INSERT-EXON-CHILD" TO PARA-NAME.
038600           IF TR-EXON-COUNT(WX-TRAN-SUB) = ZERO
038700               COMPUTE WX-NEW-SUB = AC-EXON-COUNT + 1
038800               MOVE WX-NEW-SUB TO TR-FIRST-EXON-SUB(WX-TRAN-SUB)
038900           ELSE
039000               SET EXON-IDX TO TR-FIRST-EXON-SUB(WX-TRAN-SUB)
039100               IF WX-NEW-START >= EX-START(EXON-IDX + TR-EXON-COUNT
039200                                       (WX-TRAN-SUB) - 1)
039300                   COMPUTE WX-NEW-SUB = TR-FIRST-EXON-SUB(WX-TRAN-SUB)
039400                       + TR-EXON-COUNT(WX-TRAN-SUB)
039500               ELSE
039600               IF WX-NEW-START <= EX-START(EXON-IDX)
039700                   MOVE TR-FIRST-EXON-SUB(WX-TRAN-SUB) TO WX-NEW-SUB
039800                   PERFORM 445-SHIFT-EXON-UP THRU 445-EXIT
039900                           VARYING WX-SHIFT-FROM FROM AC-EXON-COUNT
040000                           BY -1
040100                           UNTIL WX-SHIFT-FROM < WX-NEW-SUB
040200               ELSE
040300                   MOVE TR-FIRST-EXON-SUB(WX-TRAN-SUB) TO WX-NEW-SUB
040400                   PERFORM 442-FIND-EXON-SLOT THRU 442-EXIT
040500                           VARYING WX-SCAN-SUB FROM
040600                              TR-FIRST-EXON-SUB(WX-TRAN-SUB) BY 1
040700                           UNTIL WX-SCAN-SUB >
040800                              TR-FIRST-EXON-SUB(WX-TRAN-SUB) +
040900                              TR-EXON-COUNT(WX-TRAN-SUB) - 1
041000                   PERFORM 445-SHIFT-EXON-UP THRU 445-EXIT
041100                           VARYING WX-SHIFT-FROM FROM AC-EXON-COUNT
041200                           BY -1
041300                           UNTIL WX-SHIFT-FROM < WX-NEW-SUB.
041400           ADD 1 TO AC-EXON-COUNT.
041500           ADD 1 TO TR-EXON-COUNT(WX-TRAN-SUB).
041600       440-EXIT.
041700           EXIT.
041800
041900       442-FIND-EXON-SLOT.
042000           IF EX-START(WX-SCAN-SUB) > WX-NEW-START
042100               MOVE WX-SCAN-SUB TO WX-NEW-SUB.
042200       442-EXIT.
042300           EXIT.
042400
042500       445-SHIFT-EXON-UP.
042600           MOVE EXON-TABLE(WX-SHIFT-FROM)
042650               TO EXON-TABLE(WX-SHIFT-FROM + 1).
042700       445-EXIT.
042800           EXIT.
042900
043000       500-ALTERNATE-FORMAT-REC.
043100           MOVE "500-ALTERNATE-FORMAT-REC" TO PARA-NAME.
043200           MOVE "GENE_NAME"           TO AS-KEY.
043300           MOVE 9                     TO AS-KEY-LTH.
043400           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
043500           IF NOT AS-FOUND
043600               MOVE "GENE_ID"         TO AS-KEY
043700               MOVE 7                 TO AS-KEY-LTH
043800               PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT
043900               IF NOT AS-FOUND
044000                   MOVE "*** ALTERNATE FORMAT - NO GENE_NAME/GENE_ID"
044100                       TO ABEND-REASON
044200                   GO TO 1000-ABEND-RTN.
044300           IF AS-VALUE NOT = WX-ALT-GENE-KEY
044400               PERFORM 700-FIND-OR-ADD-CHROM THRU 700-EXIT
044500               MOVE ANF-START-POS TO WX-NEW-START
044600               MOVE ANF-END-POS   TO WX-NEW-END
044700               PERFORM 400-INSERT-GENE-CHILD THRU 400-EXIT
044800               MOVE WX-NEW-SUB TO WX-GENE-SUB
044900               SET GENE-IDX TO WX-GENE-SUB
045000               MOVE AS-VALUE     TO GN-NAME(GENE-IDX)
045100               MOVE WX-CHROM-SUB TO GN-CHROM-SUB(GENE-IDX)
045200               MOVE ANF-START-POS TO GN-START(GENE-IDX)
045300               MOVE ANF-END-POS   TO GN-END(GENE-IDX)
045400               MOVE ANF-STRAND    TO GN-STRAND(GENE-IDX)
045500               MOVE ZERO TO GN-TRAN-COUNT(GENE-IDX)
045600               MOVE ZERO TO GN-FIRST-TRAN-SUB(GENE-IDX)
045700               MOVE AS-VALUE TO WX-ALT-GENE-KEY
045800               MOVE SPACES TO WX-ALT-TRAN-KEY
045900               ADD 1 TO AC-GENES-READ
046000           ELSE
046100               IF ANF-START-POS < GN-START(WX-GENE-SUB)
046200                   MOVE ANF-START-POS TO GN-START(WX-GENE-SUB)
046300               END-IF
046400               IF ANF-END-POS > GN-END(WX-GENE-SUB)
046500                   MOVE ANF-END-POS TO GN-END(WX-GENE-SUB)
046600               END-IF.
046700
046800           MOVE "TRANSCRIPT_NAME"     TO AS-KEY.
046900           MOVE 15                    TO AS-KEY-LTH.
047000           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
047100           IF NOT AS-FOUND
047200               MOVE "TRANSCRIPT_ID"   TO AS-KEY
047300               MOVE 13                TO AS-KEY-LTH
047400               PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT
047500               IF NOT AS-FOUND
047600                   MOVE "*** ALTERNATE FORMAT - NO TRANSCRIPT NAME/ID"
047700                       TO ABEND-REASON
047800                   GO TO 1000-ABEND-RTN.
047900           IF AS-VALUE NOT = WX-ALT-TRAN-KEY
048000               MOVE ANF-START-POS TO WX-NEW-START
048100               MOVE ANF-END-POS   TO WX-NEW-END
048200               PERFORM 420-INSERT-TRAN-CHILD THRU 420-EXIT
048300               MOVE WX-NEW-SUB TO WX-TRAN-SUB
048400               SET TRAN-IDX TO WX-TRAN-SUB
048500               MOVE AS-VALUE      TO TR-NAME(TRAN-IDX)
048600               MOVE WX-GENE-SUB   TO TR-GENE-SUB(TRAN-IDX)
048700               MOVE AS-VALUE(1:20) TO TR-ID(TRAN-IDX)
048800               MOVE ANF-START-POS TO TR-START(TRAN-IDX)
048900               MOVE ANF-END-POS   TO TR-END(TRAN-IDX)
049000               MOVE ANF-STRAND    TO TR-STRAND(TRAN-IDX)
049100               MOVE ZERO TO TR-LENGTH(TRAN-IDX)
049200               MOVE ZERO TO TR-START-CODON(TRAN-IDX)
049300               MOVE ZERO TO TR-STOP-CODON(TRAN-IDX)
049400               MOVE "N" TO TR-HAS-START-CODON(TRAN-IDX)
049500               MOVE "N" TO TR-HAS-STOP-CODON(TRAN-IDX)
049600               MOVE ZERO TO TR-EXON-COUNT(TRAN-IDX)
049700               MOVE ZERO TO TR-FIRST-EXON-SUB(TRAN-IDX)
049800               MOVE ZERO TO TR-TRUNCATION(TRAN-IDX)
049900               MOVE AS-VALUE TO WX-ALT-TRAN-KEY
050000               ADD 1 TO AC-TRANS-READ
050100           ELSE
050200               IF ANF-START-POS < TR-START(WX-TRAN-SUB)
050300                   MOVE ANF-START-POS TO TR-START(WX-TRAN-SUB)
050400               END-IF
050500               IF ANF-END-POS > TR-END(WX-TRAN-SUB)
050600                   MOVE ANF-END-POS TO TR-END(WX-TRAN-SUB)
050700               END-IF.
050800
050810      * ALTERNATE FORMAT CARRIES NO SEPARATE exon RECORD TYPE TO
050815      * VALIDATE UP FRONT THE WAY 340-FILE-EXON-REC DOES, SO THE SAME
050820      * EXON_NUMBER CHECK IS APPLIED HERE, RIGHT BEFORE THE EXON CHILD
050825      * IS FILED - OUT OF SEQUENCE NUMBERING MEANS A DROPPED OR
050830      * DUPLICATED EXON LINE SOMEWHERE UPSTREAM.
050840           MOVE "EXON_NUMBER"         TO AS-KEY.
050845           MOVE 11                    TO AS-KEY-LTH.
050850           PERFORM 750-FIND-ATTR-VALUE THRU 750-EXIT.
050855           IF AS-FOUND
050860               IF AS-VALUE(1:3) NOT NUMERIC
050865                   MOVE "*** EXON_NUMBER OUT OF SEQUENCE" TO ABEND-REASON
050870                   MOVE TR-NAME(WX-TRAN-SUB) TO EXPECTED-VAL
050875                   MOVE AS-VALUE(1:10)       TO ACTUAL-VAL
050880                   GO TO 1000-ABEND-RTN.
050885           IF AS-FOUND
050890               MOVE AS-VALUE(1:3) TO WX-EXON-NUM-CHK
050892               IF WX-EXON-NUM-CHK NOT = TR-EXON-COUNT(WX-TRAN-SUB) + 1
050894                   MOVE "*** EXON_NUMBER OUT OF SEQUENCE" TO ABEND-REASON
050896                   MOVE TR-NAME(WX-TRAN-SUB) TO EXPECTED-VAL
050898                   MOVE AS-VALUE(1:10)       TO ACTUAL-VAL
050899                   GO TO 1000-ABEND-RTN.
050900           MOVE ANF-START-POS TO WX-NEW-START.
051000           MOVE ANF-END-POS   TO WX-NEW-END.
051100           PERFORM 440-INSERT-EXON-CHILD THRU 440-EXIT.
051200           SET EXON-IDX TO WX-NEW-SUB.
051300           MOVE TR-NAME(WX-TRAN-SUB) TO EX-NAME(EXON-IDX).
051400           MOVE WX-TRAN-SUB    TO EX-TRAN-SUB(EXON-IDX).
051500           MOVE ANF-START-POS  TO EX-START(EXON-IDX).
051600           MOVE ANF-END-POS    TO EX-END(EXON-IDX).
051700           COMPUTE WX-EXON-LEN = ANF-END-POS - ANF-START-POS + 1.
051800           ADD WX-EXON-LEN TO TR-LENGTH(WX-TRAN-SUB).
051900           ADD 1 TO AC-EXONS-READ.
052000       500-EXIT.
052100           EXIT.
052200
052300       700-FIND-OR-ADD-CHROM.
052400           MOVE "700-FIND-OR-ADD-CHROM" TO PARA-NAME.
052500           MOVE ZERO TO WX-CHROM-SUB.
052600           PERFORM 710-CHECK-ONE-CHROM THRU 710-EXIT
052700                   VARYING CHROM-IDX FROM 1 BY 1
052800                   UNTIL CHROM-IDX > AC-CHROM-COUNT
052900                      OR WX-CHROM-SUB NOT = ZERO.
053000           IF WX-CHROM-SUB = ZERO
053100               ADD 1 TO AC-CHROM-COUNT
053200               SET CHROM-IDX TO AC-CHROM-COUNT
053300               MOVE ANF-CHROM TO CT-NAME(CHROM-IDX)
053400               MOVE ZERO TO CT-GENE-COUNT(CHROM-IDX)
053500               MOVE ZERO TO CT-FIRST-GENE-SUB(CHROM-IDX)
053600               MOVE ZERO TO CT-CURSOR-SUB(CHROM-IDX)
053700               MOVE AC-CHROM-COUNT TO WX-CHROM-SUB.
053800       700-EXIT.
053900           EXIT.
054000
054100       710-CHECK-ONE-CHROM.
054200           IF CT-NAME(CHROM-IDX) = ANF-CHROM
054300               MOVE CHROM-IDX TO WX-CHROM-SUB.
054400       710-EXIT.
054500           EXIT.
054600
054700      ******************************************************************
054800      * 750-FIND-ATTR-VALUE PULLS THE QUOTED VALUE FOLLOWING AS-KEY OUT
054900      * OF THE GTF-STYLE ATTRIBUTES TEXT, E.G. GIVEN AS-KEY "GENE_NAME"
055000      * AND ...GENE_NAME "ABC1"; IT RETURNS "ABC1" IN AS-VALUE.
055100      ******************************************************************
055200       750-FIND-ATTR-VALUE.
055300           MOVE "750-FIND-ATTR-VALUE" TO PARA-NAME.
055400           MOVE "N" TO AS-FOUND-SW.
055500           MOVE SPACES TO AS-VALUE.
055600           COMPUTE AS-LIMIT-POS = 400 - AS-KEY-LTH.
055700           PERFORM 760-SCAN-FOR-KEY THRU 760-EXIT
055800                   VARYING AS-SCAN-POS FROM 1 BY 1
055900                   UNTIL AS-SCAN-POS > AS-LIMIT-POS OR AS-FOUND.
056000       750-EXIT.
056100           EXIT.
056200
056300       760-SCAN-FOR-KEY.
056400           IF ANF-ATTRIBUTES(AS-SCAN-POS : AS-KEY-LTH) =
056500                                           AS-KEY(1 : AS-KEY-LTH)
056600               MOVE "Y" TO AS-FOUND-SW
056700               PERFORM 770-EXTRACT-QUOTED THRU 770-EXIT.
056800       760-EXIT.
056900           EXIT.
057000
057100       770-EXTRACT-QUOTED.
057200           MOVE "770-EXTRACT-QUOTED" TO PARA-NAME.
057300           COMPUTE AS-QUOTE-1-POS = AS-SCAN-POS + AS-KEY-LTH.
057400           PERFORM 780-ADVANCE-TO-QUOTE THRU 780-EXIT
057500                   UNTIL ANF-ATTRIBUTES(AS-QUOTE-1-POS : 1) = '"'
057600                      OR AS-QUOTE-1-POS >= 400.
057700           ADD 1 TO AS-QUOTE-1-POS.
057800           MOVE AS-QUOTE-1-POS TO AS-QUOTE-2-POS.
057900           PERFORM 785-ADVANCE-TO-QUOTE THRU 785-EXIT
058000                   UNTIL ANF-ATTRIBUTES(AS-QUOTE-2-POS : 1) = '"'
058100                      OR AS-QUOTE-2-POS >= 400.
058200           IF AS-QUOTE-2-POS > AS-QUOTE-1-POS
058300               MOVE ANF-ATTRIBUTES(AS-QUOTE-1-POS :
058400                   AS-QUOTE-2-POS - AS-QUOTE-1-POS) TO AS-VALUE.
058500       770-EXIT.
058600           EXIT.
058700
058800       780-ADVANCE-TO-QUOTE.
058900           ADD 1 TO AS-QUOTE-1-POS.
059000       780-EXIT.
059100           EXIT.
059200
059300       785-ADVANCE-TO-QUOTE.
059400           ADD 1 TO AS-QUOTE-2-POS.
059500       785-EXIT.
059600           EXIT.
059700
059800       1000-ABEND-RTN.
059900           WRITE SYSOUT-REC FROM ABEND-REC.
060000           CLOSE ANNOT-FILE.
060100           DISPLAY "*** ABNORMAL END OF JOB - ANNLOAD ***" UPON CONSOLE.
060200           DIVIDE ZERO-VAL INTO ONE-VAL.
