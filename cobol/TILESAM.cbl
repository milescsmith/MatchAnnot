000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TILESAM.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/07/94.
000600       DATE-COMPILED. 03/07/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   03/07/94  JS   0000  INITIAL VERSION - SPLITS THE ALIGNMENT
001200      *                        FEED INTO NON-OVERLAPPING "TILES" SO THE
001300      *                        DOWNSTREAM REFERENCE-INDEX STEP CAN BUILD
001400      *                        ONE SMALL FASTA PER TILE INSTEAD OF ONE
001500      *                        GIANT ONE.
001600      *   04/02/94  JS   0002  ADD THE NON-ALIGNED OUTPUT LEG - READS
001700      *                        THAT NEVER MAPPED STILL NEED A FASTA
001800      *                        RECORD FOR THE RE-RUN QUEUE.
001900      *   06/20/94  RLB  0006  REVERSE-COMPLEMENT MINUS-STRAND BASES
002000      *                        BEFORE WRITING - THE TILE FASTA MUST
002100      *                        READ 5' TO 3' REGARDLESS OF MAPPED STRAND.
002200      *   09/09/98  TGD  0014  Y2K REVIEW - NO DATE FIELDS HERE, NO
002300      *                        CHANGE REQUIRED.  SIGNED OFF.
002400      *   01/14/99  JS   0016  SKIP READS CARRYING THE "|f1p0|" TOKEN -
002500      *                        THOSE ARE PARTIAL, NON-FULL-PASS CCS
002600      *                        READS THE TILER WAS NEVER MEANT TO PLACE.
002700      *   08/20/05  RLB  0021  TILE TABLE RAISED FROM 20 TO 50 ENTRIES -
002800      *                        A WIDE GENOME WITH MANY SMALL CONTIGS
002900      *                        WAS OPENING MORE TILES THAN THE TABLE HELD.
002910      *   02/19/08  RLB  0022  FATAL ABEND ON ALIGNMENT RECORDS OUT OF
002920      *                        ASCENDING START ORDER WITHIN A CHROMOSOME -
002930      *                        FIRST-FIT TILING SILENTLY MISPLACED READS
002940      *                        ON AN OUT-OF-ORDER FEED INSTEAD OF STOPPING
002950      *                        THE JOB, SAME GUARD AS MATCHANN CARRIES.
003000      ******************************************************************
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           C01 IS NEXT-PAGE.
003800
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT ALIGN-FILE
004200               ASSIGN TO UT-S-ALIGN
004300               ORGANIZATION IS SEQUENTIAL
004400               ACCESS MODE IS SEQUENTIAL
004500               FILE STATUS IS ALIGN-STATUS.
004600
004700           SELECT NOALIGN-FILE
004800               ASSIGN TO UT-S-NOALGN
004900               ORGANIZATION IS SEQUENTIAL.
005000
005100      * ONE FD REUSED ACROSS EVERY TILE - TILE-DSNAME IS SET TO THE
005200      * NEXT ".NNN"-SUFFIXED DDNAME BEFORE EACH OPEN, THE SAME WAY A
005300      * GENERATION-DATA-SET DDNAME IS BUILT AT OPEN TIME ELSEWHERE IN
005400      * THE SHOP.
005500           SELECT TILE-FILE
005600               ASSIGN TO TILE-DSNAME
005700               ORGANIZATION IS SEQUENTIAL
005800               FILE STATUS IS TILE-STATUS.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  ALIGN-FILE
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD
006500           RECORD CONTAINS 4500 CHARACTERS
006600           BLOCK CONTAINS 0 RECORDS
006700           DATA RECORD IS ALIGN-FILE-REC.
006800       01  ALIGN-FILE-REC                 PIC X(4500).
006900
007000       FD  NOALIGN-FILE
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 100 CHARACTERS
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS NOALIGN-REC.
007600       01  NOALIGN-REC                    PIC X(100).
007700
007800       FD  TILE-FILE
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 100 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS TILE-REC.
008400       01  TILE-REC                       PIC X(100).
008500
008600       WORKING-STORAGE SECTION.
008700       77  PARA-NAME                      PIC X(30) VALUE SPACES.
008800
008900       01  FILE-STATUS-CODES.
009000           05  ALIGN-STATUS                PIC X(2).
009100               88  ALIGN-OK                VALUE "00".
009200           05  TILE-STATUS                 PIC X(2).
009300               88  TILE-OK                 VALUE "00".
009350           05  FILLER                      PIC X(4).
009400
009500      ** QSAM FILE
009600           COPY ALIGNREC.
009700           COPY READEXON.
009800
009900       01  TILESAM-SWITCHES.
010000           05  WS-MORE-ALIGN-SW            PIC X VALUE "Y".
010100               88  NO-MORE-ALIGN-DATA      VALUE "N".
010200           05  WS-UNALIGNED-SW             PIC X VALUE "N".
010300               88  READ-IS-UNALIGNED       VALUE "Y".
010400           05  WS-REVERSE-SW               PIC X VALUE "N".
010500               88  READ-IS-REVERSE         VALUE "Y".
010600           05  WS-UNSUPPORTED-SW           PIC X VALUE "N".
010700               88  READ-IS-UNSUPPORTED     VALUE "Y".
010800           05  WS-TILE-OPEN-SW             PIC X VALUE "N".
010900               88  A-TILE-IS-OPEN          VALUE "Y".
011000           05  FILLER                      PIC X(4).
011100
011200       01  ALIGN-PARSE-FIELDS.
011300           05  WX-UNSTR-PTR                PIC 9(4) COMP.
011400           05  WX-END-POS                  PIC 9(9).
011500           05  FILLER                      PIC X(4).
011600
011700       01  BIT-TEST-FIELDS.
011800           05  WX-BIT-QUOT                 PIC 9(7) COMP.
011900           05  WX-BIT-REM4                 PIC 9(3) COMP.
012000           05  WX-BIT-REM16                PIC 9(5) COMP.
012100           05  FILLER                      PIC X(4).
012200
012300       01  UNSUPPORTED-SCAN-FIELDS.
012400           05  WX-UNSUP-COUNT              PIC 9(3) COMP.
012500           05  FILLER                      PIC X(4).
012600
012700      * TILE-TRACK-TABLE HOLDS ONE ROW PER OPEN TILE - SINCE THE FEED
012800      * IS GLOBALLY SORTED CHROM-THEN-START, A TILE NEVER NEEDS MORE
012900      * THAN ITS MOST RECENT CHROMOSOME/END ON FILE; ONCE THE RUN
013000      * MOVES TO A NEW CHROMOSOME, ANY TILE'S OLD-CHROMOSOME ENTRY
013100      * CAN NEVER BE QUERIED AGAIN.
013200      *    TABLE SIZE REFLECTS A SINGLE RUN'S CONTIG COUNT.  BUMP THE
013300      *    OCCURS COUNT AND RECOMPILE IF A WIDER GENOME COMES THROUGH.
013400       01  TILE-TRACK-TABLE.
013500           05  TL-COUNT                    PIC 9(3) COMP.
013600           05  TL-ENTRY OCCURS 50 TIMES INDEXED BY TL-IDX.
013700               10  TL-CHROM                PIC X(10).
013800               10  TL-LAST-END             PIC 9(9).
013900               10  FILLER                  PIC X(6).
014000
014100       01  TILE-NAME-FIELDS.
014200           05  WX-TILE-NUM                 PIC 9(3).
014300           05  WX-TILE-NUM-EDIT            PIC 999.
014400      * WX-TILE-NAME-R LETS THE DDNAME-BUILD STEP VIEW THE SAME BYTES
014500      * AS ONE ALPHANUMERIC FIELD WHILE THE NUMBER IS STILL BEING
014600      * EDITED INTO THE TAIL OF IT.
014700           05  WX-TILE-NAME-R REDEFINES WX-TILE-NUM-EDIT
014800                                         PIC X(3).
014900           05  WX-FOUND-SUB                PIC 9(3) COMP.
015000           05  WX-OPEN-TILE-SUB            PIC 9(3) COMP.
015100           05  FILLER                      PIC X(4).
015200
015300       01  TILE-DSNAME                     PIC X(8) VALUE SPACES.
015400
015500      * TILESAM HAS NO MD TAG OF ITS OWN TO HAND CIGARDEC (IT ONLY
015600      * WANTS THE GENOMIC LENGTH, NOT THE PRETTY-PRINT STRING) - THESE
015700      * DUMMY FIELDS KEEP THE CALL ARGUMENT LIST NAMED AND SIZED TO
015800      * MATCH CIGARDEC'S LINKAGE EXACTLY RATHER THAN PASSING LITERALS.
015900       01  WS-MD-STRING-DUMMY               PIC X(200) VALUE SPACES.
016000       01  WS-MD-PRESENT-DUMMY              PIC X VALUE "N".
016100       01  WS-PRETTY-CIGAR-DUMMY            PIC X(400).
016200
016300       01  BASES-WORK-FIELDS.
016400           05  WX-BASES-LEN                PIC 9(4) COMP.
016500           05  WX-BASES-REV                PIC X(4000).
016600           05  WX-REV-SUB                  PIC 9(4) COMP.
016700           05  WX-FWD-SUB                  PIC 9(4) COMP.
016800           05  WX-ONE-BASE                 PIC X.
016900           05  FILLER                      PIC X(6).
017000
017100       01  WRAP-FIELDS.
017200           05  WX-WRAP-POS                 PIC 9(4) COMP.
017300           05  WX-WRAP-LEN                 PIC 9(4) COMP.
017400           05  FILLER                      PIC X(4).
017500
017600       01  WS-HEADER-LINE.
017700           05  WS-HDR-TEXT                 PIC X(96).
017800           05  FILLER                      PIC X(4) VALUE SPACES.
017900
018000       01  COUNTERS-AND-ACCUMULATORS.
018100           05  WS-READS-TOTAL              PIC 9(9) COMP.
018200           05  WS-READS-ALIGNED            PIC 9(9) COMP.
018300           05  WS-READS-UNSUPPORTED        PIC 9(9) COMP.
018350           05  WX-LAST-CHROM               PIC X(10) VALUE SPACES.
018370           05  WX-LAST-START               PIC 9(9) VALUE ZERO.
018400           05  FILLER                      PIC X(4).
018500
018600       01  WS-SUMMARY-LINE.
018700           05  WS-SUMM-TEXT                PIC X(96).
018800           05  FILLER                      PIC X(4) VALUE SPACES.
018900
019000       COPY ABENDREC.
019100       01  SYSOUT-REC                      PIC X(130).
019200       01  ZERO-DIVIDE-FIELDS.
019300           05  ZERO-VAL                    PIC 9 VALUE 0.
019400           05  ONE-VAL                     PIC 9 VALUE 1.
019450           05  FILLER                      PIC X(4).
019500       01  RETURN-CD                       PIC S9(4) COMP.
019600
019700       PROCEDURE DIVISION.
019800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019900           PERFORM 100-MAINLINE THRU 100-EXIT
020000                   UNTIL NO-MORE-ALIGN-DATA.
020100           PERFORM 900-CLEANUP THRU 900-EXIT.
020200           MOVE +0 TO RETURN-CODE.
020300           GOBACK.
020400
020500       000-HOUSEKEEPING.
020600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700           MOVE ZERO TO TL-COUNT, WX-OPEN-TILE-SUB, WS-READS-TOTAL,
020800               WS-READS-ALIGNED, WS-READS-UNSUPPORTED.
020900           OPEN INPUT ALIGN-FILE.
021000           OPEN OUTPUT NOALIGN-FILE.
021100           PERFORM 990-READ-ALIGN-REC THRU 990-EXIT.
021200       000-EXIT.
021300           EXIT.
021400
021500       100-MAINLINE.
021600           MOVE "100-MAINLINE" TO PARA-NAME.
021700           PERFORM 150-PROCESS-ONE-READ THRU 150-EXIT.
021800           PERFORM 990-READ-ALIGN-REC THRU 990-EXIT.
021900       100-EXIT.
022000           EXIT.
022100
022200       150-PROCESS-ONE-READ.
022300           MOVE "150-PROCESS-ONE-READ" TO PARA-NAME.
022400           ADD 1 TO WS-READS-TOTAL.
022500
022600           MOVE ZERO TO WX-UNSUP-COUNT.
022700           INSPECT AF-READ-NAME TALLYING WX-UNSUP-COUNT
022800                   FOR ALL "|f1p0|".
022900           IF WX-UNSUP-COUNT > 0
023000               SET READ-IS-UNSUPPORTED TO TRUE
023100               ADD 1 TO WS-READS-UNSUPPORTED
023200               GO TO 150-EXIT
023300           ELSE
023400               MOVE "N" TO WS-UNSUPPORTED-SW.
023500
023600           MOVE ZERO TO WX-BIT-QUOT.
023700           DIVIDE AF-FLAGS BY 8 GIVING WX-BIT-QUOT
023800                   REMAINDER WX-BIT-REM4.
023900           IF WX-BIT-REM4 >= 4
024000               SET READ-IS-UNALIGNED TO TRUE
024100           ELSE
024200               MOVE "N" TO WS-UNALIGNED-SW.
024300
024400           IF READ-IS-UNALIGNED
024500               PERFORM 220-WRITE-NONALIGNED THRU 220-EXIT
024600           ELSE
024700               ADD 1 TO WS-READS-ALIGNED
024800               PERFORM 300-PROCESS-ALIGNED THRU 300-EXIT.
024900       150-EXIT.
025000           EXIT.
025100
025200       160-PARSE-ALIGN-REC.
025300           MOVE "160-PARSE-ALIGN-REC" TO PARA-NAME.
025400           MOVE ZERO TO AF-FIELD-COUNT.
025500           MOVE SPACES TO AF-TAGS.
025600           UNSTRING ALIGN-RAW-LINE DELIMITED BY X"09"
025700               INTO AF-READ-NAME, AF-FLAGS-R, AF-CHROM, AF-START-POS,
025800                    AF-MAPQ, AF-CIGAR, AF-MATE-CHROM, AF-MATE-POS,
025900                    AF-TLEN, AF-BASES
026000               WITH POINTER WX-UNSTR-PTR
026100               TALLYING IN AF-FIELD-COUNT.
026200           IF AF-FIELD-COUNT < 10
026300               MOVE "*** ALIGNMENT RECORD HAS FEWER THAN 10 FIELDS"
026400                   TO ABEND-REASON
026500               MOVE AF-READ-NAME TO ACTUAL-VAL
026600               GO TO 1000-ABEND-RTN.
026700       160-EXIT.
026800           EXIT.
026900
027000       220-WRITE-NONALIGNED.
027100           MOVE "220-WRITE-NONALIGNED" TO PARA-NAME.
027200           MOVE ZERO TO WX-BASES-LEN.
027300           INSPECT AF-BASES TALLYING WX-BASES-LEN
027400               FOR CHARACTERS BEFORE INITIAL SPACE.
027500           MOVE SPACES TO WS-HDR-TEXT.
027600           STRING ">" DELIMITED BY SIZE
027700                  AF-READ-NAME DELIMITED BY SPACE
027800                  "  *  0  0" DELIMITED BY SIZE
027900               INTO WS-HDR-TEXT.
028000           MOVE WS-HDR-TEXT TO NOALIGN-REC.
028100           WRITE NOALIGN-REC.
028200           PERFORM 650-WRAP-TO-NOALIGN THRU 650-EXIT.
028300       220-EXIT.
028400           EXIT.
028500
028600       300-PROCESS-ALIGNED.
028610           MOVE "300-PROCESS-ALIGNED" TO PARA-NAME.
028620      * THE TILING LOGIC IN 500-FIRST-FIT-PLACEMENT DEPENDS ON EACH
028630      * CHROMOSOME'S ALIGNMENTS ARRIVING IN ASCENDING START ORDER -
028640      * AN OUT-OF-ORDER FEED WOULD TILE SILENTLY WRONG INSTEAD OF
028650      * JUST LOOKING WRONG, SO THE FEED IS CHECKED HERE THE SAME WAY
028660      * MATCHANN CHECKS ITS OWN ALIGNMENT INPUT.
028670           IF AF-CHROM NOT = WX-LAST-CHROM
028680               MOVE AF-CHROM TO WX-LAST-CHROM
028690               MOVE ZERO TO WX-LAST-START
028700           ELSE
028710               IF AF-START-POS < WX-LAST-START
028720                   MOVE "*** ALIGNMENT RECORDS OUT OF ASCENDING ORDER"
028730                       TO ABEND-REASON
028740                   MOVE WX-LAST-START TO EXPECTED-VAL
028750                   MOVE AF-START-POS TO ACTUAL-VAL
028760                   GO TO 1000-ABEND-RTN.
028770           MOVE AF-START-POS TO WX-LAST-START.
028800           DIVIDE AF-FLAGS BY 32 GIVING WX-BIT-QUOT
028900                   REMAINDER WX-BIT-REM16.
029000           IF WX-BIT-REM16 >= 16
029100               SET READ-IS-REVERSE TO TRUE
029200           ELSE
029300               MOVE "N" TO WS-REVERSE-SW.
029400
029500           MOVE ZERO TO RETURN-CD, RE-GENOMIC-LENGTH.
029600           INITIALIZE READ-EXON-TABLE.
029700           CALL "CIGARDEC" USING AF-CIGAR, WS-MD-STRING-DUMMY,
029800                   WS-MD-PRESENT-DUMMY, AF-START-POS, READ-EXON-TABLE,
029900                   RE-GENOMIC-LENGTH, WS-PRETTY-CIGAR-DUMMY, RETURN-CD.
030000           IF RETURN-CD NOT EQUAL TO ZERO
030100               MOVE "*** NON-ZERO RETURN-CODE FROM CIGARDEC"
030200                   TO ABEND-REASON
030300               MOVE AF-READ-NAME TO ACTUAL-VAL
030400               GO TO 1000-ABEND-RTN.
030500           COMPUTE WX-END-POS = AF-START-POS + RE-GENOMIC-LENGTH - 1.
030600
030700           MOVE ZERO TO WX-BASES-LEN.
030800           INSPECT AF-BASES TALLYING WX-BASES-LEN
030900               FOR CHARACTERS BEFORE INITIAL SPACE.
031000           IF READ-IS-REVERSE
031100               PERFORM 400-REVERSE-COMPLEMENT THRU 400-EXIT.
031200
031300           PERFORM 500-FIRST-FIT-PLACEMENT THRU 500-EXIT.
031400
031500           MOVE SPACES TO WS-HDR-TEXT.
031600           STRING ">" DELIMITED BY SIZE
031700                  AF-READ-NAME DELIMITED BY SPACE
031800                  "  " DELIMITED BY SIZE
031900                  AF-CHROM DELIMITED BY SPACE
032000                  "  " DELIMITED BY SIZE
032100                  AF-START-POS DELIMITED BY SIZE
032200                  "  " DELIMITED BY SIZE
032300                  WX-END-POS DELIMITED BY SIZE
032400               INTO WS-HDR-TEXT.
032500           MOVE WS-HDR-TEXT TO TILE-REC.
032600           WRITE TILE-REC.
032700           PERFORM 600-WRITE-WRAPPED-SEQ THRU 600-EXIT.
032800       300-EXIT.
032900           EXIT.
033000
033100       400-REVERSE-COMPLEMENT.
033200           MOVE "400-REVERSE-COMPLEMENT" TO PARA-NAME.
033300           MOVE SPACES TO WX-BASES-REV.
033400           PERFORM 410-FLIP-ONE-BASE THRU 410-EXIT
033500                   VARYING WX-FWD-SUB FROM 1 BY 1
033600                   UNTIL WX-FWD-SUB > WX-BASES-LEN.
033700           MOVE WX-BASES-REV TO AF-BASES.
033800       400-EXIT.
033900           EXIT.
034000
034100       410-FLIP-ONE-BASE.
034200           MOVE AF-BASES(WX-FWD-SUB : 1) TO WX-ONE-BASE.
034300           COMPUTE WX-REV-SUB = WX-BASES-LEN - WX-FWD-SUB + 1.
034400           EVALUATE WX-ONE-BASE
034500               WHEN "A"
034600                   MOVE "T" TO WX-BASES-REV(WX-REV-SUB : 1)
034700               WHEN "T"
034800                   MOVE "A" TO WX-BASES-REV(WX-REV-SUB : 1)
034900               WHEN "C"
035000                   MOVE "G" TO WX-BASES-REV(WX-REV-SUB : 1)
035100               WHEN "G"
035200                   MOVE "C" TO WX-BASES-REV(WX-REV-SUB : 1)
035300               WHEN OTHER
035400                   MOVE WX-ONE-BASE TO WX-BASES-REV(WX-REV-SUB : 1)
035500           END-EVALUATE.
035600       410-EXIT.
035700           EXIT.
035800
035900       500-FIRST-FIT-PLACEMENT.
036000           MOVE "500-FIRST-FIT-PLACEMENT" TO PARA-NAME.
036100           MOVE ZERO TO WX-FOUND-SUB.
036200           PERFORM 520-CHECK-ONE-TILE THRU 520-EXIT
036300                   VARYING TL-IDX FROM 1 BY 1
036400                   UNTIL TL-IDX > TL-COUNT
036500                      OR WX-FOUND-SUB NOT = ZERO.
036600           IF WX-FOUND-SUB = ZERO
036700               ADD 1 TO TL-COUNT
036800               SET TL-IDX TO TL-COUNT
036900               MOVE TL-COUNT TO WX-FOUND-SUB
037000               PERFORM 540-OPEN-NEW-TILE THRU 540-EXIT
037100           ELSE
037200               SET TL-IDX TO WX-FOUND-SUB
037300               IF WX-FOUND-SUB NOT = WX-OPEN-TILE-SUB
037400                   PERFORM 550-REOPEN-TILE THRU 550-EXIT.
037500           MOVE AF-CHROM TO TL-CHROM(TL-IDX).
037600           MOVE WX-END-POS TO TL-LAST-END(TL-IDX).
037700       500-EXIT.
037800           EXIT.
037900
038000       520-CHECK-ONE-TILE.
038100           IF TL-CHROM(TL-IDX) NOT = AF-CHROM
038200              OR AF-START-POS > TL-LAST-END(TL-IDX)
038300               SET WX-FOUND-SUB TO TL-IDX.
038400       520-EXIT.
038500           EXIT.
038600
038700       540-OPEN-NEW-TILE.
038800           MOVE "540-OPEN-NEW-TILE" TO PARA-NAME.
038900           IF A-TILE-IS-OPEN
039000               CLOSE TILE-FILE.
039100           MOVE TL-COUNT TO WX-TILE-NUM.
039200           MOVE WX-TILE-NUM TO WX-TILE-NUM-EDIT.
039300           MOVE SPACES TO TILE-DSNAME.
039400           STRING "TILE" DELIMITED BY SIZE
039500                  WX-TILE-NAME-R DELIMITED BY SIZE
039600               INTO TILE-DSNAME.
039700           OPEN OUTPUT TILE-FILE.
039800           MOVE "Y" TO WS-TILE-OPEN-SW.
039900           MOVE WX-FOUND-SUB TO WX-OPEN-TILE-SUB.
040000       540-EXIT.
040100           EXIT.
040200
040300      * A TILE ONCE CLOSED IS REOPENED EXTEND SO A LATER READ THAT
040400      * FITS AN EARLIER-OPENED TILE DOESN'T CLOBBER WHAT'S ALREADY
040500      * WRITTEN TO IT.  THE OPEN-TILE-SUB TRACKER KEEPS US FROM
040600      * CLOSING AND REOPENING THE SAME TILE OVER AND OVER WHEN A
040700      * RUN OF READS ALL FIT THE ONE ALREADY SITTING OPEN.
040800       550-REOPEN-TILE.
040900           MOVE "550-REOPEN-TILE" TO PARA-NAME.
041000           IF A-TILE-IS-OPEN
041100               CLOSE TILE-FILE.
041200           MOVE TL-IDX TO WX-TILE-NUM.
041300           MOVE WX-TILE-NUM TO WX-TILE-NUM-EDIT.
041400           MOVE SPACES TO TILE-DSNAME.
041500           STRING "TILE" DELIMITED BY SIZE
041600                  WX-TILE-NAME-R DELIMITED BY SIZE
041700               INTO TILE-DSNAME.
041800           OPEN EXTEND TILE-FILE.
041900           MOVE "Y" TO WS-TILE-OPEN-SW.
042000           MOVE WX-FOUND-SUB TO WX-OPEN-TILE-SUB.
042100       550-EXIT.
042200           EXIT.
042300
042400       600-WRITE-WRAPPED-SEQ.
042500           MOVE "600-WRITE-WRAPPED-SEQ" TO PARA-NAME.
042600           MOVE 1 TO WX-WRAP-POS.
042700           PERFORM 610-WRITE-ONE-WRAP-LINE THRU 610-EXIT
042800                   UNTIL WX-WRAP-POS > WX-BASES-LEN.
042900       600-EXIT.
043000           EXIT.
043100
043200       610-WRITE-ONE-WRAP-LINE.
043300           COMPUTE WX-WRAP-LEN = WX-BASES-LEN - WX-WRAP-POS + 1.
043400           IF WX-WRAP-LEN > 60
043500               MOVE 60 TO WX-WRAP-LEN.
043600           MOVE SPACES TO TILE-REC.
043700           MOVE AF-BASES(WX-WRAP-POS : WX-WRAP-LEN) TO TILE-REC.
043800           WRITE TILE-REC.
043900           ADD WX-WRAP-LEN TO WX-WRAP-POS.
044000       610-EXIT.
044100           EXIT.
044200
044300       650-WRAP-TO-NOALIGN.
044400           MOVE "650-WRAP-TO-NOALIGN" TO PARA-NAME.
044500           MOVE 1 TO WX-WRAP-POS.
044600           PERFORM 660-WRITE-ONE-NOALIGN-LINE THRU 660-EXIT
044700                   UNTIL WX-WRAP-POS > WX-BASES-LEN.
044800       650-EXIT.
044900           EXIT.
045000
045100       660-WRITE-ONE-NOALIGN-LINE.
045200           COMPUTE WX-WRAP-LEN = WX-BASES-LEN - WX-WRAP-POS + 1.
045300           IF WX-WRAP-LEN > 60
045400               MOVE 60 TO WX-WRAP-LEN.
045500           MOVE SPACES TO NOALIGN-REC.
045600           MOVE AF-BASES(WX-WRAP-POS : WX-WRAP-LEN) TO NOALIGN-REC.
045700           WRITE NOALIGN-REC.
045800           ADD WX-WRAP-LEN TO WX-WRAP-POS.
045900       660-EXIT.
046000           EXIT.
046100
046200       900-CLEANUP.
046300           MOVE "900-CLEANUP" TO PARA-NAME.
046400           IF A-TILE-IS-OPEN
046500               CLOSE TILE-FILE.
046600           CLOSE ALIGN-FILE, NOALIGN-FILE.
046700
046800           MOVE SPACES TO WS-SUMM-TEXT.
046900           STRING "summary: " DELIMITED BY SIZE
047000                  WS-READS-TOTAL DELIMITED BY SIZE
047100                  " isoforms read" DELIMITED BY SIZE
047200               INTO WS-SUMM-TEXT.
047300           DISPLAY WS-SUMM-TEXT.
047400
047500           MOVE SPACES TO WS-SUMM-TEXT.
047600           STRING "summary: " DELIMITED BY SIZE
047700                  WS-READS-ALIGNED DELIMITED BY SIZE
047800                  " isoforms aligned and tiled" DELIMITED BY SIZE
047900               INTO WS-SUMM-TEXT.
048000           DISPLAY WS-SUMM-TEXT.
048100
048200           MOVE SPACES TO WS-SUMM-TEXT.
048300           STRING "summary: " DELIMITED BY SIZE
048400                  WS-READS-UNSUPPORTED DELIMITED BY SIZE
048500                  " isoforms unsupported (|f1p0|), skipped" DELIMITED
048600                      BY SIZE
048700               INTO WS-SUMM-TEXT.
048800           DISPLAY WS-SUMM-TEXT.
048900       900-EXIT.
049000           EXIT.
049100
049200       990-READ-ALIGN-REC.
049300           MOVE "990-READ-ALIGN-REC" TO PARA-NAME.
049400           READ ALIGN-FILE INTO ALIGN-RAW-LINE
049500               AT END MOVE "N" TO WS-MORE-ALIGN-SW
049600               GO TO 990-EXIT
049700           END-READ.
049800           IF ALIGN-RAW-LINE(1:1) = "@"
049900               GO TO 990-READ-ALIGN-REC.
050000           PERFORM 160-PARSE-ALIGN-REC THRU 160-EXIT.
050100       990-EXIT.
050200           EXIT.
050300
050400       1000-ABEND-RTN.
050500           WRITE SYSOUT-REC FROM ABEND-REC.
050600           IF A-TILE-IS-OPEN
050700               CLOSE TILE-FILE.
050800           CLOSE ALIGN-FILE, NOALIGN-FILE.
050900           DISPLAY "*** ABNORMAL END OF JOB - TILESAM ***" UPON CONSOLE.
051000           DIVIDE ZERO-VAL INTO ONE-VAL.
