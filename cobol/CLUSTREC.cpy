000100      ******************************************************************
000200      * CLUSTREC  -  CLUSTER-REPORT INPUT RECORD LAYOUT
000300      *              OPTIONAL CSV (HEADER cluster_id,read_id,read_type)
000400      *              OR SPACE-DELIMITED FEED OF FULL-LENGTH FLAGS.
000500      *    USED BY..... CLULOAD
000600      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1993
000700      ******************************************************************
000800       01  CLUST-RAW-LINE                     PIC X(120).
000900
001000       01  CLUST-FIELDS.
001100           05  CRF-CLUSTER-ID                 PIC X(20).
001200           05  CRF-READ-NAME                  PIC X(80).
001300           05  CRF-READ-TYPE                  PIC X(5).
001400               88  CRF-FULL-LENGTH            VALUE "FL".
001500           05  FILLER                         PIC X(15).
