000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CIGARDEC.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/14/94.
000600       DATE-COMPILED. 03/14/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   03/14/94  JS   0000  INITIAL VERSION - BREAKS A CIGAR STRING
001200      *                        INTO GENOMIC LENGTH PLUS EXON LIST, SPLIT
001300      *                        AT N (INTRON) OPERATIONS, FOR MATCHANN.
001400      *   05/02/94  JS   0014  ADD INSERT/DELETE COUNTING PER EXON.
001500      *   11/30/94  JS   0031  PRETTY-PRINT FORM FOR THE cigar: LINE.
001600      *   02/09/95  RLB  0047  S/H CLIP OPS NOW IGNORED FOR GEOMETRY
001700      *                        PER ISOFORM GROUP REQUEST.
001800      *   08/21/95  JS   0052  FIX OFF-BY-ONE ON EXON END WHEN THE LAST
001900      *                        OP IN THE STRING IS M.
002000      *   01/15/96  RLB  0066  MD-STRING SUBSTITUTION COUNTING ADDED.
002100      *   06/03/96  JS   0071  WIDEN CIGAR-STRING-IN TO 200 BYTES FOR
002200      *                        LONG-READ PLATFORM FEEDS.
002300      *   04/22/97  TGD  0083  BOUNDS CHECK ON RE-EXON TABLE - DO NOT
002400      *                        ABEND, JUST STOP FILING FURTHER EXONS.
002500      *   09/09/98  TGD  0090  Y2K REVIEW - NO DATE FIELDS IN THIS
002600      *                        PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
002700      *   03/11/99  JS   0097  MD-STRING DELETION RUN (^) NO LONGER
002800      *                        MISCOUNTED AS A SUBSTITUTION.
002900      *   10/07/02  RLB  0112  CLEANED UP PRETTY-PRINT SPACING TO MATCH
003000      *                        REVISED REPORT COLUMN SPEC.
003100      *   02/18/05  TGD  0126  SUPPORT ZERO-LENGTH MD RUNS BETWEEN TWO
003200      *                        CONSECUTIVE MISMATCH LETTERS.
003300      *   07/30/09  JS   0140  MINOR - TRACE PARA-NAME ON ENTRY/EXIT.
003310      *   08/14/09  RLB  0141  DROPPED THE COMP CLAUSE OFF THE DIGIT-
003320      *                        ACCUMULATOR AND MD-POS EYEBALL REDEFINES -
003330      *                        A REDEFINE OF A COMP ITEM CANNOT ITSELF BE
003340      *                        DECLARED COMP WITH AN ALPHANUMERIC PICTURE.
003400      ******************************************************************
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000       SPECIAL-NAMES.
004100           C01 IS NEXT-PAGE.
004200
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500       77  FILLER                   PIC X(26) VALUE
004600           "* CIGARDEC WORKING-STORAGE*".
004700       77  PARA-NAME                PIC X(30) VALUE SPACES.
004800
004900       01  CIGAR-SCAN-FIELDS.
005000           05  CS-LENGTH             PIC 9(3) COMP.
005100           05  CS-POS                PIC 9(3) COMP.
005200           05  CS-DIGIT-ACCUM        PIC 9(9) COMP.
005300           05  CS-DIGIT-ACCUM-R REDEFINES CS-DIGIT-ACCUM
005400                                    PIC X(4).
005500           05  CS-CURRENT-CHAR       PIC X.
005600           05  CS-CURRENT-DIGIT REDEFINES CS-CURRENT-CHAR
005700                                    PIC 9.
005800           05  CS-GENOMIC-POS        PIC 9(9) COMP.
005900           05  CS-EXON-START         PIC 9(9) COMP.
006000           05  CS-EXON-INSERTS       PIC 9(5) COMP.
006100           05  CS-EXON-DELETES       PIC 9(5) COMP.
006200           05  FILLER                PIC X(6).
006300
006400       01  CIGAR-OPS-TABLE.
006500           05  CO-COUNT              PIC 9(3) COMP.
006600           05  CO-OP OCCURS 100 TIMES INDEXED BY CO-IDX.
006700               10  CO-OP-COUNT       PIC 9(5) COMP.
006800               10  CO-OP-CODE        PIC X.
006900               10  FILLER            PIC X(3).
007000
007100       01  MD-SCAN-FIELDS.
007200           05  MD-LENGTH             PIC 9(3) COMP.
007300           05  MD-POS                PIC 9(3) COMP.
007400           05  MD-POS-R REDEFINES MD-POS
007500                                    PIC X(2).
007600           05  MD-DIGIT-ACCUM        PIC 9(9) COMP.
007700           05  MD-CURRENT-CHAR       PIC X.
007800           05  MD-CURRENT-DIGIT REDEFINES MD-CURRENT-CHAR
007900                                    PIC 9.
008000           05  MD-REF-POS            PIC 9(9) COMP.
008100           05  MD-IN-DELETE-RUN      PIC X VALUE "N".
008200               88  MD-DELETE-RUN     VALUE "Y".
008300           05  FILLER                PIC X(6).
008400
008500       01  MISC-WORK-FLDS.
008600           05  WX-PRETTY-OUT-LTH     PIC 9(4) COMP.
008700           05  WX-FOUND-EXON-SUB     PIC 9(3) COMP.
008800           05  WX-SUB                PIC 9(3) COMP.
008900           05  FILLER                PIC X(4).
009000
009100       LINKAGE SECTION.
009200       01  CIGAR-STRING-IN           PIC X(200).
009300       01  MD-STRING-IN              PIC X(200).
009400       01  MD-STRING-PRESENT         PIC X.
009500           88  MD-IS-PRESENT         VALUE "Y".
009600       01  START-POS-IN              PIC 9(9).
009700       COPY READEXON.
009800       01  GENOMIC-LENGTH-OUT        PIC 9(9) COMP.
009900       01  PRETTY-CIGAR-OUT          PIC X(400).
010000       01  RETURN-CD                 PIC S9(4) COMP.
010100
010200       PROCEDURE DIVISION USING CIGAR-STRING-IN, MD-STRING-IN,
010300               MD-STRING-PRESENT, START-POS-IN, READ-EXON-TABLE,
010400               GENOMIC-LENGTH-OUT, PRETTY-CIGAR-OUT, RETURN-CD.
010500
010600       000-MAINLINE.
010700           MOVE "000-MAINLINE" TO PARA-NAME.
010800           MOVE ZERO TO RETURN-CD.
010900           PERFORM 050-INITIALIZE THRU 050-EXIT.
011000           PERFORM 100-PARSE-CIGAR-OPS THRU 100-EXIT
011100                   VARYING CS-POS FROM 1 BY 1
011200                   UNTIL CS-POS > CS-LENGTH.
011300           IF CS-EXON-START NOT = ZERO
011400               PERFORM 150-CLOSE-EXON THRU 150-EXIT.
011500           PERFORM 400-PRETTY-PRINT THRU 400-EXIT.
011600           IF MD-IS-PRESENT
011700               PERFORM 300-APPLY-MD-STRING THRU 300-EXIT.
011800           MOVE CS-GENOMIC-POS TO GENOMIC-LENGTH-OUT.
011900           SUBTRACT START-POS-IN FROM GENOMIC-LENGTH-OUT.
012000           GOBACK.
012100
012200       050-INITIALIZE.
012300           MOVE "050-INITIALIZE" TO PARA-NAME.
012400           INITIALIZE CIGAR-SCAN-FIELDS, CIGAR-OPS-TABLE, RE-COUNT.
012500           MOVE ZERO TO RE-COUNT, CO-COUNT.
012600           MOVE START-POS-IN TO CS-GENOMIC-POS, CS-EXON-START.
012700           MOVE ZERO TO CS-EXON-INSERTS, CS-EXON-DELETES.
012800           MOVE ZERO TO CS-LENGTH.
012900           INSPECT CIGAR-STRING-IN TALLYING CS-LENGTH
013000               FOR CHARACTERS BEFORE INITIAL SPACE.
013100           IF CS-LENGTH = ZERO
013200               MOVE 200 TO CS-LENGTH.
013300           IF MD-IS-PRESENT
013400               MOVE ZERO TO MD-LENGTH
013500               INSPECT MD-STRING-IN TALLYING MD-LENGTH
013600                   FOR CHARACTERS BEFORE INITIAL SPACE.
013700       050-EXIT.
013800           EXIT.
013900
014000       100-PARSE-CIGAR-OPS.
014100           MOVE "100-PARSE-CIGAR-OPS" TO PARA-NAME.
014200           MOVE CIGAR-STRING-IN(CS-POS:1) TO CS-CURRENT-CHAR.
014300           IF CS-CURRENT-CHAR IS NUMERIC
014400               COMPUTE CS-DIGIT-ACCUM =
014500                   CS-DIGIT-ACCUM * 10 + CS-CURRENT-DIGIT
014600           ELSE
014700               PERFORM 120-FILE-ONE-OP THRU 120-EXIT
014800               MOVE ZERO TO CS-DIGIT-ACCUM.
014900       100-EXIT.
015000           EXIT.
015100
015200       120-FILE-ONE-OP.
015300           MOVE "120-FILE-ONE-OP" TO PARA-NAME.
015400           IF CO-COUNT < 100
015500               ADD 1 TO CO-COUNT
015600               SET CO-IDX TO CO-COUNT
015700               MOVE CS-DIGIT-ACCUM TO CO-OP-COUNT(CO-IDX)
015800               MOVE CS-CURRENT-CHAR TO CO-OP-CODE(CO-IDX).
015900
016000           EVALUATE CS-CURRENT-CHAR
016100               WHEN "M"
016200                   ADD CS-DIGIT-ACCUM TO CS-GENOMIC-POS
016300               WHEN "D"
016400                   ADD CS-DIGIT-ACCUM TO CS-GENOMIC-POS
016500                   ADD CS-DIGIT-ACCUM TO CS-EXON-DELETES
016600               WHEN "I"
016700                   ADD CS-DIGIT-ACCUM TO CS-EXON-INSERTS
016800               WHEN "N"
016900                   PERFORM 150-CLOSE-EXON THRU 150-EXIT
017000                   ADD CS-DIGIT-ACCUM TO CS-GENOMIC-POS
017100                   MOVE CS-GENOMIC-POS TO CS-EXON-START
017200               WHEN OTHER
017300                   CONTINUE
017400           END-EVALUATE.
017500       120-EXIT.
017600           EXIT.
017700
017800       150-CLOSE-EXON.
017900           MOVE "150-CLOSE-EXON" TO PARA-NAME.
018000           IF RE-COUNT < 200
018100               ADD 1 TO RE-COUNT
018200               SET RE-IDX TO RE-COUNT
018300               MOVE CS-EXON-START TO RE-START(RE-IDX)
018400               COMPUTE RE-END(RE-IDX) = CS-GENOMIC-POS - 1
018500               MOVE CS-EXON-INSERTS TO RE-INSERTS(RE-IDX)
018600               MOVE CS-EXON-DELETES TO RE-DELETES(RE-IDX)
018700               MOVE ZERO TO RE-SUBSTS(RE-IDX)
018800               MOVE "N" TO RE-HAS-SUBSTS(RE-IDX).
018900           MOVE ZERO TO CS-EXON-INSERTS, CS-EXON-DELETES, CS-EXON-START.
019000       150-EXIT.
019100           EXIT.
019200
019300       300-APPLY-MD-STRING.
019400           MOVE "300-APPLY-MD-STRING" TO PARA-NAME.
019500           MOVE START-POS-IN TO MD-REF-POS.
019600           MOVE ZERO TO MD-DIGIT-ACCUM.
019700           MOVE "N" TO MD-IN-DELETE-RUN.
019800           PERFORM 320-SCAN-MD-CHAR THRU 320-EXIT
019900                   VARYING MD-POS FROM 1 BY 1
020000                   UNTIL MD-POS > MD-LENGTH.
020100       300-EXIT.
020200           EXIT.
020300
020400       320-SCAN-MD-CHAR.
020500           MOVE "320-SCAN-MD-CHAR" TO PARA-NAME.
020600           MOVE MD-STRING-IN(MD-POS:1) TO MD-CURRENT-CHAR.
020700           EVALUATE TRUE
020800               WHEN MD-CURRENT-CHAR IS NUMERIC
020900                   COMPUTE MD-DIGIT-ACCUM =
021000                       MD-DIGIT-ACCUM * 10 + MD-CURRENT-DIGIT
021100                   MOVE "N" TO MD-IN-DELETE-RUN
021200               WHEN MD-CURRENT-CHAR = "^"
021300                   ADD MD-DIGIT-ACCUM TO MD-REF-POS
021400                   MOVE ZERO TO MD-DIGIT-ACCUM
021500                   MOVE "Y" TO MD-IN-DELETE-RUN
021600               WHEN MD-DELETE-RUN
021700                   ADD 1 TO MD-REF-POS
021800               WHEN OTHER
021900                   ADD MD-DIGIT-ACCUM TO MD-REF-POS
022000                   MOVE ZERO TO MD-DIGIT-ACCUM
022100                   PERFORM 340-MARK-SUBST THRU 340-EXIT
022200                   ADD 1 TO MD-REF-POS
022300           END-EVALUATE.
022400       320-EXIT.
022500           EXIT.
022600
022700       340-MARK-SUBST.
022800           MOVE "340-MARK-SUBST" TO PARA-NAME.
022900           MOVE ZERO TO WX-FOUND-EXON-SUB.
023000           PERFORM 360-FIND-EXON-FOR-POS THRU 360-EXIT
023100                   VARYING WX-SUB FROM 1 BY 1
023200                   UNTIL WX-SUB > RE-COUNT
023300                      OR WX-FOUND-EXON-SUB NOT = ZERO.
023400           IF WX-FOUND-EXON-SUB NOT = ZERO
023500               SET RE-IDX TO WX-FOUND-EXON-SUB
023600               ADD 1 TO RE-SUBSTS(RE-IDX)
023700               MOVE "Y" TO RE-HAS-SUBSTS(RE-IDX).
023800       340-EXIT.
023900           EXIT.
024000
024100       360-FIND-EXON-FOR-POS.
024200           MOVE "360-FIND-EXON-FOR-POS" TO PARA-NAME.
024300           SET RE-IDX TO WX-SUB.
024400           IF MD-REF-POS >= RE-START(RE-IDX)
024500              AND MD-REF-POS <= RE-END(RE-IDX)
024600               MOVE WX-SUB TO WX-FOUND-EXON-SUB.
024700       360-EXIT.
024800           EXIT.
024900
025000       400-PRETTY-PRINT.
025100           MOVE "400-PRETTY-PRINT" TO PARA-NAME.
025200           MOVE SPACES TO PRETTY-CIGAR-OUT.
025300           MOVE 1 TO WX-PRETTY-OUT-LTH.
025400           PERFORM 420-APPEND-ONE-OP THRU 420-EXIT
025500                   VARYING CO-IDX FROM 1 BY 1
025600                   UNTIL CO-IDX > CO-COUNT.
025700       400-EXIT.
025800           EXIT.
025900
026000       420-APPEND-ONE-OP.
026100           MOVE "420-APPEND-ONE-OP" TO PARA-NAME.
026200           STRING CO-OP-COUNT(CO-IDX) DELIMITED BY SIZE
026300                  CO-OP-CODE(CO-IDX) DELIMITED BY SIZE
026400                  " " DELIMITED BY SIZE
026500               INTO PRETTY-CIGAR-OUT
026600               WITH POINTER WX-PRETTY-OUT-LTH.
026700       420-EXIT.
026800           EXIT.
