000100      ******************************************************************
000200      * ABENDREC  -  ABNORMAL-END MESSAGE RECORD
000300      *              WRITTEN TO SYSOUT WHEN A JOB STEP CANNOT CONTINUE.
000400      *    USED BY..... MATCHANN, SHOWANNO, TILESAM, ANNLOAD, CLULOAD
000500      *    ORIGIN...... COBOL DEV CENTER, SHOP STANDARD COPYBOOK
000600      ******************************************************************
000700       01  ABEND-REC.
000800           05  ABEND-REASON                   PIC X(60).
000900           05  EXPECTED-VAL                   PIC X(20).
001000           05  ACTUAL-VAL                     PIC X(20).
001100           05  FILLER                         PIC X(30).
