000100      ******************************************************************
000200      * ANNOTREC  -  ANNOTATION FEATURE RECORD LAYOUT
000300      *              TAB-DELIMITED LINE FROM THE GENOME ANNOTATION
000400      *              FEED, POSITION SORTED WITHIN CHROMOSOME.
000500      *    USED BY..... ANNLOAD
000600      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1990
000700      ******************************************************************
000800       01  ANNOT-RAW-LINE                     PIC X(500).
000900
001000       01  ANNOT-FIELDS.
001100           05  ANF-CHROM                      PIC X(10).
001200           05  ANF-SOURCE                     PIC X(20).
001300           05  ANF-REC-TYPE                   PIC X(12).
001400               88  ANF-IS-GENE                VALUE "gene".
001500               88  ANF-IS-TRANSCRIPT          VALUE "transcript".
001600               88  ANF-IS-EXON                VALUE "exon".
001700               88  ANF-IS-START-CODON         VALUE "start_codon".
001800               88  ANF-IS-STOP-CODON          VALUE "stop_codon".
001900           05  ANF-START-POS                  PIC 9(9).
002000           05  ANF-END-POS                    PIC 9(9).
002100           05  ANF-SCORE                      PIC X(5).
002200           05  ANF-STRAND                     PIC X.
002300               88  ANF-PLUS-STRAND            VALUE "+".
002400               88  ANF-MINUS-STRAND           VALUE "-".
002500           05  ANF-FRAME                      PIC X.
002600           05  ANF-ATTRIBUTES                 PIC X(400).
002700           05  FILLER                         PIC X(16).
