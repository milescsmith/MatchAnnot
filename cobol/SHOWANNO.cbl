000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  SHOWANNO.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/28/94.
000600       DATE-COMPILED. 02/28/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   02/28/94  JS   0000  INITIAL VERSION - ONE-CARD LOOKUP AGAINST
001200      *                        THE ANNLOAD TABLE, PRINTS A GENE, ITS
001300      *                        TRANSCRIPTS AND THEIR EXONS FOR ANALYSTS
001400      *                        WHO WANT TO EYEBALL ONE LOCUS WITHOUT
001500      *                        RUNNING THE WHOLE MATCHANN REPORT.
001600      *   04/19/94  JS   0003  IF THE LOOKUP NAME MATCHES MORE THAN ONE
001700      *                        GENE (SAME SYMBOL ON TWO CONTIGS), PRINT
001800      *                        THE OCCURRENCE COUNT AND STOP INSTEAD OF
001900      *                        GUESSING WHICH ONE THE ANALYST MEANT.
002000      *   09/09/98  TGD  0009  Y2K REVIEW - NO DATE FIELDS HERE, NO
002100      *                        CHANGE REQUIRED.  SIGNED OFF.
002200      *   11/03/99  JS   0011  BLANK/MISSING PARM CARD NOW ABENDS WITH A
002300      *                        CLEAR MESSAGE INSTEAD OF REPORTING "NOT
002400      *                        FOUND" FOR AN EMPTY NAME.
002500      *   08/20/05  RLB  0015  WIDEN LOOKUP NAME FROM 20 TO 40 BYTES TO
002600      *                        MATCH THE GN-NAME/TR-NAME FIELD WIDTH -
002700      *                        LONGER GENE SYMBOLS WERE TRUNCATING ON
002800      *                        THE COMPARE AND NEVER MATCHING.
002900      ******************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           C01 IS NEXT-PAGE.
003700
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT GENE-PARM-FILE
004100               ASSIGN TO UT-S-GENEPRM
004200               ORGANIZATION IS SEQUENTIAL
004300               ACCESS MODE IS SEQUENTIAL
004400               FILE STATUS IS PARM-STATUS.
004500
004600           SELECT GENE-RPT
004700               ASSIGN TO UT-S-GENERPT
004800               ORGANIZATION IS SEQUENTIAL.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200      ****** ONE-RECORD CONTROL CARD - COLS 1-40 CARRY THE GENE SYMBOL
005300      ****** THE ANALYST WANTS TO SEE, LEFT-JUSTIFIED, SPACE PADDED.
005400       FD  GENE-PARM-FILE
005500           RECORDING MODE IS F
005600           LABEL RECORDS ARE STANDARD
005700           RECORD CONTAINS 40 CHARACTERS
005800           BLOCK CONTAINS 0 RECORDS
005900           DATA RECORD IS GENE-PARM-REC.
006000       01  GENE-PARM-REC                  PIC X(40).
006100
006200       FD  GENE-RPT
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD
006500           RECORD CONTAINS 133 CHARACTERS
006600           BLOCK CONTAINS 0 RECORDS
006700           DATA RECORD IS RPT-REC.
006800       01  RPT-REC                        PIC X(133).
006900
007000       WORKING-STORAGE SECTION.
007100       77  PARA-NAME                      PIC X(30) VALUE SPACES.
007200
007300       01  FILE-STATUS-CODES.
007400           05  PARM-STATUS                PIC X(2).
007500               88  PARM-OK                VALUE "00".
007600               88  PARM-NOT-PRESENT       VALUE "35".
007650           05  FILLER                     PIC X(4).
007700
007800           COPY ANNOTTBL.
007900
008000       01  SHOWANNO-SWITCHES.
008100           05  WS-MORE-PARM-SW             PIC X VALUE "Y".
008200               88  NO-MORE-PARM-DATA       VALUE "N".
008300           05  FILLER                      PIC X(6).
008400
008500       01  LOOKUP-FIELDS.
008600           05  WX-LOOKUP-NAME              PIC X(40) VALUE SPACES.
008700      * WX-LOOKUP-NAME-R GIVES A BLANK-TEST A SEPARATE NAME FOR THE
008800      * SAME BYTES SO A DEBUG DISPLAY OF THE RAW CARD ISN'T CONFUSED
008900      * WITH THE COMPARE COPY, THE SAME TRICK USED IN CLULOAD.
009000           05  WX-LOOKUP-NAME-R REDEFINES WX-LOOKUP-NAME
009100                                          PIC X(40).
009200           05  FILLER                      PIC X(6).
009300
009400      * MATCH-LIST HOLDS EVERY GENE-TABLE SUBSCRIPT WHOSE NAME MATCHES
009500      * THE LOOKUP CARD, BUILT ON DEMAND BY SCANNING GENE-TABLE ONCE -
009600      * THIS IS THE "NAME TO GENE-LIST INDEX" FOR A SINGLE QUERY.  A
009700      * HANDFUL OF SLOTS IS PLENTY SINCE A DUPLICATE SYMBOL STOPS THE
009800      * RUN RATHER THAN BEING RESOLVED HERE.
009900       01  MATCH-LIST.
010000           05  ML-COUNT                    PIC 9(3) COMP.
010100           05  ML-GENE-SUB OCCURS 20 TIMES INDEXED BY ML-IDX
010200                                            PIC 9(5) COMP.
010300           05  FILLER                      PIC X(4).
010400
010500       01  SHOWANNO-WORK-FIELDS.
010600           05  WX-LENGTH                   PIC 9(9) COMP.
010700           05  WX-TRAN-SUB                 PIC 9(5) COMP.
010800           05  WX-GENE-LAST-TRAN-SUB       PIC 9(5) COMP.
010900           05  WX-EXON-SUB                 PIC 9(5) COMP.
011000      * WX-TRAN-RANGE LETS THE EXON-ORDER SANITY CHECK COMPARE A
011100      * TRANSCRIPT'S FIRST/LAST EXON SUBSCRIPT IN ONE NUMERIC COMPARE,
011200      * THE SAME COMBINED-KEY TRICK USED FOR GN-RANGE-KEY IN ANNOTTBL.
011300           05  WX-TRAN-RANGE.
011400               10  WX-TRAN-FIRST-SUB       PIC 9(5).
011500               10  WX-TRAN-LAST-SUB        PIC 9(5).
011600           05  WX-TRAN-RANGE-KEY REDEFINES WX-TRAN-RANGE
011700                                          PIC 9(10).
011800           05  FILLER                      PIC X(4).
011900
012000       01  WS-PRINT-WORK.
012100           05  WS-LINE-TEXT                PIC X(120).
012200           05  FILLER                      PIC X(4).
012300
012400       01  WS-BLANK-LINE.
012500           05  FILLER                      PIC X(133) VALUE SPACES.
012600
012700      * U7 COLUMNAR LAYOUT - LABEL, NAME LEFT 15, START/END RIGHT 9,
012800      * LENGTH RIGHT 6, OPTIONAL CODON POSITIONS RIGHT 9 EACH.
012900       01  WS-SHOW-LINE.
013000           05  SA-LABEL                    PIC X(10).
013100           05  SA-NAME                     PIC X(15).
013200           05  SA-START                    PIC ZZZZZZZZ9.
013300           05  FILLER                      PIC X(1) VALUE SPACE.
013400           05  SA-END                      PIC ZZZZZZZZ9.
013500           05  FILLER                      PIC X(1) VALUE SPACE.
013600           05  SA-LENGTH                   PIC ZZZZZ9.
013700           05  FILLER                      PIC X(1) VALUE SPACE.
013800           05  SA-START-CODON              PIC ZZZZZZZZ9.
013900           05  FILLER                      PIC X(1) VALUE SPACE.
014000           05  SA-STOP-CODON               PIC ZZZZZZZZ9.
014100           05  FILLER                      PIC X(57) VALUE SPACES.
014200
014300       01  WS-MSG-LINE.
014400           05  WS-MSG-TEXT                 PIC X(120).
014500           05  FILLER                      PIC X(13) VALUE SPACES.
014600
014700       COPY ABENDREC.
014800       01  SYSOUT-REC                      PIC X(130).
014900       01  ZERO-DIVIDE-FIELDS.
015000           05  ZERO-VAL                    PIC 9 VALUE 0.
015100           05  ONE-VAL                     PIC 9 VALUE 1.
015150           05  FILLER                      PIC X(4).
015200       01  RETURN-CD                       PIC S9(4) COMP.
015300
015400       PROCEDURE DIVISION.
015500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015600           PERFORM 200-BUILD-NAME-INDEX THRU 200-EXIT
015700                   VARYING GENE-IDX FROM 1 BY 1
015800                   UNTIL GENE-IDX > AC-GENE-COUNT.
015900           PERFORM 300-REPORT-GENE THRU 300-EXIT.
016000           PERFORM 900-CLEANUP THRU 900-EXIT.
016100           MOVE +0 TO RETURN-CODE.
016200           GOBACK.
016300
016400       000-HOUSEKEEPING.
016500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016600           MOVE ZERO TO ML-COUNT, RETURN-CD.
016700           OPEN INPUT GENE-PARM-FILE.
016800           OPEN OUTPUT GENE-RPT.
016900
017000           IF PARM-NOT-PRESENT
017100               MOVE "*** NO GENE-PARM-FILE SUPPLIED FOR SHOWANNO"
017200                   TO ABEND-REASON
017300               GO TO 1000-ABEND-RTN.
017400
017500           READ GENE-PARM-FILE INTO WX-LOOKUP-NAME
017600               AT END
017700               MOVE "N" TO WS-MORE-PARM-SW
017800               GO TO 000-EXIT
017900           END-READ.
018000
018100           IF WX-LOOKUP-NAME-R = SPACES
018200               MOVE "*** GENE-PARM-FILE CARD IS BLANK - NO GENE NAME"
018300                   TO ABEND-REASON
018400               GO TO 1000-ABEND-RTN.
018500
018600           CALL "ANNLOAD" USING ANNOT-TABLE, RETURN-CD.
018700           IF RETURN-CD NOT EQUAL TO ZERO
018800               MOVE "*** NON-ZERO RETURN-CODE FROM ANNLOAD" TO
018900                   ABEND-REASON
019000               GO TO 1000-ABEND-RTN.
019100       000-EXIT.
019200           EXIT.
019300
019400       200-BUILD-NAME-INDEX.
019500           MOVE "200-BUILD-NAME-INDEX" TO PARA-NAME.
019600           IF GN-NAME(GENE-IDX) = WX-LOOKUP-NAME
019700               ADD 1 TO ML-COUNT
019800               SET ML-IDX TO ML-COUNT
019900               MOVE GENE-IDX TO ML-GENE-SUB(ML-IDX)
020000           END-IF.
020100       200-EXIT.
020200           EXIT.
020300
020400       300-REPORT-GENE.
020500           MOVE "300-REPORT-GENE" TO PARA-NAME.
020600           EVALUATE ML-COUNT
020700               WHEN 0
020800                   MOVE SPACES TO WS-MSG-TEXT
020900                   STRING "gene " DELIMITED BY SIZE
021000                          WX-LOOKUP-NAME DELIMITED BY SPACE
021100                          " not found" DELIMITED BY SIZE
021200                       INTO WS-MSG-TEXT
021300                   WRITE RPT-REC FROM WS-MSG-LINE
021400               WHEN 1
021500                   SET GENE-IDX TO ML-GENE-SUB(1)
021600                   PERFORM 400-PRINT-GENE-LINE THRU 400-EXIT
021700                   COMPUTE WX-GENE-LAST-TRAN-SUB =
021800                       GN-FIRST-TRAN-SUB(GENE-IDX)
021900                       + GN-TRAN-COUNT(GENE-IDX) - 1
022000                   PERFORM 420-PRINT-ONE-TRAN THRU 420-EXIT
022100                           VARYING WX-TRAN-SUB
022200                           FROM GN-FIRST-TRAN-SUB(GENE-IDX) BY 1
022300                           UNTIL WX-TRAN-SUB > WX-GENE-LAST-TRAN-SUB
022400               WHEN OTHER
022500                   MOVE SPACES TO WS-MSG-TEXT
022600                   STRING "gene " DELIMITED BY SIZE
022700                          WX-LOOKUP-NAME DELIMITED BY SPACE
022800                          " occurs " DELIMITED BY SIZE
022900                          ML-COUNT DELIMITED BY SIZE
023000                          " times - narrow the parm card" DELIMITED BY
023100                              SIZE
023200                       INTO WS-MSG-TEXT
023300                   WRITE RPT-REC FROM WS-MSG-LINE
023400           END-EVALUATE.
023500       300-EXIT.
023600           EXIT.
023700
023800       400-PRINT-GENE-LINE.
023900           MOVE "400-PRINT-GENE-LINE" TO PARA-NAME.
024000           COMPUTE WX-LENGTH = GN-END(GENE-IDX) - GN-START(GENE-IDX) + 1.
024100           MOVE SPACES TO WS-SHOW-LINE.
024200           MOVE "gene:" TO SA-LABEL.
024300           MOVE GN-NAME(GENE-IDX) TO SA-NAME.
024400           MOVE GN-START(GENE-IDX) TO SA-START.
024500           MOVE GN-END(GENE-IDX) TO SA-END.
024600           MOVE WX-LENGTH TO SA-LENGTH.
024700           WRITE RPT-REC FROM WS-SHOW-LINE.
024800       400-EXIT.
024900           EXIT.
025000
025100       420-PRINT-ONE-TRAN.
025200           MOVE "420-PRINT-ONE-TRAN" TO PARA-NAME.
025300           SET TRAN-IDX TO WX-TRAN-SUB.
025400           MOVE SPACES TO WS-SHOW-LINE.
025500           MOVE "tr:" TO SA-LABEL.
025600           MOVE TR-NAME(TRAN-IDX) TO SA-NAME.
025700           MOVE TR-START(TRAN-IDX) TO SA-START.
025800           MOVE TR-END(TRAN-IDX) TO SA-END.
025900           MOVE TR-LENGTH(TRAN-IDX) TO SA-LENGTH.
026000           IF TR-START-CODON-PRESENT(TRAN-IDX)
026100               MOVE TR-START-CODON(TRAN-IDX) TO SA-START-CODON.
026200           IF TR-STOP-CODON-PRESENT(TRAN-IDX)
026300               MOVE TR-STOP-CODON(TRAN-IDX) TO SA-STOP-CODON.
026400           WRITE RPT-REC FROM WS-SHOW-LINE.
026500
026600           SET WX-TRAN-FIRST-SUB TO TR-FIRST-EXON-SUB(TRAN-IDX).
026700           COMPUTE WX-TRAN-LAST-SUB = TR-FIRST-EXON-SUB(TRAN-IDX)
026800               + TR-EXON-COUNT(TRAN-IDX) - 1.
026900           PERFORM 440-PRINT-ONE-EXON THRU 440-EXIT
027000                   VARYING WX-EXON-SUB FROM WX-TRAN-FIRST-SUB BY 1
027100                   UNTIL WX-EXON-SUB > WX-TRAN-LAST-SUB.
027200       420-EXIT.
027300           EXIT.
027400
027500       440-PRINT-ONE-EXON.
027600           MOVE "440-PRINT-ONE-EXON" TO PARA-NAME.
027700           SET EXON-IDX TO WX-EXON-SUB.
027800           COMPUTE WX-LENGTH = EX-END(EXON-IDX) - EX-START(EXON-IDX) + 1.
027900           MOVE SPACES TO WS-SHOW-LINE.
028000           MOVE "exon:" TO SA-LABEL.
028100           MOVE EX-NAME(EXON-IDX) TO SA-NAME.
028200           MOVE EX-START(EXON-IDX) TO SA-START.
028300           MOVE EX-END(EXON-IDX) TO SA-END.
028400           MOVE WX-LENGTH TO SA-LENGTH.
028500           WRITE RPT-REC FROM WS-SHOW-LINE.
028600       440-EXIT.
028700           EXIT.
028800
028900       900-CLEANUP.
029000           MOVE "900-CLEANUP" TO PARA-NAME.
029100           CLOSE GENE-PARM-FILE, GENE-RPT.
029200       900-EXIT.
029300           EXIT.
029400
029500       1000-ABEND-RTN.
029600           WRITE SYSOUT-REC FROM ABEND-REC.
029700           CLOSE GENE-PARM-FILE, GENE-RPT.
029800           DISPLAY "*** ABNORMAL END OF JOB - SHOWANNO ***" UPON CONSOLE.
029900           DIVIDE ZERO-VAL INTO ONE-VAL.
