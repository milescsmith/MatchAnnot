000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MATCHANN.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/21/94.
000600       DATE-COMPILED. 02/21/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   02/21/94  JS   0000  INITIAL VERSION - MAIN DRIVER FOR THE
001200      *                        ISOFORM/ANNOTATION MATCH REPORT.  READS
001300      *                        THE ALIGNMENT FEED, CALLS ANNLOAD/CLULOAD
001400      *                        ONCE AT STARTUP, AND FOR EACH ALIGNED
001500      *                        READ CALLS CIGARDEC, ANNCURS, MATCHENG
001600      *                        AND POLYAFND TO BUILD THE DETAIL REPORT.
001700      *   03/18/94  JS   0009  ADD THE CLUSTER-MEMBERSHIP PRINT LINES
001800      *                        (cl-FL:/cl-nfl:) WHEN A CLUSTER REPORT
001900      *                        WAS SUPPLIED.
002000      *   05/11/94  JS   0021  ADD isMatch/internalMatch PROMOTION -
002100      *                        SCORE-4 WINNER PROMOTED TO 5 ON SMALLEST
002200      *                        TRUNCATION, SCORE-1 WINNER PROMOTED TO 2
002300      *                        ON MOST MATCHED EXONS.
002400      *   07/06/94  RLB  0026  ADD THE OPPOSITE-STRAND RETRY - ONLY WHEN
002500      *                        THE ALIGNED STRAND SCORED NO BETTER
002600      *                        THAN 1 ON ANY GENE.
002700      *   11/30/94  RLB  0031  ADD POLY-A MOTIF SCAN AND SUMMARY COUNTS.
002800      *   02/14/95  RLB  0038  MATCHENG'S 160-OVERLAP-ONE-PAIR BOUNDARY
002810      *                        FIX (TX-END >= RE-START, SEE MATCHENG
002820      *                        CHANGE LOG) CARRIED HERE TOO - THE EXON
002830      *                        COORDINATE WALK IN THIS PROGRAM WAS
002840      *                        MISSING THE LAST TRANSCRIPT EXON ON SOME
002850      *                        READS FOR THE SAME BOUNDARY REASON.
003200      *   09/09/98  TGD  0061  Y2K REVIEW - NO DATE FIELDS IN THIS
003300      *                        PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
003400      *   03/02/00  JS   0065  CAP ON GENE-LIST-OUT RAISED FROM 50 TO
003500      *                        200 - HIGH-DENSITY LOCI ON CHR1 WERE
003600      *                        TRUNCATING THE OVERLAP LIST.
003700      *   08/20/05  RLB  0079  CLUSTER CELL LIST NOW PRINTED IN THE
003800      *                        END-OF-RUN SUMMARY BLOCK, NOT JUST ONCE
003900      *                        AT THE TOP OF THE REPORT.
004000      *   04/04/07  JS   0083  ASCENDING-START CHECK NOW RESETS ON A
004100      *                        CHROMOSOME CHANGE INSTEAD OF CARRYING
004200      *                        THE PRIOR CHROMOSOME'S LAST START FORWARD.
004250      *   02/19/08  RLB  0088  cl-FL:/cl-nfl: PRINTING REWRITTEN TO GROUP
004260      *                        BY CELL (ASCENDING CELL NUMBER) INSTEAD OF
004270      *                        BY RAW TABLE ORDER, WITH MEMBER SHORT NAMES
004280      *                        WRAPPED SIX PER LINE UNDER ONE FLAG LINE
004290      *                        PER CELL - THE OLD ONE-MEMBER-PER-LINE
004300      *                        FORM WAS NEVER THE INTENDED LAYOUT FOR
004310      *                        THIS REPORT AND WAS CONFUSING REVIEWERS.
004320      *   02/19/08  RLB  0089  summary: ISOFORMS-SCORED LINE WAS PRINTING
004330      *                        THE LOOP SUBSCRIPT (6..1) INSTEAD OF THE
004340      *                        ACTUAL SCORE (5..0) AND A STRAY "MINUS 1"
004350      *                        LITERAL - FIXED TO COMPUTE THE REAL SCORE.
004360      ******************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS NEXT-PAGE.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT ALIGN-FILE
005500               ASSIGN TO UT-S-ALIGN
005600               ORGANIZATION IS SEQUENTIAL
005700               ACCESS MODE IS SEQUENTIAL
005800               FILE STATUS IS ALIGN-STATUS.
005900
006000           SELECT MATCH-RPT
006100               ASSIGN TO UT-S-MATRPT
006200               ORGANIZATION IS SEQUENTIAL.
006300
006400       DATA DIVISION.
006500       FILE SECTION.
006600       FD  ALIGN-FILE
006700           RECORDING MODE IS F
006800           LABEL RECORDS ARE STANDARD
006900           RECORD CONTAINS 4500 CHARACTERS
007000           BLOCK CONTAINS 0 RECORDS
007100           DATA RECORD IS ALIGN-FILE-REC.
007200       01  ALIGN-FILE-REC                 PIC X(4500).
007300
007400       FD  MATCH-RPT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 133 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS RPT-REC.
008000       01  RPT-REC                        PIC X(133).
008100
008200       WORKING-STORAGE SECTION.
008300       77  PARA-NAME                      PIC X(30) VALUE SPACES.
008400
008500       01  FILE-STATUS-CODES.
008600           05  ALIGN-STATUS                PIC X(2).
008700               88  ALIGN-OK                VALUE "00".
008750           05  FILLER                      PIC X(4).
008800
008900      ** QSAM FILE
009000           COPY ALIGNREC.
009100           COPY ANNOTTBL.
009200           COPY CLUSTTBL.
009300           COPY READEXON.
009400           COPY READEXON REPLACING ==READ-EXON-TABLE== BY
009500                                   ==TRAN-EXON-TABLE==
009600                                   ==RE-== BY ==TX-==.
009700           COPY OVRLAPTB.
009800
009900      * SAME SHAPE AS POLYAFND'S LINKAGE - KEPT LOCAL SINCE NOTHING
010000      * ELSE BUILDS ONE.
010100       01  MOTIF-OUT-TABLE.
010200           05  MO-COUNT                    PIC 9(2) COMP.
010300           05  MO-ENTRY OCCURS 10 TIMES INDEXED BY MO-IDX.
010400               10  MO-TEXT                 PIC X(6).
010500               10  MO-OFFSET                PIC 9(3) COMP.
010600               10  FILLER                  PIC X(3).
010700
010800      * SAME SHAPE AS ANNCURS'S LINKAGE - KEPT LOCAL FOR THE SAME
010900      * REASON.
011000       01  GENE-LIST-OUT.
011100           05  GL-COUNT                    PIC 9(3) COMP.
011200           05  GL-GENE-SUB OCCURS 200 TIMES INDEXED BY GL-IDX
011300                                            PIC 9(5) COMP.
011350           05  FILLER                      PIC X(4).
011400
011500       01  MAIN-SWITCHES.
011600           05  WS-MORE-ALIGN-SW            PIC X VALUE "Y".
011700               88  NO-MORE-ALIGN-DATA      VALUE "N".
011800           05  WS-UNALIGNED-SW             PIC X VALUE "N".
011900               88  READ-IS-UNALIGNED       VALUE "Y".
012000           05  WS-MULTIMAP-SW              PIC X VALUE "N".
012100               88  READ-IS-MULTIMAP        VALUE "Y".
012200           05  WS-REVERSE-SW               PIC X VALUE "N".
012300               88  READ-IS-REVERSE         VALUE "Y".
012400           05  WS-MD-PRESENT-SW            PIC X VALUE "N".
012500               88  MD-TAG-PRESENT          VALUE "Y".
012600           05  WS-POLYA-FOUND-SW           PIC X VALUE "N".
012700               88  POLYA-WAS-FOUND         VALUE "Y".
012800           05  WS-OPPOSITE-PASS-SW         PIC X VALUE "N".
012900               88  ON-OPPOSITE-STRAND-PASS VALUE "Y".
013000           05  WS-FIRST-CHROM-SW           PIC X VALUE "Y".
013100               88  FIRST-CHROM-SEEN        VALUE "N".
013200           05  FILLER                      PIC X(2).
013300
013400       01  ALIGN-STRAND-FIELDS.
013500           05  WX-ALIGN-STRAND             PIC X.
013600               88  ALIGN-IS-MINUS          VALUE "-".
013700           05  WX-QUERY-STRAND             PIC X.
013800           05  WX-GENE-STRAND-USED         PIC X.
013900           05  FILLER                      PIC X(5).
014000
014100       01  BIT-TEST-FIELDS.
014200           05  WX-BIT-QUOT                 PIC 9(7) COMP.
014300           05  WX-BIT-REM4                 PIC 9(3) COMP.
014400           05  WX-BIT-REM16                PIC 9(5) COMP.
014500           05  WX-BIT-REM256               PIC 9(9) COMP.
014600           05  WX-OVLIST-SUB               PIC 9(3) COMP.
014700           05  FILLER                      PIC X(4).
014800
014900       01  ORDER-CHECK-FIELDS.
015000           05  WX-LAST-CHROM               PIC X(10) VALUE SPACES.
015100           05  WX-LAST-START               PIC 9(9) VALUE ZERO.
015200           05  FILLER                      PIC X(5).
015300
015400       01  ALIGN-PARSE-FIELDS.
015500           05  WX-UNSTR-PTR                PIC 9(4) COMP.
015600           05  WX-END-POS                  PIC 9(9).
015700           05  FILLER                      PIC X(4).
015800
015900       01  TAG-SCAN-FIELDS.
016000           05  TG-KEY                      PIC X(5).
016100           05  TG-SCAN-POS                 PIC 9(3) COMP.
016200           05  TG-LIMIT-POS                PIC 9(3) COMP.
016300           05  TG-END-POS                  PIC 9(3) COMP.
016400           05  TG-VALUE                    PIC X(200).
016500           05  TG-FOUND-SW                 PIC X.
016600               88  TG-FOUND                VALUE "Y".
016700           05  FILLER                      PIC X(5).
016800
016900       01  GENE-SCORE-FIELDS.
017000           05  WX-GENE-BEST-SCORE          PIC 9(1) COMP.
017100           05  WX-GENE-BEST-TRAN-SUB       PIC 9(5) COMP.
017200           05  WX-GENE-BEST-TRUNC          PIC 9(9) COMP.
017300           05  WX-GENE-BEST-MCOUNT         PIC 9(3) COMP.
017400           05  WX-GENE-FINAL-SCORE         PIC 9(1) COMP.
017500           05  WX-T-SCORE                  PIC 9(1) COMP.
017600           05  WX-T-MCOUNT                 PIC 9(3) COMP.
017700           05  WX-T-TRUNC                  PIC 9(9) COMP.
017800           05  WX-LAST-TRAN-SUB            PIC 9(5) COMP.
017900           05  FILLER                      PIC X(4).
018000
018100       01  READ-BEST-FIELDS.
018200           05  WX-BEST-SCORE               PIC 9(1) COMP.
018300           05  WX-BEST-GENE-SUB            PIC 9(5) COMP.
018400           05  WX-BEST-TRAN-SUB            PIC 9(5) COMP.
018500           05  WX-BEST-ON-OPPOSITE-SW      PIC X.
018600               88  WX-BEST-WAS-OPPOSITE    VALUE "Y".
018700           05  WX-ANY-GENE-FOUND-SW        PIC X.
018800               88  WX-ANY-GENE-FOUND       VALUE "Y".
018900           05  FILLER                      PIC X(4).
019000
019100       01  SHOW-COORDS-FIELDS.
019200           05  WX-SC-R                     PIC 9(3) COMP.
019300           05  WX-SC-T                     PIC 9(3) COMP.
019400           05  WX-SC-DELTA-START           PIC S9(9) COMP.
019500           05  WX-SC-DELTA-END             PIC S9(9) COMP.
019600           05  WX-SC-LEN-R                 PIC 9(9) COMP.
019700           05  WX-SC-LEN-T                 PIC 9(9) COMP.
019800           05  FILLER                      PIC X(4).
019900
020000       01  CLUSTER-PRINT-FIELDS.
020100           05  WX-CNAME-TOKEN              PIC X(20).
020200           05  WX-CL-CELL-NO               PIC 9(3) COMP.
020300           05  WX-CL-SUB                   PIC 9(5) COMP.
020400           05  WX-CL-COUNT-ON-LINE         PIC 9(1) COMP.
020500           05  WX-LINE-PTR                 PIC 9(4) COMP.
020600           05  WX-FL-PASS-SW               PIC X.
020700               88  WX-FL-PASS-IS-FL        VALUE "Y".
020800           05  FILLER                      PIC X(4).
020900
021000       01  COUNTERS-AND-ACCUMULATORS.
021100           05  WS-READS-TOTAL              PIC 9(9) COMP.
021200           05  WS-READS-ALIGNED            PIC 9(9) COMP.
021300           05  WS-READS-MULTIMAP           PIC 9(9) COMP.
021400           05  WS-READS-WITH-GENE          PIC 9(9) COMP.
021500           05  WS-READS-OPP-STRAND         PIC 9(9) COMP.
021600           05  WS-SCORE-TOTAL OCCURS 6 TIMES PIC 9(9) COMP.
021700           05  WS-SCORE-POLYA OCCURS 6 TIMES PIC 9(9) COMP.
021800           05  WX-SCORE-SUB                PIC 9(1) COMP.
021850           05  WX-SCORE-VAL                PIC 9(1) COMP.
021900           05  FILLER                      PIC X(3).
022000
022100       01  WS-PRINT-WORK.
022200           05  WS-LINE-TEXT                PIC X(120).
022300           05  WS-LINE-PTR                 PIC 9(4) COMP.
022400           05  FILLER                      PIC X(4).
022500
022600       01  WS-BLANK-LINE.
022700           05  FILLER                      PIC X(133) VALUE SPACES.
022800
022900       01  WS-ISOFORM-LINE.
023000           05  WS-ISO-TEXT                 PIC X(120).
023100           05  FILLER                      PIC X(13) VALUE SPACES.
023200
023300       01  WS-GENE-LINE.
023400           05  WS-GENE-TEXT                PIC X(120).
023500           05  FILLER                      PIC X(13) VALUE SPACES.
023600
023700       01  WS-TR-LINE.
023800           05  WS-TR-TEXT                  PIC X(120).
023900           05  FILLER                      PIC X(13) VALUE SPACES.
024000
024100       01  WS-EXON-LINE.
024200           05  WS-EXON-TEXT                PIC X(120).
024300           05  FILLER                      PIC X(13) VALUE SPACES.
024400
024500       01  WS-RESULT-LINE.
024600           05  WS-RESULT-TEXT              PIC X(120).
024700           05  FILLER                      PIC X(13) VALUE SPACES.
024800
024900       01  WS-SUMMARY-LINE.
025000           05  WS-SUMM-TEXT                PIC X(120).
025100           05  FILLER                      PIC X(13) VALUE SPACES.
025200
025300       01  WS-VERSION-LITERAL              PIC X(4) VALUE "4.17".
025400       01  WX-POLYA-REACH                  PIC 9(3) VALUE 30.
025500
025600       COPY ABENDREC.
025700       01  SYSOUT-REC                      PIC X(130).
025800       01  ZERO-DIVIDE-FIELDS.
025900           05  ZERO-VAL                    PIC 9 VALUE 0.
026000           05  ONE-VAL                     PIC 9 VALUE 1.
026050           05  FILLER                      PIC X(4).
026100       01  RETURN-CD                       PIC S9(4) COMP.
026200
026300       PROCEDURE DIVISION.
026400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026500           PERFORM 100-MAINLINE THRU 100-EXIT
026600                   UNTIL NO-MORE-ALIGN-DATA.
026700           PERFORM 900-CLEANUP THRU 900-EXIT.
026800           MOVE +0 TO RETURN-CODE.
026900           GOBACK.
027000
027100       000-HOUSEKEEPING.
027200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300           DISPLAY "******** BEGIN JOB MATCHANN ********".
027400           OPEN INPUT ALIGN-FILE.
027500           OPEN OUTPUT MATCH-RPT.
027600           INITIALIZE ANNOT-TABLE, CLUSTER-TABLE,
027700                      COUNTERS-AND-ACCUMULATORS.
027800           CALL "ANNLOAD" USING ANNOT-TABLE, RETURN-CD.
027900           CALL "CLULOAD" USING CLUSTER-TABLE, RETURN-CD.
028000           PERFORM 990-READ-ALIGN-REC THRU 990-EXIT.
028100       000-EXIT.
028200           EXIT.
028300
028400       100-MAINLINE.
028500           MOVE "100-MAINLINE" TO PARA-NAME.
028600           PERFORM 150-PROCESS-ONE-READ THRU 150-EXIT.
028700           PERFORM 990-READ-ALIGN-REC THRU 990-EXIT.
028800       100-EXIT.
028900           EXIT.
029000
029100       150-PROCESS-ONE-READ.
029200           MOVE "150-PROCESS-ONE-READ" TO PARA-NAME.
029300           ADD 1 TO WS-READS-TOTAL.
029400           PERFORM 160-PARSE-ALIGN-REC THRU 160-EXIT.
029500           IF AF-FIELD-COUNT < 10
029600               MOVE "*** ALIGNMENT RECORD HAS FEWER THAN 10 FIELDS"
029700                   TO ABEND-REASON
029800               MOVE AF-READ-NAME TO ACTUAL-VAL
029900               GO TO 1000-ABEND-RTN.
030000
030100           MOVE ZERO TO WX-BIT-QUOT.
030200           DIVIDE AF-FLAGS BY 8 GIVING WX-BIT-QUOT
030300                   REMAINDER WX-BIT-REM4.
030400           IF WX-BIT-REM4 >= 4
030500               SET READ-IS-UNALIGNED TO TRUE
030600           ELSE
030700               MOVE "N" TO WS-UNALIGNED-SW.
030800
030900           DIVIDE AF-FLAGS BY 32 GIVING WX-BIT-QUOT
031000                   REMAINDER WX-BIT-REM16.
031100           IF WX-BIT-REM16 >= 16
031200               SET READ-IS-REVERSE TO TRUE
031300               MOVE "-" TO WX-ALIGN-STRAND
031400           ELSE
031500               MOVE "N" TO WS-REVERSE-SW
031600               MOVE "+" TO WX-ALIGN-STRAND.
031700
031800           DIVIDE AF-FLAGS BY 512 GIVING WX-BIT-QUOT
031900                   REMAINDER WX-BIT-REM256.
032000           IF WX-BIT-REM256 >= 256
032100               SET READ-IS-MULTIMAP TO TRUE
032200           ELSE
032300               MOVE "N" TO WS-MULTIMAP-SW.
032400
032500           IF READ-IS-UNALIGNED
032600               PERFORM 200-UNALIGNED-READ THRU 200-EXIT
032700           ELSE
032800               PERFORM 300-ALIGNED-READ THRU 300-EXIT.
032900       150-EXIT.
033000           EXIT.
033100
033200       160-PARSE-ALIGN-REC.
033300           MOVE "160-PARSE-ALIGN-REC" TO PARA-NAME.
033400           MOVE ZERO TO AF-FIELD-COUNT.
033500           MOVE SPACES TO AF-TAGS.
033600           UNSTRING ALIGN-RAW-LINE DELIMITED BY X"09"
033700               INTO AF-READ-NAME, AF-FLAGS-R, AF-CHROM, AF-START-POS,
033800                    AF-MAPQ, AF-CIGAR, AF-MATE-CHROM, AF-MATE-POS,
033900                    AF-TLEN, AF-BASES
034000               WITH POINTER WX-UNSTR-PTR
034100               TALLYING IN AF-FIELD-COUNT.
034200           IF WX-UNSTR-PTR <= LENGTH OF ALIGN-RAW-LINE
034300               MOVE ALIGN-RAW-LINE(WX-UNSTR-PTR : ) TO AF-TAGS
034400               ADD 1 TO AF-FIELD-COUNT.
034500       160-EXIT.
034600           EXIT.
034700
034800       200-UNALIGNED-READ.
034900           MOVE "200-UNALIGNED-READ" TO PARA-NAME.
035000           MOVE SPACES TO WS-ISO-TEXT.
035100           MOVE 1 TO WS-LINE-PTR.
035200           STRING "isoform:  " DELIMITED BY SIZE
035300                  AF-READ-NAME DELIMITED BY SPACE
035400               INTO WS-ISO-TEXT
035500               WITH POINTER WS-LINE-PTR.
035600           WRITE RPT-REC FROM WS-ISOFORM-LINE.
035700
035800           IF CL-COUNT > 0
035900               PERFORM 340-CLUSTER-LINES THRU 340-EXIT.
036000
036100           MOVE "uT:A:" TO TG-KEY.
036200           PERFORM 700-FIND-TAG-VALUE THRU 700-EXIT.
036300           IF TG-FOUND
036400               PERFORM 720-WRITE-TAG-LINE THRU 720-EXIT.
036500           MOVE "AS:i:" TO TG-KEY.
036600           PERFORM 700-FIND-TAG-VALUE THRU 700-EXIT.
036700           IF TG-FOUND
036800               PERFORM 720-WRITE-TAG-LINE THRU 720-EXIT.
036900
037000           MOVE SPACES TO WS-RESULT-TEXT.
037100           MOVE 1 TO WS-LINE-PTR.
037200           STRING "result:   " DELIMITED BY SIZE
037300                  AF-READ-NAME DELIMITED BY SPACE
037400                  " no_alignment_found" DELIMITED BY SIZE
037500               INTO WS-RESULT-TEXT
037600               WITH POINTER WS-LINE-PTR.
037700           WRITE RPT-REC FROM WS-RESULT-LINE.
037800       200-EXIT.
037900           EXIT.
038000
038100       300-ALIGNED-READ.
038200           MOVE "300-ALIGNED-READ" TO PARA-NAME.
038300           ADD 1 TO WS-READS-ALIGNED.
038400           IF READ-IS-MULTIMAP
038500               ADD 1 TO WS-READS-MULTIMAP.
038600
038700           IF AF-CHROM NOT = WX-LAST-CHROM
038800               MOVE AF-CHROM TO WX-LAST-CHROM
038900               MOVE ZERO TO WX-LAST-START
039000           ELSE
039100               IF AF-START-POS < WX-LAST-START
039200                   MOVE "*** ALIGNMENT RECORDS OUT OF ASCENDING ORDER"
039300                       TO ABEND-REASON
039400                   MOVE WX-LAST-START TO EXPECTED-VAL
039500                   MOVE AF-START-POS TO ACTUAL-VAL
039600                   GO TO 1000-ABEND-RTN.
039700           MOVE AF-START-POS TO WX-LAST-START.
039800
039900           MOVE ZERO TO WX-BEST-SCORE.
040000           MOVE "N" TO WX-BEST-ON-OPPOSITE-SW, WX-ANY-GENE-FOUND-SW.
040100
040200           PERFORM 320-DECODE-AND-HEADER THRU 320-EXIT.
040300           IF CL-COUNT > 0
040400               PERFORM 340-CLUSTER-LINES THRU 340-EXIT.
040500           PERFORM 360-POLYA-SCAN THRU 360-EXIT.
040600           PERFORM 400-SCORE-GENES THRU 400-EXIT.
040700           PERFORM 500-PRINT-RESULT THRU 500-EXIT.
040800       300-EXIT.
040900           EXIT.
041000
041100       320-DECODE-AND-HEADER.
041200           MOVE "320-DECODE-AND-HEADER" TO PARA-NAME.
041300           MOVE "N" TO WS-MD-PRESENT-SW.
041400           MOVE "MD:Z:" TO TG-KEY.
041500           PERFORM 700-FIND-TAG-VALUE THRU 700-EXIT.
041600           IF TG-FOUND
041700               MOVE "Y" TO WS-MD-PRESENT-SW.
041800
041900           CALL "CIGARDEC" USING AF-CIGAR, TG-VALUE, WS-MD-PRESENT-SW,
042000                   AF-START-POS, READ-EXON-TABLE, RE-GENOMIC-LENGTH,
042100                   PRETTY-CIGAR-OUT, RETURN-CD.
042200           COMPUTE WX-END-POS = AF-START-POS + RE-GENOMIC-LENGTH - 1.
042300
042400           MOVE SPACES TO WS-ISO-TEXT.
042500           MOVE 1 TO WS-LINE-PTR.
042600           STRING "isoform:  " DELIMITED BY SIZE
042700                  AF-READ-NAME DELIMITED BY SPACE " " DELIMITED BY SIZE
042800                  AF-START-POS DELIMITED BY SIZE " " DELIMITED BY SIZE
042900                  WX-END-POS DELIMITED BY SIZE " " DELIMITED BY SIZE
043000                  AF-CHROM DELIMITED BY SPACE " " DELIMITED BY SIZE
043100                  WX-ALIGN-STRAND DELIMITED BY SIZE " " DELIMITED BY SIZE
043200                  RE-GENOMIC-LENGTH DELIMITED BY SIZE
043300               INTO WS-ISO-TEXT
043400               WITH POINTER WS-LINE-PTR.
043500           WRITE RPT-REC FROM WS-ISOFORM-LINE.
043600
043700           IF READ-IS-MULTIMAP
043800               MOVE SPACES TO WS-LINE-TEXT
043900               MOVE 1 TO WS-LINE-PTR
044000               STRING "multimap" DELIMITED BY SIZE
044100                   INTO WS-LINE-TEXT
044200                   WITH POINTER WS-LINE-PTR
044300               MOVE WS-LINE-TEXT TO WS-ISO-TEXT
044400               WRITE RPT-REC FROM WS-ISOFORM-LINE.
044500
044600           MOVE SPACES TO WS-LINE-TEXT.
044700           MOVE 1 TO WS-LINE-PTR.
044800           STRING "cigar:    " DELIMITED BY SIZE
044900                  PRETTY-CIGAR-OUT DELIMITED BY SIZE
045000               INTO WS-LINE-TEXT
045100               WITH POINTER WS-LINE-PTR.
045200           MOVE WS-LINE-TEXT TO WS-ISO-TEXT.
045300           WRITE RPT-REC FROM WS-ISOFORM-LINE.
045400
045500           IF MD-TAG-PRESENT
045600               MOVE SPACES TO WS-LINE-TEXT
045700               MOVE 1 TO WS-LINE-PTR
045800               STRING "MD:      " DELIMITED BY SIZE
045900                      TG-VALUE DELIMITED BY SIZE
046000                   INTO WS-LINE-TEXT
046100                   WITH POINTER WS-LINE-PTR
046200               MOVE WS-LINE-TEXT TO WS-ISO-TEXT
046300               WRITE RPT-REC FROM WS-ISOFORM-LINE.
046400       320-EXIT.
046500           EXIT.
046600
046700       340-CLUSTER-LINES.
046800           MOVE "340-CLUSTER-LINES" TO PARA-NAME.
046900      * PULL THE cNNN CLUSTER TOKEN OUT OF THE READ NAME - IT IS
047000      * WHICHEVER SLASH-SEPARATED PIECE STARTS WITH "C" AND IS ALL
047100      * DIGITS AFTER THAT, BUT SINCE THE READ NAME'S FIRST TOKEN IS
047200      * ALWAYS THE CELL/CLUSTER PIECE IN THIS FEED WE JUST TAKE IT.
047300           MOVE SPACES TO WX-CNAME-TOKEN.
047400           UNSTRING AF-READ-NAME DELIMITED BY "/"
047500               INTO WX-CNAME-TOKEN.
047600           IF WX-CNAME-TOKEN(1:1) NOT = "c"
047700               GO TO 340-EXIT.
047800
047900           MOVE "Y" TO WX-FL-PASS-SW.
048000           PERFORM 350-CLUSTER-ONE-FL-PASS THRU 350-EXIT.
048100           MOVE "N" TO WX-FL-PASS-SW.
048200           PERFORM 350-CLUSTER-ONE-FL-PASS THRU 350-EXIT.
048300       340-EXIT.
048400           EXIT.
048500
048600      * WALK THE CELL TABLE IN ASCENDING CELL-NUMBER ORDER FOR THIS
048601      * FL/NFL PASS - EACH CELL WITH AT LEAST ONE MATCHING MEMBER
048602      * GETS ITS OWN cl-FL:/cl-nfl: FLAG LINE FOLLOWED BY THAT
048603      * CELL'S MEMBER SHORT NAMES, SIX NAMES TO A PRINT LINE.
048700       350-CLUSTER-ONE-FL-PASS.
048701           MOVE "350-CLUSTER-ONE-FL-PASS" TO PARA-NAME.
048702           PERFORM 352-CLUSTER-ONE-CELL THRU 352-EXIT
048703                   VARYING WX-CL-CELL-NO FROM 1 BY 1
048704                   UNTIL WX-CL-CELL-NO > CL-CELL-COUNT.
048705       350-EXIT.
048706           EXIT.
048707
048708       352-CLUSTER-ONE-CELL.
048709           MOVE "352-CLUSTER-ONE-CELL" TO PARA-NAME.
048710           MOVE ZERO TO WX-CL-COUNT-ON-LINE.
048711           PERFORM 353-CHECK-ONE-MEMBER THRU 353-EXIT
048712                   VARYING WX-CL-SUB FROM 1 BY 1
048713                   UNTIL WX-CL-SUB > CL-COUNT.
048714           IF WX-CL-COUNT-ON-LINE > ZERO
048715               PERFORM 357-FLUSH-NAME-LINE THRU 357-EXIT.
048716       352-EXIT.
048717           EXIT.
048718
048719       353-CHECK-ONE-MEMBER.
048720           SET CL-IDX TO WX-CL-SUB.
048721           IF CL-CLUSTER-ID(CL-IDX) = WX-CNAME-TOKEN
048722              AND CL-FL-FLAG(CL-IDX) = WX-FL-PASS-SW
048723              AND CL-CELL-NO(CL-IDX) = WX-CL-CELL-NO
048724               IF WX-CL-COUNT-ON-LINE = ZERO
048725                   PERFORM 354-WRITE-FLAG-LINE THRU 354-EXIT
048726               END-IF
048727               PERFORM 356-APPEND-ONE-NAME THRU 356-EXIT
048728           END-IF.
048729       353-EXIT.
048730           EXIT.
048731
048732       354-WRITE-FLAG-LINE.
048733           MOVE "354-WRITE-FLAG-LINE" TO PARA-NAME.
048734           MOVE SPACES TO WS-LINE-TEXT.
048735           MOVE 1 TO WS-LINE-PTR.
048736           IF WX-FL-PASS-IS-FL
048737               STRING "cl-FL:    " DELIMITED BY SIZE
048738                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
048739           ELSE
048740               STRING "cl-nfl:   " DELIMITED BY SIZE
048741                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
048742           STRING WX-CL-CELL-NO DELIMITED BY SIZE
048743               INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
048744           MOVE WS-LINE-TEXT TO WS-ISO-TEXT.
048745           WRITE RPT-REC FROM WS-ISOFORM-LINE.
048746           MOVE SPACES TO WS-LINE-TEXT.
048747           MOVE 1 TO WS-LINE-PTR.
048748       354-EXIT.
048749           EXIT.
048750
048751       356-APPEND-ONE-NAME.
048752           MOVE "356-APPEND-ONE-NAME" TO PARA-NAME.
048753           IF WX-CL-COUNT-ON-LINE NOT = ZERO
048754               STRING " " DELIMITED BY SIZE
048755                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
048756           STRING CL-SHORT-NAME(CL-IDX) DELIMITED BY SPACE
048757               INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
048758           ADD 1 TO WX-CL-COUNT-ON-LINE.
048759           IF WX-CL-COUNT-ON-LINE = 6
048760               PERFORM 357-FLUSH-NAME-LINE THRU 357-EXIT.
048761       356-EXIT.
048762           EXIT.
048763
048764       357-FLUSH-NAME-LINE.
048765           MOVE "357-FLUSH-NAME-LINE" TO PARA-NAME.
048766           MOVE WS-LINE-TEXT TO WS-ISO-TEXT.
048767           WRITE RPT-REC FROM WS-ISOFORM-LINE.
048768           MOVE SPACES TO WS-LINE-TEXT.
048769           MOVE 1 TO WS-LINE-PTR.
048770           MOVE ZERO TO WX-CL-COUNT-ON-LINE.
048771       357-EXIT.
048772           EXIT.
052400
052500       360-POLYA-SCAN.
052600           MOVE "360-POLYA-SCAN" TO PARA-NAME.
052700           MOVE "N" TO WS-POLYA-FOUND-SW.
052800           CALL "POLYAFND" USING AF-BASES, WX-ALIGN-STRAND,
052900                   WX-POLYA-REACH, MOTIF-OUT-TABLE, RETURN-CD.
053000           MOVE SPACES TO WS-LINE-TEXT.
053100           MOVE 1 TO WS-LINE-PTR.
053200           STRING "polyA:    " DELIMITED BY SIZE
053300               INTO WS-LINE-TEXT
053400               WITH POINTER WS-LINE-PTR.
053500           IF MO-COUNT > 0
053600               MOVE "Y" TO WS-POLYA-FOUND-SW
053700               PERFORM 370-APPEND-ONE-MOTIF THRU 370-EXIT
053800                       VARYING MO-IDX FROM 1 BY 1 UNTIL MO-IDX > MO-COUNT.
053900           MOVE WS-LINE-TEXT TO WS-ISO-TEXT.
054000           WRITE RPT-REC FROM WS-ISOFORM-LINE.
054100       360-EXIT.
054200           EXIT.
054300
054400       370-APPEND-ONE-MOTIF.
054500           STRING MO-TEXT(MO-IDX) DELIMITED BY SPACE
054600                  ": " DELIMITED BY SIZE
054700                  MO-OFFSET(MO-IDX) DELIMITED BY SIZE
054800                  " " DELIMITED BY SIZE
054900               INTO WS-LINE-TEXT
055000               WITH POINTER WS-LINE-PTR.
055100       370-EXIT.
055200           EXIT.
055300
055400       400-SCORE-GENES.
055500           MOVE "400-SCORE-GENES" TO PARA-NAME.
055600           MOVE WX-ALIGN-STRAND TO WX-QUERY-STRAND.
055700           MOVE "N" TO WS-OPPOSITE-PASS-SW.
055800           PERFORM 410-ANNCURS-AND-SCORE THRU 410-EXIT.
055900
056000      * OPPOSITE-STRAND RETRY - ONLY WHEN THE ALIGNED STRAND NEVER
056100      * SCORED BETTER THAN 1 ON ANY GENE.
056200           IF WX-BEST-SCORE NOT > 1
056300               IF WX-ALIGN-STRAND = "+"
056400                   MOVE "-" TO WX-QUERY-STRAND
056500               ELSE
056600                   MOVE "+" TO WX-QUERY-STRAND
056700               END-IF
056800               MOVE "Y" TO WS-OPPOSITE-PASS-SW
056900               PERFORM 410-ANNCURS-AND-SCORE THRU 410-EXIT.
057000       400-EXIT.
057100           EXIT.
057200
057300       410-ANNCURS-AND-SCORE.
057400           MOVE "410-ANNCURS-AND-SCORE" TO PARA-NAME.
057500           CALL "ANNCURS" USING ANNOT-TABLE, AF-CHROM, AF-START-POS,
057600                   WX-END-POS, WX-QUERY-STRAND, "O", GENE-LIST-OUT,
057700                   RETURN-CD.
057800           PERFORM 420-SCORE-ONE-GENE THRU 420-EXIT
057900                   VARYING GL-IDX FROM 1 BY 1 UNTIL GL-IDX > GL-COUNT.
058000       410-EXIT.
058100           EXIT.
058200
058300       420-SCORE-ONE-GENE.
058400           MOVE "420-SCORE-ONE-GENE" TO PARA-NAME.
058500           SET GENE-IDX TO GL-GENE-SUB(GL-IDX).
058600           MOVE "Y" TO WX-ANY-GENE-FOUND-SW.
058700
058800      * gene: LINE - DELTAS ARE THE GENE'S BOUNDARY LESS THE READ'S,
058900      * THE SAME SENSE THE tr: LINE USES FOR THE 5'/3' DELTAS.
059000           MOVE SPACES TO WS-LINE-TEXT.
059100           MOVE 1 TO WS-LINE-PTR.
059200           COMPUTE WX-SC-DELTA-START = GN-START(GENE-IDX) - AF-START-POS.
059300           COMPUTE WX-SC-DELTA-END = GN-END(GENE-IDX) - WX-END-POS.
059400           STRING "gene:     " DELIMITED BY SIZE
059500                  GN-NAME(GENE-IDX) DELIMITED BY SPACE
059600                  " " DELIMITED BY SIZE
059700                  GN-START(GENE-IDX) DELIMITED BY SIZE
059800                  " " DELIMITED BY SIZE
059900                  WX-SC-DELTA-START DELIMITED BY SIZE
060000                  " " DELIMITED BY SIZE
060100                  GN-END(GENE-IDX) DELIMITED BY SIZE
060200                  " " DELIMITED BY SIZE
060300                  WX-SC-DELTA-END DELIMITED BY SIZE
060400                  " " DELIMITED BY SIZE
060500                  GN-STRAND(GENE-IDX) DELIMITED BY SIZE
060600               INTO WS-LINE-TEXT
060700               WITH POINTER WS-LINE-PTR.
060800           IF ON-OPPOSITE-STRAND-PASS
060900               STRING " rev" DELIMITED BY SIZE
061000                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
061100           MOVE WS-LINE-TEXT TO WS-GENE-TEXT.
061200           WRITE RPT-REC FROM WS-GENE-LINE.
061300
061400           PERFORM 450-SILENT-SCORE-TRANSCRIPTS THRU 450-EXIT.
061500           PERFORM 480-PRINT-GENE-TRANSCRIPTS THRU 480-EXIT.
061600
061700           MOVE WX-GENE-BEST-SCORE TO WX-GENE-FINAL-SCORE.
061800           IF WX-GENE-BEST-SCORE = 4
061900               MOVE 5 TO WX-GENE-FINAL-SCORE.
062000           IF WX-GENE-BEST-SCORE = 1
062100               MOVE 2 TO WX-GENE-FINAL-SCORE.
062200
062300           IF WX-GENE-FINAL-SCORE > WX-BEST-SCORE
062400               MOVE WX-GENE-FINAL-SCORE TO WX-BEST-SCORE
062500               MOVE GENE-IDX TO WX-BEST-GENE-SUB
062600               MOVE WX-GENE-BEST-TRAN-SUB TO WX-BEST-TRAN-SUB
062700               MOVE WS-OPPOSITE-PASS-SW TO WX-BEST-ON-OPPOSITE-SW.
062800       420-EXIT.
062900           EXIT.
063000
063100      * PASS 1 - SCORE EVERY TRANSCRIPT OF THE CURRENT GENE WITHOUT
063200      * PRINTING, SO WE KNOW THE GENE'S BEST RAW SCORE BEFORE DECIDING
063300      * WHETHER TO PRINT EACH tr: LINE OR COLLAPSE THEM TO tr: (none).
063400       450-SILENT-SCORE-TRANSCRIPTS.
063500           MOVE "450-SILENT-SCORE-TRANSCRIPTS" TO PARA-NAME.
063600           MOVE ZERO TO WX-GENE-BEST-SCORE, WX-GENE-BEST-TRAN-SUB,
063700                        WX-GENE-BEST-TRUNC, WX-GENE-BEST-MCOUNT.
063800           IF GN-TRAN-COUNT(GENE-IDX) = ZERO
063900               GO TO 450-EXIT.
064000           COMPUTE WX-LAST-TRAN-SUB = GN-FIRST-TRAN-SUB(GENE-IDX)
064100               + GN-TRAN-COUNT(GENE-IDX) - 1.
064200           PERFORM 460-SCORE-ONE-TRAN THRU 460-EXIT
064300                   VARYING TRAN-IDX FROM GN-FIRST-TRAN-SUB(GENE-IDX)
064400                   BY 1 UNTIL TRAN-IDX > WX-LAST-TRAN-SUB.
064500       450-EXIT.
064600           EXIT.
064700
064800       460-SCORE-ONE-TRAN.
064900           MOVE "460-SCORE-ONE-TRAN" TO PARA-NAME.
065000           PERFORM 470-BUILD-TX-TABLE THRU 470-EXIT.
065100           INITIALIZE OVERLAP-TABLE.
065200           CALL "MATCHENG" USING READ-EXON-TABLE, TRAN-EXON-TABLE,
065300                   WX-T-SCORE, WX-T-MCOUNT, WX-T-TRUNC,
065400                   OVERLAP-TABLE, RETURN-CD.
065500
065600           EVALUATE TRUE
065700               WHEN WX-T-SCORE > WX-GENE-BEST-SCORE
065800                   MOVE WX-T-SCORE TO WX-GENE-BEST-SCORE
065900                   MOVE TRAN-IDX TO WX-GENE-BEST-TRAN-SUB
066000                   MOVE WX-T-TRUNC TO WX-GENE-BEST-TRUNC
066100                   MOVE WX-T-MCOUNT TO WX-GENE-BEST-MCOUNT
066200               WHEN WX-T-SCORE = WX-GENE-BEST-SCORE AND WX-T-SCORE = 4
066300                   IF WX-T-TRUNC < WX-GENE-BEST-TRUNC
066400                       MOVE TRAN-IDX TO WX-GENE-BEST-TRAN-SUB
066500                       MOVE WX-T-TRUNC TO WX-GENE-BEST-TRUNC
066600                   END-IF
066700               WHEN WX-T-SCORE = WX-GENE-BEST-SCORE AND WX-T-SCORE = 1
066800                   IF WX-T-MCOUNT > WX-GENE-BEST-MCOUNT
066900                       MOVE TRAN-IDX TO WX-GENE-BEST-TRAN-SUB
067000                       MOVE WX-T-MCOUNT TO WX-GENE-BEST-MCOUNT
067100                   END-IF
067200               WHEN OTHER
067300                   CONTINUE
067400           END-EVALUATE.
067500       460-EXIT.
067600           EXIT.
067700
067800      * COPIES ONE TRANSCRIPT'S EXON SPAN OUT OF EXON-TABLE INTO THE
067900      * TX- (TRANSCRIPT-SIDE) WORK TABLE MATCHENG EXPECTS.
068000       470-BUILD-TX-TABLE.
068100           MOVE "470-BUILD-TX-TABLE" TO PARA-NAME.
068200           MOVE TR-EXON-COUNT(TRAN-IDX) TO TX-COUNT.
068300           IF TR-EXON-COUNT(TRAN-IDX) = ZERO
068400               GO TO 470-EXIT.
068500           SET EXON-IDX TO TR-FIRST-EXON-SUB(TRAN-IDX).
068600           PERFORM 475-COPY-ONE-EXON THRU 475-EXIT
068700                   VARYING TX-IDX FROM 1 BY 1
068800                   UNTIL TX-IDX > TR-EXON-COUNT(TRAN-IDX).
068900       470-EXIT.
069000           EXIT.
069100
069200       475-COPY-ONE-EXON.
069300           MOVE EX-START(EXON-IDX) TO TX-START(TX-IDX).
069400           MOVE EX-END(EXON-IDX) TO TX-END(TX-IDX).
069500           MOVE ZERO TO TX-INSERTS(TX-IDX), TX-DELETES(TX-IDX),
069600                        TX-SUBSTS(TX-IDX).
069700           SET EXON-IDX UP BY 1.
069800       475-EXIT.
069900           EXIT.
070000
070100      * PASS 2 - NOW THAT THE GENE'S BEST RAW SCORE IS KNOWN, EITHER
070200      * PRINT tr: (none) PLUS THE READ'S OWN EXON LIST ONCE, OR PRINT
070300      * EVERY TRANSCRIPT'S tr: LINE (AND exon: LINES WHEN IT SCORED
070400      * 2 OR BETTER).  MATCHENG IS RUN AGAIN HERE SO THE OVERLAP
070500      * TABLE IS FRESH FOR THE LINE BEING PRINTED - CHEAPER THAN
070600      * CARRYING A COPY OF IT PER TRANSCRIPT FROM PASS 1.
070700       480-PRINT-GENE-TRANSCRIPTS.
070800           MOVE "480-PRINT-GENE-TRANSCRIPTS" TO PARA-NAME.
070900           IF WX-GENE-BEST-SCORE = ZERO
071000               PERFORM 485-PRINT-NO-MATCH THRU 485-EXIT
071100               GO TO 480-EXIT.
071200           IF GN-TRAN-COUNT(GENE-IDX) = ZERO
071300               GO TO 480-EXIT.
071400           COMPUTE WX-LAST-TRAN-SUB = GN-FIRST-TRAN-SUB(GENE-IDX)
071500               + GN-TRAN-COUNT(GENE-IDX) - 1.
071600           PERFORM 490-PRINT-ONE-TRAN THRU 490-EXIT
071700                   VARYING TRAN-IDX FROM GN-FIRST-TRAN-SUB(GENE-IDX)
071800                   BY 1 UNTIL TRAN-IDX > WX-LAST-TRAN-SUB.
071900       480-EXIT.
072000           EXIT.
072100
072200       485-PRINT-NO-MATCH.
072300           MOVE "485-PRINT-NO-MATCH" TO PARA-NAME.
072400           MOVE SPACES TO WS-TR-TEXT.
072500           MOVE "tr:       (none)" TO WS-TR-TEXT.
072600           WRITE RPT-REC FROM WS-TR-LINE.
072700           PERFORM 495-PRINT-READ-ONLY-EXONS THRU 495-EXIT
072800                   VARYING RE-IDX FROM 1 BY 1 UNTIL RE-IDX > RE-COUNT.
072900       485-EXIT.
073000           EXIT.
073100
073200       490-PRINT-ONE-TRAN.
073300           MOVE "490-PRINT-ONE-TRAN" TO PARA-NAME.
073400           PERFORM 470-BUILD-TX-TABLE THRU 470-EXIT.
073500           INITIALIZE OVERLAP-TABLE.
073600           CALL "MATCHENG" USING READ-EXON-TABLE, TRAN-EXON-TABLE,
073700                   WX-T-SCORE, WX-T-MCOUNT, WX-T-TRUNC,
073800                   OVERLAP-TABLE, RETURN-CD.
073900
074000           MOVE SPACES TO WS-LINE-TEXT.
074100           MOVE 1 TO WS-LINE-PTR.
074200           STRING "tr:       " DELIMITED BY SIZE
074300                  TR-NAME(TRAN-IDX) DELIMITED BY SPACE
074400                  " sc: " DELIMITED BY SIZE
074500                  WX-T-SCORE DELIMITED BY SIZE
074600                  " ex: " DELIMITED BY SIZE
074700                  TR-EXON-COUNT(TRAN-IDX) DELIMITED BY SIZE
074800                  " " DELIMITED BY SIZE
074900                  TR-LENGTH(TRAN-IDX) DELIMITED BY SIZE
075000                  " id: " DELIMITED BY SIZE
075100                  TR-ID(TRAN-IDX) DELIMITED BY SPACE
075200                  " " DELIMITED BY SIZE
075300               INTO WS-LINE-TEXT
075400               WITH POINTER WS-LINE-PTR.
075500           PERFORM 492-APPEND-OVERLAP-GROUP THRU 492-EXIT
075600                   VARYING OVR-IDX FROM 1 BY 1 UNTIL OVR-IDX > RE-COUNT.
075700           MOVE WS-LINE-TEXT TO WS-TR-TEXT.
075800           WRITE RPT-REC FROM WS-TR-LINE.
075900
076000           IF WX-T-SCORE NOT < 2
076100               PERFORM 600-SHOW-COORDS THRU 600-EXIT.
076200       490-EXIT.
076300           EXIT.
076400
076500      * RENDERS ONE READ EXON'S OVERLAP GROUP AS "[i,j]" - A READ EXON
076550      * WITH NO OVERLAPPING TRANSCRIPT EXON STILL NEEDS ITS OWN COLUMN
076580      * IN THE GROUP LIST, SO IT PRINTS THE EMPTY BRACKET PAIR "[]"
076590      * RATHER THAN BEING DROPPED FROM THE LINE.
076700       492-APPEND-OVERLAP-GROUP.
076800           STRING "[" DELIMITED BY SIZE
076900               INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
077000           PERFORM 494-APPEND-ONE-INDEX THRU 494-EXIT
077100                   VARYING WX-OVLIST-SUB FROM 1 BY 1
077200                   UNTIL WX-OVLIST-SUB > OV-R-MATCH-COUNT(OVR-IDX).
077300           STRING "] " DELIMITED BY SIZE
077400               INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
077500       492-EXIT.
077600           EXIT.
077700
077800       494-APPEND-ONE-INDEX.
077900           IF WX-OVLIST-SUB > 1
078000               STRING "," DELIMITED BY SIZE
078100                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
078200           STRING OV-R-MATCH(OVR-IDX, WX-OVLIST-SUB) DELIMITED BY SIZE
078300               INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
078400       494-EXIT.
078500           EXIT.
078600
078700       495-PRINT-READ-ONLY-EXONS.
078800           MOVE SPACES TO WS-LINE-TEXT.
078900           MOVE 1 TO WS-LINE-PTR.
079000           STRING "exon:     " DELIMITED BY SIZE
079100                  RE-IDX DELIMITED BY SIZE
079200                  " .   " DELIMITED BY SIZE
079300                  RE-START(RE-IDX) DELIMITED BY SIZE
079400                  " .         len: " DELIMITED BY SIZE
079500                  RE-END(RE-IDX) DELIMITED BY SIZE
079600               INTO WS-LINE-TEXT
079700               WITH POINTER WS-LINE-PTR.
079800           MOVE WS-LINE-TEXT TO WS-EXON-TEXT.
079900           WRITE RPT-REC FROM WS-EXON-LINE.
080000       495-EXIT.
080100           EXIT.
080200
080300      * MERGE-WALKS THE READ AND TRANSCRIPT EXON LISTS USING THE
080400      * OVERLAP TABLE MATCHENG JUST BUILT, PRINTING A JOINT LINE FOR
080500      * EACH MATCHED PAIR AND A ONE-SIDED LINE FOR EACH UNMATCHED
080600      * EXON, SMALLER START FIRST WHEN NEITHER SIDE IS CURRENT.
080700       600-SHOW-COORDS.
080800           MOVE "600-SHOW-COORDS" TO PARA-NAME.
080900           MOVE 1 TO WX-SC-R, WX-SC-T.
081000           PERFORM 610-SHOW-ONE-STEP THRU 610-EXIT
081100                   UNTIL (WX-SC-R > RE-COUNT AND WX-SC-T > TX-COUNT).
081200       600-EXIT.
081300           EXIT.
081400
081500       610-SHOW-ONE-STEP.
081600           EVALUATE TRUE
081700               WHEN WX-SC-R <= RE-COUNT
081800                  AND OV-R-MATCH-COUNT(WX-SC-R) = 1
081900                  AND OV-R-MATCH(WX-SC-R, 1) = WX-SC-T
082000                  AND WX-SC-T <= TX-COUNT
082100                   PERFORM 620-PRINT-JOINT-EXON THRU 620-EXIT
082200                   ADD 1 TO WX-SC-R
082300                   ADD 1 TO WX-SC-T
082400               WHEN WX-SC-T <= TX-COUNT
082500                  AND (WX-SC-R > RE-COUNT
082600                       OR TX-START(WX-SC-T) < RE-START(WX-SC-R))
082700                   PERFORM 630-PRINT-TRAN-ONLY THRU 630-EXIT
082800                   ADD 1 TO WX-SC-T
082900               WHEN WX-SC-R <= RE-COUNT
083000                   PERFORM 640-PRINT-READ-ONLY THRU 640-EXIT
083100                   ADD 1 TO WX-SC-R
083200               WHEN OTHER
083300                   MOVE "*** UNRESOLVABLE EXON OVERLAP SHAPE"
083400                       TO ABEND-REASON
083500                   GO TO 1000-ABEND-RTN
083600           END-EVALUATE.
083700       610-EXIT.
083800           EXIT.
083900
084000       620-PRINT-JOINT-EXON.
084100           MOVE SPACES TO WS-LINE-TEXT.
084200           MOVE 1 TO WS-LINE-PTR.
084300           COMPUTE WX-SC-DELTA-START =
084400               TX-START(WX-SC-T) - RE-START(WX-SC-R).
084500           COMPUTE WX-SC-DELTA-END =
084600               TX-END(WX-SC-T) - RE-END(WX-SC-R).
084700           COMPUTE WX-SC-LEN-R = RE-END(WX-SC-R) - RE-START(WX-SC-R) + 1.
084800           COMPUTE WX-SC-LEN-T = TX-END(WX-SC-T) - TX-START(WX-SC-T) + 1.
084900           STRING "exon:     " DELIMITED BY SIZE
085000                  WX-SC-R DELIMITED BY SIZE " " DELIMITED BY SIZE
085100                  WX-SC-T DELIMITED BY SIZE " " DELIMITED BY SIZE
085200                  RE-START(WX-SC-R) DELIMITED BY SIZE " "
085300                     DELIMITED BY SIZE
085400                  TX-START(WX-SC-T) DELIMITED BY SIZE " "
085500                     DELIMITED BY SIZE
085600                  WX-SC-DELTA-START DELIMITED BY SIZE " "
085700                     DELIMITED BY SIZE
085800                  RE-END(WX-SC-R) DELIMITED BY SIZE " "
085900                     DELIMITED BY SIZE
086000                  TX-END(WX-SC-T) DELIMITED BY SIZE " "
086100                     DELIMITED BY SIZE
086200                  WX-SC-DELTA-END DELIMITED BY SIZE
086300                  " len: " DELIMITED BY SIZE
086400                  WX-SC-LEN-R DELIMITED BY SIZE " " DELIMITED BY SIZE
086500                  WX-SC-LEN-T DELIMITED BY SIZE
086600                  " ins: " DELIMITED BY SIZE
086700                  RE-INSERTS(WX-SC-R) DELIMITED BY SIZE
086800                  " del: " DELIMITED BY SIZE
086900                  RE-DELETES(WX-SC-R) DELIMITED BY SIZE
087000               INTO WS-LINE-TEXT
087100               WITH POINTER WS-LINE-PTR.
087200           IF RE-SUBSTS-PRESENT(WX-SC-R)
087300               STRING " sub: " DELIMITED BY SIZE
087400                      RE-SUBSTS(WX-SC-R) DELIMITED BY SIZE
087500                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
087600           MOVE WS-LINE-TEXT TO WS-EXON-TEXT.
087700           WRITE RPT-REC FROM WS-EXON-LINE.
087800           PERFORM 650-PRINT-CODON-OFFSETS THRU 650-EXIT.
087900       620-EXIT.
088000           EXIT.
088100
088200       630-PRINT-TRAN-ONLY.
088300           MOVE SPACES TO WS-LINE-TEXT.
088400           MOVE 1 TO WS-LINE-PTR.
088500           STRING "exon:     . " DELIMITED BY SIZE
088600                  WX-SC-T DELIMITED BY SIZE
088700                  " .   " DELIMITED BY SIZE
088800                  TX-START(WX-SC-T) DELIMITED BY SIZE
088900                  " .   " DELIMITED BY SIZE
089000                  TX-END(WX-SC-T) DELIMITED BY SIZE
089100                  " ." DELIMITED BY SIZE
089200               INTO WS-LINE-TEXT
089300               WITH POINTER WS-LINE-PTR.
089400           MOVE WS-LINE-TEXT TO WS-EXON-TEXT.
089500           WRITE RPT-REC FROM WS-EXON-LINE.
089600           PERFORM 650-PRINT-CODON-OFFSETS THRU 650-EXIT.
089700       630-EXIT.
089800           EXIT.
089900
090000       640-PRINT-READ-ONLY.
090100           PERFORM 495-PRINT-READ-ONLY-EXONS THRU 495-EXIT.
090200       640-EXIT.
090300           EXIT.
090400
090500      * WHEN THE TRANSCRIPT EXON JUST PRINTED CARRIES A START OR STOP
090600      * CODON, SHOW ITS OFFSET FROM THE EXON'S OWN BOUNDARY.
090700       650-PRINT-CODON-OFFSETS.
090800           IF WX-SC-T > TX-COUNT
090900               GO TO 650-EXIT.
091000           IF TR-START-CODON-PRESENT(TRAN-IDX)
091100               IF TR-START-CODON(TRAN-IDX) >= TX-START(WX-SC-T)
091200                  AND TR-START-CODON(TRAN-IDX) <= TX-END(WX-SC-T)
091300                   MOVE SPACES TO WS-LINE-TEXT
091400                   MOVE 1 TO WS-LINE-PTR
091500                   COMPUTE WX-SC-DELTA-START =
091600                       TR-START-CODON(TRAN-IDX) - TX-START(WX-SC-T)
091700                   STRING "          start: " DELIMITED BY SIZE
091800                          WX-SC-DELTA-START DELIMITED BY SIZE
091900                       INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
092000                   MOVE WS-LINE-TEXT TO WS-EXON-TEXT
092100                   WRITE RPT-REC FROM WS-EXON-LINE
092200               END-IF.
092300           IF TR-STOP-CODON-PRESENT(TRAN-IDX)
092400               IF TR-STOP-CODON(TRAN-IDX) >= TX-START(WX-SC-T)
092500                  AND TR-STOP-CODON(TRAN-IDX) <= TX-END(WX-SC-T)
092600                   MOVE SPACES TO WS-LINE-TEXT
092700                   MOVE 1 TO WS-LINE-PTR
092800                   COMPUTE WX-SC-DELTA-END =
092900                       TR-STOP-CODON(TRAN-IDX) - TX-END(WX-SC-T)
093000                   STRING "          stop:  " DELIMITED BY SIZE
093100                          WX-SC-DELTA-END DELIMITED BY SIZE
093200                       INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR
093300                   MOVE WS-LINE-TEXT TO WS-EXON-TEXT
093400                   WRITE RPT-REC FROM WS-EXON-LINE
093500               END-IF.
093600       650-EXIT.
093700           EXIT.
093800
093900       500-PRINT-RESULT.
094000           MOVE "500-PRINT-RESULT" TO PARA-NAME.
094100           IF NOT WX-ANY-GENE-FOUND
094200               MOVE SPACES TO WS-RESULT-TEXT
094300               MOVE 1 TO WS-LINE-PTR
094400               STRING "result:   " DELIMITED BY SIZE
094500                      AF-READ-NAME DELIMITED BY SPACE
094600                      " no_genes_found" DELIMITED BY SIZE
094700                   INTO WS-RESULT-TEXT
094800                   WITH POINTER WS-LINE-PTR
094900               WRITE RPT-REC FROM WS-RESULT-LINE
095000               GO TO 500-EXIT.
095100
095200           ADD 1 TO WS-READS-WITH-GENE.
095300           SET GENE-IDX TO WX-BEST-GENE-SUB.
095400           SET TRAN-IDX TO WX-BEST-TRAN-SUB.
095500           IF WX-BEST-WAS-OPPOSITE
095600               ADD 1 TO WS-READS-OPP-STRAND.
095700
095800           MOVE SPACES TO WS-LINE-TEXT.
095900           MOVE 1 TO WS-LINE-PTR.
096000           STRING "result:   " DELIMITED BY SIZE
096100                  AF-READ-NAME DELIMITED BY SPACE " " DELIMITED BY SIZE
096200                  GN-NAME(GENE-IDX) DELIMITED BY SPACE
096300                  " " DELIMITED BY SIZE
096400                  TR-NAME(TRAN-IDX) DELIMITED BY SPACE
096500                  " ex: " DELIMITED BY SIZE
096600                  RE-COUNT DELIMITED BY SIZE
096700                  " sc: " DELIMITED BY SIZE
096800                  WX-BEST-SCORE DELIMITED BY SIZE
096900               INTO WS-LINE-TEXT
097000               WITH POINTER WS-LINE-PTR.
097100           IF WX-BEST-WAS-OPPOSITE
097200               STRING " rev" DELIMITED BY SIZE
097300                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
097400           IF WX-BEST-SCORE NOT < 3
097500               SET RE-IDX TO 1
097600               SET TX-IDX TO 1
097700               COMPUTE WX-SC-DELTA-START =
097800                   TR-START(TRAN-IDX) - RE-START(RE-IDX)
097900               SET RE-IDX TO RE-COUNT
098000               COMPUTE WX-SC-DELTA-END =
098100                   TR-END(TRAN-IDX) - RE-END(RE-IDX)
098200               STRING " 5-3: " DELIMITED BY SIZE
098300                      WX-SC-DELTA-START DELIMITED BY SIZE
098400                      " " DELIMITED BY SIZE
098500                      WX-SC-DELTA-END DELIMITED BY SIZE
098600                   INTO WS-LINE-TEXT WITH POINTER WS-LINE-PTR.
098700           MOVE WS-LINE-TEXT TO WS-RESULT-TEXT.
098800           WRITE RPT-REC FROM WS-RESULT-LINE.
098900
099000           MOVE WX-BEST-SCORE TO WX-SCORE-SUB.
099100           ADD 1 TO WX-SCORE-SUB.
099200           ADD 1 TO WS-SCORE-TOTAL(WX-SCORE-SUB).
099300           IF POLYA-WAS-FOUND
099400               ADD 1 TO WS-SCORE-POLYA(WX-SCORE-SUB).
099500       500-EXIT.
099600           EXIT.
099700
099800       700-FIND-TAG-VALUE.
099900           MOVE "700-FIND-TAG-VALUE" TO PARA-NAME.
100000           MOVE "N" TO TG-FOUND-SW.
100100           MOVE SPACES TO TG-VALUE.
100200           MOVE LENGTH OF AF-TAGS TO TG-LIMIT-POS.
100300           MOVE 1 TO TG-SCAN-POS.
100400           PERFORM 710-SCAN-FOR-TAG THRU 710-EXIT
100500                   UNTIL TG-SCAN-POS > TG-LIMIT-POS - 5 OR TG-FOUND.
100600       700-EXIT.
100700           EXIT.
100800
100900       710-SCAN-FOR-TAG.
101000           IF AF-TAGS(TG-SCAN-POS : 5) = TG-KEY
101100               MOVE "Y" TO TG-FOUND-SW
101200               PERFORM 715-EXTRACT-TAG-VALUE THRU 715-EXIT
101300           ELSE
101400               ADD 1 TO TG-SCAN-POS.
101500       710-EXIT.
101600           EXIT.
101700
101800       715-EXTRACT-TAG-VALUE.
101900           COMPUTE TG-END-POS = TG-SCAN-POS + 5.
102000           PERFORM 717-ADVANCE-TO-BLANK THRU 717-EXIT
102100                   UNTIL TG-END-POS > TG-LIMIT-POS
102200                      OR AF-TAGS(TG-END-POS : 1) = SPACE
102300                      OR AF-TAGS(TG-END-POS : 1) = X"09".
102400           COMPUTE TG-END-POS = TG-END-POS - (TG-SCAN-POS + 5).
102500           IF TG-END-POS > 0
102600               MOVE AF-TAGS(TG-SCAN-POS + 5 : TG-END-POS) TO TG-VALUE.
102700       715-EXIT.
102800           EXIT.
102900
103000       717-ADVANCE-TO-BLANK.
103100           ADD 1 TO TG-END-POS.
103200       717-EXIT.
103300           EXIT.
103400
103500       720-WRITE-TAG-LINE.
103600           MOVE "720-WRITE-TAG-LINE" TO PARA-NAME.
103700           MOVE SPACES TO WS-ISO-TEXT.
103800           MOVE 1 TO WS-LINE-PTR.
103900           STRING TG-KEY DELIMITED BY SIZE
104000                  TG-VALUE DELIMITED BY SPACE
104100               INTO WS-ISO-TEXT
104200               WITH POINTER WS-LINE-PTR.
104300           WRITE RPT-REC FROM WS-ISOFORM-LINE.
104400       720-EXIT.
104500           EXIT.
104600
104700       900-CLEANUP.
104800           MOVE "900-CLEANUP" TO PARA-NAME.
104900           PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
105000           CLOSE ALIGN-FILE, MATCH-RPT.
105100           DISPLAY "******** NORMAL END OF JOB MATCHANN ********".
105200       900-EXIT.
105300           EXIT.
105400
105500       950-PRINT-SUMMARY.
105600           MOVE "950-PRINT-SUMMARY" TO PARA-NAME.
105700           MOVE SPACES TO WS-SUMM-TEXT.
105800           STRING "summary: version " DELIMITED BY SIZE
105900                  WS-VERSION-LITERAL DELIMITED BY SIZE
106000               INTO WS-SUMM-TEXT.
106100           WRITE RPT-REC FROM WS-SUMMARY-LINE.
106200
106300           PERFORM 955-PRINT-ONE-CELL THRU 955-EXIT
106400                   VARYING CL-CELL-IDX FROM 1 BY 1
106500                   UNTIL CL-CELL-IDX > CL-CELL-COUNT.
106600
106700           MOVE SPACES TO WS-SUMM-TEXT.
106800           STRING "summary: " DELIMITED BY SIZE
106900                  WS-READS-TOTAL DELIMITED BY SIZE
107000                  " isoforms read" DELIMITED BY SIZE
107100               INTO WS-SUMM-TEXT.
107200           WRITE RPT-REC FROM WS-SUMMARY-LINE.
107300
107400           MOVE SPACES TO WS-SUMM-TEXT.
107500           MOVE 1 TO WS-LINE-PTR.
107600           STRING "summary: " DELIMITED BY SIZE
107700                  WS-READS-ALIGNED DELIMITED BY SIZE
107800                  " isoforms aligned, of which " DELIMITED BY SIZE
107900                  WS-READS-MULTIMAP DELIMITED BY SIZE
108000                  " were multiply mapped" DELIMITED BY SIZE
108100               INTO WS-SUMM-TEXT
108200               WITH POINTER WS-LINE-PTR.
108300           WRITE RPT-REC FROM WS-SUMMARY-LINE.
108400
108500           MOVE SPACES TO WS-SUMM-TEXT.
108600           MOVE 1 TO WS-LINE-PTR.
108700           STRING "summary: " DELIMITED BY SIZE
108800                  WS-READS-WITH-GENE DELIMITED BY SIZE
108900                  " isoforms hit at least one gene, of which "
109000                     DELIMITED BY SIZE
109100                  WS-READS-OPP-STRAND DELIMITED BY SIZE
109200                  " were on opposite strand" DELIMITED BY SIZE
109300               INTO WS-SUMM-TEXT
109400               WITH POINTER WS-LINE-PTR.
109500           WRITE RPT-REC FROM WS-SUMMARY-LINE.
109600
109700           PERFORM 960-PRINT-ONE-SCORE THRU 960-EXIT
109800                   VARYING WX-SCORE-SUB FROM 6 BY -1
109900                   UNTIL WX-SCORE-SUB < 1.
110000       950-EXIT.
110100           EXIT.
110200
110300       955-PRINT-ONE-CELL.
110400           MOVE SPACES TO WS-SUMM-TEXT.
110500           MOVE 1 TO WS-LINE-PTR.
110600           STRING "summary:   cell " DELIMITED BY SIZE
110700                  CL-CELL-IDX DELIMITED BY SIZE
110800                  " = " DELIMITED BY SIZE
110900                  CL-CELL-LONG-NAME(CL-CELL-IDX) DELIMITED BY SPACE
111000               INTO WS-SUMM-TEXT
111100               WITH POINTER WS-LINE-PTR.
111200           WRITE RPT-REC FROM WS-SUMMARY-LINE.
111300       955-EXIT.
111400           EXIT.
111500
111600       960-PRINT-ONE-SCORE.
111700           MOVE SPACES TO WS-SUMM-TEXT.
111750           COMPUTE WX-SCORE-VAL = WX-SCORE-SUB - 1.
111800           MOVE 1 TO WS-LINE-PTR.
111900           STRING "summary: " DELIMITED BY SIZE
112000                  WS-SCORE-TOTAL(WX-SCORE-SUB) DELIMITED BY SIZE
112100                  " isoforms scored " DELIMITED BY SIZE
112150                  WX-SCORE-VAL DELIMITED BY SIZE
112200                  ", of which " DELIMITED BY SIZE
112400                  WS-SCORE-POLYA(WX-SCORE-SUB) DELIMITED BY SIZE
112500                  " had splice termination motif" DELIMITED BY SIZE
112600               INTO WS-SUMM-TEXT
112700               WITH POINTER WS-LINE-PTR.
112800           WRITE RPT-REC FROM WS-SUMMARY-LINE.
112900       960-EXIT.
113000           EXIT.
113100
113200       990-READ-ALIGN-REC.
113300           MOVE "990-READ-ALIGN-REC" TO PARA-NAME.
113400           READ ALIGN-FILE INTO ALIGN-RAW-LINE
113500               AT END MOVE "N" TO WS-MORE-ALIGN-SW
113600               GO TO 990-EXIT
113700           END-READ.
113800           IF ALIGN-RAW-LINE(1:1) = "@"
113900               GO TO 990-READ-ALIGN-REC.
114000       990-EXIT.
114100           EXIT.
114200
114300       1000-ABEND-RTN.
114400           WRITE SYSOUT-REC FROM ABEND-REC.
114500           CLOSE ALIGN-FILE, MATCH-RPT.
114600           DISPLAY "*** ABNORMAL END OF JOB - MATCHANN ***" UPON CONSOLE.
114700           DIVIDE ZERO-VAL INTO ONE-VAL.
