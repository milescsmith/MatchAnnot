000100      ******************************************************************
000200      * CLUSTTBL  -  CLUSTER-REPORT IN-MEMORY TABLE
000300      *              CLUSTER-ID -> MEMBER READS, WITH A FL/NFL FLAG AND
000400      *              A CELL LONG-NAME TABLE NUMBERED IN ORDER OF FIRST
000500      *              APPEARANCE.
000600      *    USED BY..... CLULOAD, MATCHANN (cl-FL:/cl-nfl: PRINTING)
000700      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1996
000800      ******************************************************************
000900       01  CLUSTER-TABLE.
001000           05  CL-COUNT                        PIC 9(5) COMP.
001100           05  CL-ENTRY OCCURS 5000 TIMES INDEXED BY CL-IDX.
001200               10  CL-CLUSTER-ID               PIC X(20).
001300               10  CL-FL-FLAG                  PIC X.
001400                   88  CL-FULL-LENGTH          VALUE "Y".
001500               10  CL-CELL-NO                  PIC 9(3) COMP.
001600               10  CL-SHORT-NAME               PIC X(40).
001700               10  FILLER                      PIC X(6).
001800           05  CL-CELL-COUNT                   PIC 9(3) COMP.
001900           05  CL-CELL-NAME OCCURS 200 TIMES INDEXED BY CL-CELL-IDX.
002000               10  CL-CELL-LONG-NAME           PIC X(40).
002100               10  FILLER                      PIC X(4).
