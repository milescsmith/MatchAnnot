000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  POLYAFND.
000300       AUTHOR. R. L. BECKER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 11/30/94.
000600       DATE-COMPILED. 11/30/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   11/30/94  RLB  0000  INITIAL VERSION - SCANS THE LAST 30 BASES
001200      *                        AT A READ'S 3' END FOR THE CANONICAL
001300      *                        POLYADENYLATION MOTIF AATAAA.
001400      *   01/09/95  RLB  0009  MINUS-STRAND SEARCH USES TTTATT AT THE
001500      *                        START OF THE SEQUENCE INSTEAD.
001600      *   04/18/96  JS   0017  RETURN EVERY MOTIF HIT, NOT JUST THE
001700      *                        FIRST, PER REQUEST FROM THE ANALYSIS GRP.
001800      *   09/09/98  TGD  0024  Y2K REVIEW - NO DATE FIELDS HERE, NO
001900      *                        CHANGE REQUIRED.  SIGNED OFF.
002000      *   06/14/01  JS   0028  REACH WINDOW NOW PASSED IN, WAS A FIXED
002100      *                        30 BEFORE - SOME CALLERS WANT SHORTER.
002150      *   02/19/08  RLB  0033  MINUS-STRAND SCAN WAS NOT BOUNDED TO THE
002160      *                        REACH WINDOW - IT RAN NEARLY THE WHOLE
002170      *                        READ INSTEAD OF JUST THE REACH BASES AT
002180      *                        THE TRUE 3' END.  ALSO FIXED THE OFFSET
002190      *                        COMPUTE FOR MINUS-STRAND HITS, WHICH WAS
002195      *                        STILL MEASURING FROM THE WRONG END.
002200      ******************************************************************
002300
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SOURCE-COMPUTER. IBM-390.
002700       OBJECT-COMPUTER. IBM-390.
002800       SPECIAL-NAMES.
002900           C01 IS NEXT-PAGE.
003000
003100       DATA DIVISION.
003200       WORKING-STORAGE SECTION.
003300       77  PARA-NAME                PIC X(30) VALUE SPACES.
003400
003420      * THE -R REDEFINES BELOW LET THE SCAN POINTERS BE EYEBALLED
003430      * RAW IN A STORAGE DUMP WHEN A MOTIF OFFSET COMES OUT WRONG.
003500       01  SCAN-WORK-FIELDS.
003600           05  SW-BASES-LTH          PIC 9(5) COMP.
003700           05  SW-WINDOW-START       PIC 9(5) COMP.
003710           05  SW-WINDOW-START-R REDEFINES SW-WINDOW-START
003720                                    PIC X(4).
003900           05  SW-WINDOW-SPAN        PIC 9(5) COMP.
004100           05  SW-MOTIF-PLUS         PIC X(6) VALUE "AATAAA".
004200           05  SW-MOTIF-MINUS        PIC X(6) VALUE "TTTATT".
004300           05  SW-SCAN-IX            PIC 9(3) COMP.
004310           05  SW-SCAN-IX-R REDEFINES SW-SCAN-IX
004320                                    PIC X(2).
004400           05  SW-LAST-IX            PIC 9(3) COMP.
004410           05  SW-LAST-IX-R REDEFINES SW-LAST-IX
004420                                    PIC X(2).
004500           05  FILLER                PIC X(2).
004600
004700       LINKAGE SECTION.
004800       01  BASES-IN                  PIC X(4000).
004900       01  STRAND-IN                 PIC X.
005000           88  STRAND-IS-MINUS       VALUE "-".
005100       01  REACH-IN                  PIC 9(3).
005200       01  MOTIF-OUT-TABLE.
005300           05  MO-COUNT              PIC 9(2) COMP.
005400           05  MO-ENTRY OCCURS 10 TIMES INDEXED BY MO-IDX.
005500               10  MO-TEXT           PIC X(6).
005600               10  MO-OFFSET         PIC 9(3) COMP.
005700               10  FILLER            PIC X(3).
005800       01  RETURN-CD                 PIC S9(4) COMP.
005900
006000       PROCEDURE DIVISION USING BASES-IN, STRAND-IN, REACH-IN,
006100               MOTIF-OUT-TABLE, RETURN-CD.
006200
006300       000-MAINLINE.
006400           MOVE "000-MAINLINE" TO PARA-NAME.
006500           MOVE ZERO TO RETURN-CD, MO-COUNT.
006600           MOVE ZERO TO SW-BASES-LTH.
006700           INSPECT BASES-IN TALLYING SW-BASES-LTH
006800               FOR CHARACTERS BEFORE INITIAL SPACE.
006850      * THE SEARCH IS ALWAYS CONFINED TO A REACH-IN-SIZE WINDOW AT THE
006860      * TRUE 3' END OF THE READ (THE LAST REACH-IN BASES FOR A PLUS-
006870      * STRAND READ, THE FIRST REACH-IN BASES FOR A MINUS-STRAND READ,
006880      * SINCE THE REVERSE-COMPLEMENT MOTIF SITS AT THE SEQUENCE START)
006890      * - NEVER THE WHOLE READ, EVEN WHEN THE READ RUNS LONG.
006900           IF SW-BASES-LTH < REACH-IN
007000               MOVE SW-BASES-LTH TO SW-WINDOW-SPAN
007100           ELSE
007200               MOVE REACH-IN TO SW-WINDOW-SPAN.
007300
007400           IF STRAND-IS-MINUS
007450               MOVE 1 TO SW-WINDOW-START
007500           ELSE
007550               COMPUTE SW-WINDOW-START =
007560                   SW-BASES-LTH - SW-WINDOW-SPAN + 1.
007600
007700           COMPUTE SW-LAST-IX = SW-WINDOW-SPAN - 5.
007800           IF SW-LAST-IX > 0
007900               PERFORM 100-SCAN-MOTIF-WINDOW THRU 100-EXIT
008000                       VARYING SW-SCAN-IX FROM 0 BY 1
008100                       UNTIL SW-SCAN-IX > SW-LAST-IX
008200                          OR MO-COUNT = 10.
008300           GOBACK.
008400
008500       100-SCAN-MOTIF-WINDOW.
008600           MOVE "100-SCAN-MOTIF-WINDOW" TO PARA-NAME.
008700           IF STRAND-IS-MINUS
008800               IF BASES-IN(SW-WINDOW-START + SW-SCAN-IX : 6) =
008900                                                       SW-MOTIF-MINUS
009000                   PERFORM 150-FILE-MOTIF-HIT THRU 150-EXIT
009100           ELSE
009200               IF BASES-IN(SW-WINDOW-START + SW-SCAN-IX : 6) =
009300                                                       SW-MOTIF-PLUS
009400                   PERFORM 150-FILE-MOTIF-HIT THRU 150-EXIT.
009500       100-EXIT.
009600           EXIT.
009700
009750      * OFFSET IS ALWAYS MEASURED FROM THE TRUE 3' END - FOR A PLUS-
009760      * STRAND READ THAT IS THE LAST BASE, FOR A MINUS-STRAND READ
009770      * IT IS THE FIRST BASE, SINCE SW-WINDOW-START IS PINNED TO 1.
009800       150-FILE-MOTIF-HIT.
009900           MOVE "150-FILE-MOTIF-HIT" TO PARA-NAME.
010000           ADD 1 TO MO-COUNT.
010100           SET MO-IDX TO MO-COUNT.
010200           IF STRAND-IS-MINUS
010300               MOVE SW-MOTIF-MINUS TO MO-TEXT(MO-IDX)
010350               COMPUTE MO-OFFSET(MO-IDX) = SW-WINDOW-START + SW-SCAN-IX
010400           ELSE
010500               MOVE SW-MOTIF-PLUS TO MO-TEXT(MO-IDX)
010600               COMPUTE MO-OFFSET(MO-IDX) =
010700                   SW-BASES-LTH - (SW-WINDOW-START + SW-SCAN-IX) + 1.
010800       150-EXIT.
010900           EXIT.
