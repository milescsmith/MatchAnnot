000100      ******************************************************************
000200      * ALIGNREC  -  ALIGNMENT (READ) DETAIL RECORD LAYOUT
000300      *              TAB-DELIMITED LINE FROM THE SEQUENCER FEED,
000400      *              SORTED BY CHROMOSOME THEN START POSITION.
000500      *    USED BY..... MATCHANN, TILESAM, CIGARDEC (LINKAGE COPY)
000600      *    ORIGIN...... COBOL DEV CENTER, J. SAYLES, 1990
000700      *    MAINT....... SEE PROGRAM CHANGE LOGS FOR FIELD HISTORY
000800      ******************************************************************
000900       01  ALIGN-RAW-LINE                     PIC X(4500).
001000
001100       01  ALIGN-FIELDS.
001200           05  AF-READ-NAME                   PIC X(60).
001300           05  AF-FLAGS                       PIC 9(5).
001400           05  AF-FLAGS-R REDEFINES AF-FLAGS  PIC X(5).
001500           05  AF-CHROM                       PIC X(10).
001600           05  AF-START-POS                   PIC 9(9).
001700           05  AF-MAPQ                        PIC 9(3).
001800           05  AF-CIGAR                       PIC X(200).
001900           05  AF-MATE-CHROM                  PIC X(10).
002000           05  AF-MATE-POS                    PIC 9(9).
002100           05  AF-TLEN                        PIC S9(9).
002200           05  AF-BASES                       PIC X(4000).
002300           05  AF-TAGS                        PIC X(200).
002400           05  AF-FIELD-COUNT                 PIC 9(2) COMP.
002500           05  FILLER                         PIC X(10).
