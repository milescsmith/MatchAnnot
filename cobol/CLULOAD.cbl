000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLULOAD.
000300       AUTHOR. R. L. BECKER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/02/96.
000600       DATE-COMPILED. 05/02/96.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   05/02/96  RLB  0000  INITIAL VERSION - LOADS THE OPTIONAL
001200      *                        CLUSTER-REPORT FEED SO MATCHANN CAN PRINT
001300      *                        CLUSTER MEMBERSHIP NEXT TO EACH READ.
001400      *   07/19/96  RLB  0005  ADD THE COMMA-HEADER SNIFF - SOME LABS
001500      *                        SEND A CSV HEADER LINE, SOME DON'T.
001600      *   09/09/98  TGD  0009  Y2K REVIEW - NO DATE FIELDS HERE, NO
001700      *                        CHANGE REQUIRED.  SIGNED OFF.
001800      *   11/03/99  JS   0011  STRIP TRAILING "_CCS" FROM THE COORDS
001900      *                        PORTION OF THE READ NAME BEFORE STORING
002000      *                        THE SHORT NAME, PER THE ANALYSIS GROUP'S
002100      *                        CCS-CONSENSUS READ CONVENTION.
002200      *   08/20/05  RLB  0016  CELL TABLE RAISED FROM 50 TO 200 ENTRIES -
002300      *                        A MULTI-SMRTCELL RUN OVERFLOWED IT.
002400      ******************************************************************
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS NEXT-PAGE.
003200       INPUT-OUTPUT SECTION.
003300       FILE-CONTROL.
003400           SELECT CLUST-FILE
003500               ASSIGN TO UT-S-CLUST
003600               ORGANIZATION IS SEQUENTIAL
003700               ACCESS MODE IS SEQUENTIAL
003800               FILE STATUS IS CLUST-STATUS.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200       FD  CLUST-FILE
004300           RECORDING MODE IS F
004400           LABEL RECORDS ARE STANDARD
004500           RECORD CONTAINS 120 CHARACTERS
004600           BLOCK CONTAINS 0 RECORDS
004700           DATA RECORD IS CLUST-FILE-REC.
004800       01  CLUST-FILE-REC                 PIC X(120).
004900
005000       WORKING-STORAGE SECTION.
005100       77  PARA-NAME                      PIC X(30) VALUE SPACES.
005200
005300       01  FILE-STATUS-CODES.
005400           05  CLUST-STATUS               PIC X(2).
005500               88  CLUST-OK               VALUE "00".
005600               88  CLUST-NOT-PRESENT      VALUE "35".
005650           05  FILLER                     PIC X(4).
005700
005800       COPY CLUSTREC.
005900
006000       01  CLULOAD-SWITCHES.
006100           05  WS-MORE-DATA-SW            PIC X VALUE "Y".
006200               88  NO-MORE-CLUST-DATA     VALUE "N".
006300           05  WS-FIRST-REC-SW            PIC X VALUE "Y".
006400               88  FIRST-RECORD           VALUE "Y".
006500           05  WS-DELIM-SW                PIC X VALUE "C".
006600               88  DELIM-IS-COMMA         VALUE "C".
006700               88  DELIM-IS-SPACE         VALUE "S".
006800           05  FILLER                     PIC X(6).
006900
007000       01  CSV-HEADER-LITERAL             PIC X(29)
007100                                 VALUE "cluster_id,read_id,read_type".
007200
007300       01  CLULOAD-WORK-FIELDS.
007400           05  WX-CELL-TOKEN              PIC X(20).
007500      * WX-CELL-TOKEN-R GIVES THE CELL-NUMBER SEARCH LOOP A SEPARATE
007600      * NAME FOR THE SAME BYTES SO A DISPLAY OF THE RAW TOKEN DURING
007700      * DEBUG DOESN'T GET CONFUSED WITH THE COMPARE COPY.
007800           05  WX-CELL-TOKEN-R REDEFINES WX-CELL-TOKEN
007900                                      PIC X(20).
008000           05  WX-ZMW-TOKEN               PIC X(20).
008100           05  WX-COORDS-TOKEN            PIC X(40).
008200      * WX-COORDS-TOKEN-R IS THE SAME BYTES VIEWED AS TWO HALVES WHEN
008300      * THE _CCS-STRIP LOGIC NEEDS TO COMPARE JUST THE TAIL HALF.
008400           05  WX-COORDS-TOKEN-R REDEFINES WX-COORDS-TOKEN.
008500               10  WX-COORDS-HEAD         PIC X(20).
008600               10  WX-COORDS-TAIL         PIC X(20).
008700           05  WX-COORD-LEN               PIC 9(2) COMP.
008800           05  WX-STR-PTR                 PIC 9(3) COMP.
008900           05  WX-CELL-SUB                PIC 9(3) COMP.
009000      * WX-TOKEN-LEN-PAIR LETS THE TWO UNSTRING-DELIMITER COUNTERS
009100      * BELOW BE CLEARED IN ONE MOVE INSTEAD OF TWO.
009200           05  WX-TOKEN-LEN-PAIR.
009300               10  WX-CELL-LEN            PIC 9(2) COMP.
009400               10  WX-ZMW-LEN             PIC 9(2) COMP.
009500           05  WX-TOKEN-LEN-KEY REDEFINES WX-TOKEN-LEN-PAIR
009600                                         PIC 9(4) COMP.
009700           05  FILLER                     PIC X(6).
009800
009900       LINKAGE SECTION.
010000       COPY CLUSTTBL.
010100       01  RETURN-CD                      PIC S9(4) COMP.
010200
010300       PROCEDURE DIVISION USING CLUSTER-TABLE, RETURN-CD.
010400
010500       000-MAINLINE.
010600           MOVE "000-MAINLINE" TO PARA-NAME.
010700           MOVE ZERO TO RETURN-CD.
010800           INITIALIZE CLUSTER-TABLE.
010900           OPEN INPUT CLUST-FILE.
011000           IF CLUST-NOT-PRESENT
011100               GOBACK.
011200           PERFORM 100-READ-CLUSTER-REC THRU 100-EXIT.
011300           PERFORM 200-FILE-CLUSTER-ENTRY THRU 200-EXIT
011400                   UNTIL NO-MORE-CLUST-DATA.
011500           CLOSE CLUST-FILE.
011600           GOBACK.
011700
011800       100-READ-CLUSTER-REC.
011900           MOVE "100-READ-CLUSTER-REC" TO PARA-NAME.
012000           READ CLUST-FILE INTO CLUST-RAW-LINE
012100               AT END MOVE "N" TO WS-MORE-DATA-SW
012200               GO TO 100-EXIT
012300           END-READ.
012400           IF FIRST-RECORD
012500               PERFORM 150-DETECT-DELIMITER THRU 150-EXIT
012600               MOVE "N" TO WS-FIRST-REC-SW
012700               IF DELIM-IS-COMMA
012800                   PERFORM 100-READ-CLUSTER-REC THRU 100-EXIT.
012900       100-EXIT.
013000           EXIT.
013100
013200       150-DETECT-DELIMITER.
013300           MOVE "150-DETECT-DELIMITER" TO PARA-NAME.
013400           IF CLUST-RAW-LINE(1:29) = CSV-HEADER-LITERAL
013500               SET DELIM-IS-COMMA TO TRUE
013600           ELSE
013700               SET DELIM-IS-SPACE TO TRUE.
013800       150-EXIT.
013900           EXIT.
014000
014100       200-FILE-CLUSTER-ENTRY.
014200           MOVE "200-FILE-CLUSTER-ENTRY" TO PARA-NAME.
014300           IF DELIM-IS-COMMA
014400               UNSTRING CLUST-RAW-LINE DELIMITED BY ","
014500                   INTO CRF-CLUSTER-ID, CRF-READ-NAME, CRF-READ-TYPE
014600           ELSE
014700               UNSTRING CLUST-RAW-LINE DELIMITED BY SPACE
014800                   INTO CRF-CLUSTER-ID, CRF-READ-NAME, CRF-READ-TYPE.
014900
015000           MOVE SPACES TO WX-CELL-TOKEN, WX-ZMW-TOKEN, WX-COORDS-TOKEN.
015100           UNSTRING CRF-READ-NAME DELIMITED BY "/"
015200               INTO WX-CELL-TOKEN, WX-ZMW-TOKEN, WX-COORDS-TOKEN.
015300
015400           MOVE ZERO TO WX-COORD-LEN.
015500           INSPECT WX-COORDS-TOKEN TALLYING WX-COORD-LEN
015600               FOR CHARACTERS BEFORE INITIAL SPACE.
015700           IF WX-COORD-LEN > 4
015800               IF WX-COORDS-TOKEN(WX-COORD-LEN - 3 : 4) = "_CCS"
015900                   SUBTRACT 4 FROM WX-COORD-LEN
016000                   MOVE SPACES TO
016100                       WX-COORDS-TOKEN(WX-COORD-LEN + 1 : 4)
016200               END-IF
016300           END-IF.
016400
016500           ADD 1 TO CL-COUNT.
016600           SET CL-IDX TO CL-COUNT.
016700           MOVE CRF-CLUSTER-ID TO CL-CLUSTER-ID(CL-IDX).
016800           IF CRF-FULL-LENGTH
016900               MOVE "Y" TO CL-FL-FLAG(CL-IDX)
017000           ELSE
017100               MOVE "N" TO CL-FL-FLAG(CL-IDX).
017200           PERFORM 300-ASSIGN-CELL-NUMBER THRU 300-EXIT.
017300           MOVE WX-CELL-SUB TO CL-CELL-NO(CL-IDX).
017400
017500           MOVE SPACES TO CL-SHORT-NAME(CL-IDX).
017600           MOVE 1 TO WX-STR-PTR.
017700           STRING WX-ZMW-TOKEN DELIMITED BY SPACE
017800                  "|" DELIMITED BY SIZE
017900                  WX-COORDS-TOKEN(1 : WX-COORD-LEN) DELIMITED BY SIZE
018000               INTO CL-SHORT-NAME(CL-IDX)
018100               WITH POINTER WX-STR-PTR.
018200
018300           PERFORM 100-READ-CLUSTER-REC THRU 100-EXIT.
018400       200-EXIT.
018500           EXIT.
018600
018700       300-ASSIGN-CELL-NUMBER.
018800           MOVE "300-ASSIGN-CELL-NUMBER" TO PARA-NAME.
018900           MOVE ZERO TO WX-CELL-SUB.
019000           PERFORM 320-CHECK-ONE-CELL THRU 320-EXIT
019100                   VARYING CL-CELL-IDX FROM 1 BY 1
019200                   UNTIL CL-CELL-IDX > CL-CELL-COUNT
019300                      OR WX-CELL-SUB NOT = ZERO.
019400           IF WX-CELL-SUB = ZERO
019500               ADD 1 TO CL-CELL-COUNT
019600               SET CL-CELL-IDX TO CL-CELL-COUNT
019700               MOVE WX-CELL-TOKEN TO CL-CELL-LONG-NAME(CL-CELL-IDX)
019800               MOVE CL-CELL-COUNT TO WX-CELL-SUB.
019900       300-EXIT.
020000           EXIT.
020100
020200       320-CHECK-ONE-CELL.
020300           IF CL-CELL-LONG-NAME(CL-CELL-IDX) = WX-CELL-TOKEN
020400               SET WX-CELL-SUB TO CL-CELL-IDX.
020500       320-EXIT.
020600           EXIT.
