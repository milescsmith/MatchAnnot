000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ANNCURS.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/14/94.
000600       DATE-COMPILED. 02/14/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   02/14/94  JS   0000  INITIAL VERSION - WALKS THE ANNOTATION
001200      *                        TABLE BUILT BY ANNLOAD FOR ONE CHROMOSOME,
001300      *                        SAVING A CURSOR SO MATCHANN DOESN'T RESCAN
001400      *                        GENES ALREADY PASSED BY PRIOR READS.
001500      *   04/12/94  JS   0004  ADD GET-OVERLAPPING FUNCTION CODE, WAS
001600      *                        ADVANCE-ONLY.
001700      *   09/09/98  TGD  0011  Y2K REVIEW - NO DATE FIELDS HERE, NO
001800      *                        CHANGE REQUIRED.  SIGNED OFF.
001900      *   02/02/01  RLB  0014  UNKNOWN CHROMOSOME ON LOOKUP NOW ABENDS
002000      *                        THE JOB RATHER THAN RETURNING AN EMPTY
002100      *                        GENE LIST - A SILENT MISS WAS LETTING
002200      *                        BAD SORT ORDER THROUGH UNNOTICED.
002210      *   02/19/08  RLB  0015  DROPPED THE COMP CLAUSE OFF THE SUBSCRIPT
002220      *                        EYEBALL REDEFINES AND WIDENED THEM TO A
002230      *                        FULL FOUR BYTES TO MATCH THE PIC 9(5)
002240      *                        COMP FIELDS THEY VIEW - THE OLD X(2)
002250      *                        COMP FORM WAS NOT A VALID PICTURE FOR
002260      *                        BINARY USAGE.
002300      ******************************************************************
002400
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS NEXT-PAGE.
003100
003200       DATA DIVISION.
003300       WORKING-STORAGE SECTION.
003400       77  PARA-NAME                  PIC X(30) VALUE SPACES.
003500
003550      * THE -R REDEFINES BELOW LET THE SUBSCRIPT BYTES BE EYEBALLED
003560      * RAW IN A STORAGE DUMP WHEN A CURSOR LOOKS WRONG, THE SAME
003570      * WAY CIGARDEC VIEWS ITS DIGIT ACCUMULATOR.
003600       01  CURSOR-WORK-FIELDS.
003700           05  WX-CHROM-SUB           PIC 9(5) COMP.
003710           05  WX-CHROM-SUB-R REDEFINES WX-CHROM-SUB
003720                                      PIC X(4).
003800           05  WX-EFFECTIVE-SUB       PIC 9(5) COMP.
003810           05  WX-EFFECTIVE-SUB-R REDEFINES WX-EFFECTIVE-SUB
003820                                      PIC X(4).
003900           05  WX-LAST-GENE-SUB       PIC 9(5) COMP.
004000           05  WX-SCAN-SUB            PIC 9(5) COMP.
004100           05  FILLER                 PIC X(6).
004200
004300       COPY ABENDREC.
004400       01  SYSOUT-REC                 PIC X(130).
004500       01  ZERO-DIVIDE-FIELDS.
004600           05  ZERO-VAL               PIC 9 VALUE 0.
004700           05  ONE-VAL                PIC 9 VALUE 1.
004750           05  FILLER                 PIC X(4).
004800
004900       LINKAGE SECTION.
005000       COPY ANNOTTBL.
005100       01  CHROM-NAME-IN              PIC X(10).
005200       01  QUERY-START-IN             PIC 9(9).
005300       01  QUERY-END-IN               PIC 9(9).
005400       01  QUERY-STRAND-IN            PIC X.
005500       01  FUNCTION-CODE-IN           PIC X.
005600           88  FC-ADVANCE-ONLY        VALUE "A".
005700           88  FC-GET-OVERLAPPING     VALUE "O".
005800       01  GENE-LIST-OUT.
005900           05  GL-COUNT               PIC 9(3) COMP.
006000           05  GL-GENE-SUB OCCURS 200 TIMES INDEXED BY GL-IDX
006100                                      PIC 9(5) COMP.
006150           05  FILLER                 PIC X(4).
006200       01  RETURN-CD                  PIC S9(4) COMP.
006300
006400       PROCEDURE DIVISION USING ANNOT-TABLE, CHROM-NAME-IN,
006500               QUERY-START-IN, QUERY-END-IN, QUERY-STRAND-IN,
006600               FUNCTION-CODE-IN, GENE-LIST-OUT, RETURN-CD.
006700
006800       000-MAINLINE.
006900           MOVE "000-MAINLINE" TO PARA-NAME.
007000           MOVE ZERO TO RETURN-CD, GL-COUNT.
007100           PERFORM 700-FIND-CHROM-SUB THRU 700-EXIT.
007200           PERFORM 100-ADVANCE-CURSOR THRU 100-EXIT.
007300           IF FC-GET-OVERLAPPING
007400               PERFORM 200-GET-OVERLAPPING-GENES THRU 200-EXIT.
007500           GOBACK.
007600
007700       100-ADVANCE-CURSOR.
007800           MOVE "100-ADVANCE-CURSOR" TO PARA-NAME.
007900           IF CT-CURSOR-SUB(WX-CHROM-SUB) = ZERO
008000               MOVE CT-FIRST-GENE-SUB(WX-CHROM-SUB)
008100                                       TO WX-EFFECTIVE-SUB
008200           ELSE
008300               MOVE CT-CURSOR-SUB(WX-CHROM-SUB) TO WX-EFFECTIVE-SUB.
008400           COMPUTE WX-LAST-GENE-SUB = CT-FIRST-GENE-SUB(WX-CHROM-SUB)
008500               + CT-GENE-COUNT(WX-CHROM-SUB) - 1.
008600           PERFORM 110-ADVANCE-ONE THRU 110-EXIT
008700                   UNTIL WX-EFFECTIVE-SUB > WX-LAST-GENE-SUB
008800                      OR GN-END(WX-EFFECTIVE-SUB) NOT < QUERY-START-IN.
008900           MOVE WX-EFFECTIVE-SUB TO CT-CURSOR-SUB(WX-CHROM-SUB).
009000       100-EXIT.
009100           EXIT.
009200
009300       110-ADVANCE-ONE.
009400           ADD 1 TO WX-EFFECTIVE-SUB.
009500       110-EXIT.
009600           EXIT.
009700
009800       200-GET-OVERLAPPING-GENES.
009900           MOVE "200-GET-OVERLAPPING-GENES" TO PARA-NAME.
010000           COMPUTE WX-LAST-GENE-SUB = CT-FIRST-GENE-SUB(WX-CHROM-SUB)
010100               + CT-GENE-COUNT(WX-CHROM-SUB) - 1.
010200           MOVE CT-CURSOR-SUB(WX-CHROM-SUB) TO WX-SCAN-SUB.
010300           PERFORM 220-CHECK-ONE-GENE THRU 220-EXIT
010400                   UNTIL WX-SCAN-SUB > WX-LAST-GENE-SUB
010500                      OR GN-START(WX-SCAN-SUB) > QUERY-END-IN
010600                      OR GL-COUNT = 200.
010700       200-EXIT.
010800           EXIT.
010900
011000       220-CHECK-ONE-GENE.
011100           IF GN-STRAND(WX-SCAN-SUB) = QUERY-STRAND-IN
011200              AND GN-END(WX-SCAN-SUB) > QUERY-START-IN
011300               ADD 1 TO GL-COUNT
011400               SET GL-IDX TO GL-COUNT
011500               MOVE WX-SCAN-SUB TO GL-GENE-SUB(GL-IDX)
011600           END-IF
011700           ADD 1 TO WX-SCAN-SUB.
011800       220-EXIT.
011900           EXIT.
012000
012100       700-FIND-CHROM-SUB.
012200           MOVE "700-FIND-CHROM-SUB" TO PARA-NAME.
012300           MOVE ZERO TO WX-CHROM-SUB.
012400           PERFORM 710-CHECK-ONE-CHROM THRU 710-EXIT
012500                   VARYING CHROM-IDX FROM 1 BY 1
012600                   UNTIL CHROM-IDX > AC-CHROM-COUNT
012700                      OR WX-CHROM-SUB NOT = ZERO.
012800           IF WX-CHROM-SUB = ZERO
012900               MOVE "*** UNKNOWN CHROMOSOME ON CURSOR LOOKUP"
013000                   TO ABEND-REASON
013100               MOVE CHROM-NAME-IN TO ACTUAL-VAL
013200               GO TO 1000-ABEND-RTN.
013300       700-EXIT.
013400           EXIT.
013500
013600       710-CHECK-ONE-CHROM.
013700           IF CT-NAME(CHROM-IDX) = CHROM-NAME-IN
013800               MOVE CHROM-IDX TO WX-CHROM-SUB.
013900       710-EXIT.
014000           EXIT.
014100
014200       1000-ABEND-RTN.
014300           WRITE SYSOUT-REC FROM ABEND-REC.
014400           DISPLAY "*** ABNORMAL END OF JOB - ANNCURS ***" UPON CONSOLE.
014500           DIVIDE ZERO-VAL INTO ONE-VAL.
