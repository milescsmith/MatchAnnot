000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MATCHENG.
000300       AUTHOR. J. SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/01/94.
000600       DATE-COMPILED. 04/01/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   04/01/94  JS   0000  INITIAL VERSION - SCORES ONE TRANSCRIPT'S
001200      *                        EXON LIST AGAINST THE READ'S EXON LIST,
001300      *                        CALLED ONCE PER CANDIDATE TRANSCRIPT FROM
001400      *                        MATCHANN.  REPLACES THE OLD HAND CODED
001500      *                        COMPARE LOOP THAT LIVED IN MATCHANN
001600      *                        BEFORE THIS WAS PULLED OUT.
001700      *   05/11/94  JS   0021  ADD isMatch (PERFECT 1-FOR-1) SCORING.
001800      *   06/29/94  JS   0035  ADD internalMatch SCORING AND TRUNCATION.
001900      *   02/14/95  RLB  0052  FIX 160-OVERLAP-ONE-PAIR - THE TEST WAS
001910      *                        COMPARING TX-END > RE-START, DROPPING A
001920      *                        TRANSCRIPT EXON WHOSE END LANDED EXACTLY
001930      *                        ON THE READ EXON'S START.  CHANGED TO
001940      *                        TX-END >= RE-START TO COUNT THAT
001950      *                        BOUNDARY CASE AS AN OVERLAP.
002100      *   09/09/98  TGD  0064  Y2K REVIEW - NO DATE FIELDS HERE, NO
002200      *                        CHANGE REQUIRED.  SIGNED OFF.
002300      *   03/02/00  JS   0068  CAP ON MATCHED-TRANSCRIPT-INDEX TABLE
002400      *                        RAISED FROM 5 TO 10 ENTRIES PER EXON -
002500      *                        SOME LONG READS WERE TRUNCATING SILENTLY.
002600      *   11/19/03  RLB  0077  GUARD AGAINST A TRANSCRIPT WITH ZERO
002700      *                        EXONS (BAD ANNOTATION RECORD) - RETURN
002800      *                        SCORE 0 RATHER THAN DIVIDE BY ZERO.
002900      *   04/04/07  JS   0081  SET MATCHED-EXON-COUNT-OUT - MATCHANN
003000      *                        NEEDS IT TO PICK THE SCORE-1 TRANSCRIPT
003100      *                        WITH THE MOST MATCHED EXONS FOR THE
003200      *                        PROMOTE-TO-2 RULE.
003300      ******************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       SPECIAL-NAMES.
004000           C01 IS NEXT-PAGE.
004100
004200       DATA DIVISION.
004300       WORKING-STORAGE SECTION.
004400       77  PARA-NAME                PIC X(30) VALUE SPACES.
004500
004600       01  MATCH-SWITCHES.
004700           05  WS-CAN-MATCH-SW       PIC X VALUE "N".
004800               88  CAN-MATCH         VALUE "Y".
004900           05  WS-IS-MATCH-SW        PIC X VALUE "N".
005000               88  IS-MATCH          VALUE "Y".
005100           05  WS-INTERNAL-MATCH-SW  PIC X VALUE "N".
005200               88  INTERNAL-MATCH    VALUE "Y".
005300           05  WS-ONE-MATCH-FOUND-SW PIC X VALUE "N".
005400               88  ONE-MATCH-FOUND   VALUE "Y".
005500           05  WS-SEQ-OK-SW          PIC X VALUE "Y".
005600               88  MATCH-SEQ-OK      VALUE "Y".
005700           05  FILLER                PIC X(4).
005800
005900       01  MATCH-WORK-FIELDS.
006000           05  WX-R                  PIC 9(3) COMP.
006100           05  WX-T                  PIC 9(3) COMP.
006200           05  WX-LAST-TX-SUB        PIC 9(3) COMP.
006300           05  WX-DELTA-5            PIC S9(9) COMP.
006400           05  WX-DELTA-3            PIC S9(9) COMP.
006500           05  WX-ABS-PAIR.
006600               10  WX-ABS-5          PIC S9(9) COMP.
006700               10  WX-ABS-3          PIC S9(9) COMP.
006800           05  WX-ABS-PAIR-KEY REDEFINES WX-ABS-PAIR
006900                                    PIC S9(18) COMP-3.
007000           05  FILLER                PIC X(6).
007100
007200       LINKAGE SECTION.
007300       COPY READEXON.
007400       COPY READEXON REPLACING ==READ-EXON-TABLE== BY ==TRAN-EXON-TABLE==
007500                               ==RE-== BY ==TX-==.
007600       01  SCORE-OUT                 PIC 9(1) COMP.
007700       01  MATCHED-EXON-COUNT-OUT    PIC 9(3) COMP.
007800       01  TRUNCATION-OUT            PIC 9(9) COMP.
007900       COPY OVRLAPTB.
008000       01  RETURN-CD                 PIC S9(4) COMP.
008100
008200       PROCEDURE DIVISION USING READ-EXON-TABLE, TRAN-EXON-TABLE,
008300               SCORE-OUT, MATCHED-EXON-COUNT-OUT, TRUNCATION-OUT,
008400               OVERLAP-TABLE, RETURN-CD.
008500
008600       000-MAINLINE.
008700           MOVE "000-MAINLINE" TO PARA-NAME.
008800           MOVE ZERO TO RETURN-CD, SCORE-OUT, MATCHED-EXON-COUNT-OUT,
008900                        TRUNCATION-OUT.
009000           IF TX-COUNT = ZERO OR RE-COUNT = ZERO
009100               GOBACK.
009200
009300           PERFORM 100-FIND-OVERLAPS THRU 100-EXIT.
009400           PERFORM 200-CAN-MATCH THRU 200-EXIT.
009500           IF NOT CAN-MATCH
009600               GOBACK.
009700           MOVE 1 TO SCORE-OUT.
009800
009900           PERFORM 220-IS-MATCH THRU 220-EXIT.
010000           IF NOT IS-MATCH
010100               GOBACK.
010200           MOVE 3 TO SCORE-OUT.
010300
010400           PERFORM 240-INTERNAL-MATCH THRU 240-EXIT.
010500           IF NOT INTERNAL-MATCH
010600               GOBACK.
010700           MOVE 4 TO SCORE-OUT.
010800           PERFORM 260-COMPUTE-TRUNCATION THRU 260-EXIT.
010900           GOBACK.
011000
011100       100-FIND-OVERLAPS.
011200           MOVE "100-FIND-OVERLAPS" TO PARA-NAME.
011300           MOVE RE-COUNT TO OV-R-COUNT.
011400           MOVE TX-COUNT TO OV-T-COUNT.
011500           PERFORM 110-CLEAR-R-GROUP THRU 110-EXIT
011600                   VARYING OVR-IDX FROM 1 BY 1 UNTIL OVR-IDX > RE-COUNT.
011700           PERFORM 120-CLEAR-T-GROUP THRU 120-EXIT
011800                   VARYING OVT-IDX FROM 1 BY 1 UNTIL OVT-IDX > TX-COUNT.
011900           PERFORM 140-OVERLAP-ONE-R THRU 140-EXIT
012000                   VARYING OVR-IDX FROM 1 BY 1 UNTIL OVR-IDX > RE-COUNT.
012100       100-EXIT.
012200           EXIT.
012300
012400       110-CLEAR-R-GROUP.
012500           MOVE ZERO TO OV-R-MATCH-COUNT(OVR-IDX).
012600       110-EXIT.
012700           EXIT.
012800
012900       120-CLEAR-T-GROUP.
013000           MOVE ZERO TO OV-T-MATCH-COUNT(OVT-IDX).
013100       120-EXIT.
013200           EXIT.
013300
013400       140-OVERLAP-ONE-R.
013500           MOVE "140-OVERLAP-ONE-R" TO PARA-NAME.
013600           PERFORM 160-OVERLAP-ONE-PAIR THRU 160-EXIT
013700                   VARYING OVT-IDX FROM 1 BY 1 UNTIL OVT-IDX > TX-COUNT.
013800       140-EXIT.
013900           EXIT.
014000
014100       160-OVERLAP-ONE-PAIR.
014200           IF TX-START(OVT-IDX) < RE-END(OVR-IDX)
014300              AND TX-END(OVT-IDX) >= RE-START(OVR-IDX)
014400               IF OV-R-MATCH-COUNT(OVR-IDX) < 10
014500                   ADD 1 TO OV-R-MATCH-COUNT(OVR-IDX)
014600                   MOVE OVT-IDX TO
014700                       OV-R-MATCH(OVR-IDX, OV-R-MATCH-COUNT(OVR-IDX))
014800               END-IF
014900               IF OV-T-MATCH-COUNT(OVT-IDX) < 10
015000                   ADD 1 TO OV-T-MATCH-COUNT(OVT-IDX)
015100                   MOVE OVR-IDX TO
015200                       OV-T-MATCH(OVT-IDX, OV-T-MATCH-COUNT(OVT-IDX))
015300               END-IF.
015400       160-EXIT.
015500           EXIT.
015600
015700       200-CAN-MATCH.
015800           MOVE "200-CAN-MATCH" TO PARA-NAME.
015900           MOVE "Y" TO WS-CAN-MATCH-SW, WS-SEQ-OK-SW.
016000           MOVE "N" TO WS-ONE-MATCH-FOUND-SW.
016100           MOVE ZERO TO WX-LAST-TX-SUB, MATCHED-EXON-COUNT-OUT.
016200           PERFORM 210-CHECK-ONE-R-EXON THRU 210-EXIT
016300                   VARYING OVR-IDX FROM 1 BY 1 UNTIL OVR-IDX > RE-COUNT.
016400           IF NOT MATCH-SEQ-OK OR NOT ONE-MATCH-FOUND
016500               MOVE "N" TO WS-CAN-MATCH-SW.
016600       200-EXIT.
016700           EXIT.
016800
016900       210-CHECK-ONE-R-EXON.
017000           IF OV-R-MATCH-COUNT(OVR-IDX) > 1
017100               MOVE "N" TO WS-CAN-MATCH-SW
017200           END-IF
017300           IF OV-R-MATCH-COUNT(OVR-IDX) = 1
017400               MOVE "Y" TO WS-ONE-MATCH-FOUND-SW
017500               ADD 1 TO MATCHED-EXON-COUNT-OUT
017600               IF OV-R-MATCH(OVR-IDX, 1) <= WX-LAST-TX-SUB
017700                   MOVE "N" TO WS-SEQ-OK-SW
017800               END-IF
017900               MOVE OV-R-MATCH(OVR-IDX, 1) TO WX-LAST-TX-SUB
018000           END-IF.
018100       210-EXIT.
018200           EXIT.
018300
018400       220-IS-MATCH.
018500           MOVE "220-IS-MATCH" TO PARA-NAME.
018600           MOVE "Y" TO WS-IS-MATCH-SW.
018700           IF RE-COUNT NOT = TX-COUNT
018800               MOVE "N" TO WS-IS-MATCH-SW
018900           ELSE
019000               PERFORM 230-CHECK-ONE-TO-ONE THRU 230-EXIT
019100                       VARYING OVR-IDX FROM 1 BY 1
019200                       UNTIL OVR-IDX > RE-COUNT.
019300       220-EXIT.
019400           EXIT.
019500
019600       230-CHECK-ONE-TO-ONE.
019700           IF OV-R-MATCH-COUNT(OVR-IDX) NOT = 1
019800              OR OV-R-MATCH(OVR-IDX, 1) NOT = OVR-IDX
019900               MOVE "N" TO WS-IS-MATCH-SW.
020000       230-EXIT.
020100           EXIT.
020200
020300       240-INTERNAL-MATCH.
020400           MOVE "240-INTERNAL-MATCH" TO PARA-NAME.
020500           MOVE "Y" TO WS-INTERNAL-MATCH-SW.
020600           PERFORM 250-CHECK-ONE-INTERNAL THRU 250-EXIT
020700                   VARYING OVR-IDX FROM 1 BY 1 UNTIL OVR-IDX > RE-COUNT.
020800       240-EXIT.
020900           EXIT.
021000
021100       250-CHECK-ONE-INTERNAL.
021200           IF OVR-IDX > 1
021300               IF RE-START(OVR-IDX) NOT = TX-START(OVR-IDX)
021400                   MOVE "N" TO WS-INTERNAL-MATCH-SW
021500               END-IF
021600           END-IF
021700           IF OVR-IDX < RE-COUNT
021800               IF RE-END(OVR-IDX) NOT = TX-END(OVR-IDX)
021900                   MOVE "N" TO WS-INTERNAL-MATCH-SW
022000               END-IF
022100           END-IF.
022200       250-EXIT.
022300           EXIT.
022400
022500       260-COMPUTE-TRUNCATION.
022600           MOVE "260-COMPUTE-TRUNCATION" TO PARA-NAME.
022700           SET RE-IDX TO 1.
022800           SET TX-IDX TO 1.
022900           COMPUTE WX-DELTA-5 = RE-START(RE-IDX) - TX-START(TX-IDX).
023000           SET RE-IDX TO RE-COUNT.
023100           SET TX-IDX TO TX-COUNT.
023200           COMPUTE WX-DELTA-3 = RE-END(RE-IDX) - TX-END(TX-IDX).
023300           IF WX-DELTA-5 < ZERO
023400               COMPUTE WX-ABS-5 = ZERO - WX-DELTA-5
023500           ELSE
023600               MOVE WX-DELTA-5 TO WX-ABS-5
023700           END-IF.
023800           IF WX-DELTA-3 < ZERO
023900               COMPUTE WX-ABS-3 = ZERO - WX-DELTA-3
024000           ELSE
024100               MOVE WX-DELTA-3 TO WX-ABS-3
024200           END-IF.
024300           COMPUTE TRUNCATION-OUT = WX-ABS-5 + WX-ABS-3.
024400       260-EXIT.
024500           EXIT.
